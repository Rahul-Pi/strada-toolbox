000100      ******************************************************************
000110      *    PROGRAM:         STRCLSF                                      *
000120      *    ORIGINAL AUTHOR:  KARIN NYSTROM                                *
000130      *                                                                  *
000140      *    MAINTENANCE LOG                                               *
000150      *    DATE       INIT  REQ        DESCRIPTION                       *
000160      *    ---------  ----  ---------  -------------------------------  *
000170      *    10/02/1994 KN    STR-1180   ORIGINAL PROGRAM - FOUR-STEP       STR1180
000180      *                                KEYWORD/STRUCTURED-FIELD MICRO-    STR1180
000190      *                                MOBILITY CLASSIFIER FOR CYKEL      STR1180
000200      *                                PERSONS, STEP 1/STEP 2 GUARD A     STR1180
000210      *                                AND STEP 3/STEP 4 ONLY             STR1180
000220      *    04/11/1996 KN    STR-1260   ADDED STEP 2 GUARD B/C PARTNER-    STR1260
000230      *                                EXCLUSION LOGIC AND THE CL.1/CL.2  STR1260
000240      *                                CROSS-VERIFICATION CHECKS          STR1260
000250      *    03/22/1998 KN    STR-1398   ADDED STEP 1 GUARD B (TRAFFIC-     STR1398
000260      *                                ELEMENT NR DISAMBIGUATION) AND     STR1398
000270      *                                GUARD C (UNDERGRUPP CROSS-REF) -   STR1398
000280      *                                MULTI-CYKEL CRASHES WERE ALL       STR1398
000290      *                                FALLING THROUGH TO STEP 3 BEFORE   STR1398
000300      *    02/11/1999 AB    STR-0881   Y2K - WIDENED ALL DATE COMPARE     STR0881
000310      *                                WORK AREAS TO 4-DIGIT YEAR         STR0881
000320      *    07/15/2006 KN    STR-1640   ADDED MULTI-CATEGORY-MATCH         STR1640
000330      *                                LISTING AND THE PERCENTAGE LINE    STR1640
000340      *                                ON THE CLASSIFICATION SUMMARY      STR1640
000341      *    11/09/2012 LE    STR-1895   GUARD B TRIGGER WORD WAS ASCII-    STR1895
000342      *                                FOLDED TO 'FORARE' - CORRECTED TO  STR1895
000343      *                                THE REAL SWEDISH SPELLING WITH     STR1895
000344      *                                THE O-UMLAUT SINCE THE NARRATIVE   STR1895
000345      *                                TEXT ITSELF IS NEVER ASCII-FOLDED  STR1895
000346      *    03/10/2014 LE    STR-1903   1200-LOAD-PERSON-TABLE WAS CALLED  STR1903
000347      *                                BY A BARE PERFORM (NO THRU) BUT IT STR1903
000348      *                                GO TOs BETWEEN 1210 AND 1220 -     STR1903
000349      *                                ADDED THRU 1220-LOAD-PERSON-EXIT   STR1903
000350      *    03/21/2014 LE    STR-1908   ADDED A 'GENERATED:' TIMESTAMP     STR1908
000351      *                                LINE TO THE REPORT HEADING AND     STR1908
000352      *                                FIXED THE 5000-SEARCH-KEYWORDS     STR1908
000353      *                                BANNER COMMENT - STILL SAID 26     STR1908
000354      *                                ROWS, BUT THE TABLE HAS BEEN       STR1908
000355      *                                118 ROWS SINCE STR-1895            STR1908
000356      *    04/02/2014 LE    STR-1909   7510/7520/7525 SUBSCRIPTED         STR1909
000357      *                                WS-CHK-TAB BY WS-CHK-IX BUT THE    STR1909
000358      *                                FIELD WAS NEVER DECLARED - ADDED   STR1909
000359      *                                TO WS-WORK-FIELDS                  STR1909
000360      ******************************************************************
000390       IDENTIFICATION DIVISION.
000400       PROGRAM-ID.     STRCLSF.
000410       AUTHOR.         KARIN NYSTROM.
000420       INSTALLATION.   VAGTRAFIKOLYCKSDATA CENTRALEN.
000430       DATE-WRITTEN.   10/02/1994.
000440       DATE-COMPILED.
000450       SECURITY.       NON-CONFIDENTIAL.
000460      ******************************************************************
000470       ENVIRONMENT DIVISION.
000480      ******************************************************************
000490       CONFIGURATION SECTION.
000500      ******************************************************************
000510       SOURCE-COMPUTER.   IBM-3081.
000520       OBJECT-COMPUTER.   IBM-3081.
000530       SPECIAL-NAMES.
000540           C01 IS TOP-OF-FORM.
000550      ******************************************************************
000560       INPUT-OUTPUT SECTION.
000570      ******************************************************************
000580       FILE-CONTROL.
000590           SELECT PERSONS-FILE ASSIGN TO PERSIN
000600               ORGANIZATION IS SEQUENTIAL
000610               FILE STATUS  IS PERSONS-STATUS.
000620      *
000630           SELECT CLASSIFIED-FILE ASSIGN TO CLSFOUT
000640               ORGANIZATION IS SEQUENTIAL
000650               FILE STATUS  IS CLSF-STATUS.
000660      *
000670           SELECT PRINT-FILE ASSIGN TO PRTLINE
000680               ORGANIZATION IS SEQUENTIAL
000690               FILE STATUS  IS PRINT-STATUS.
000700      ******************************************************************
000710       DATA DIVISION.
000720      ******************************************************************
000730       FILE SECTION.
000740      ******************************************************************
000750       FD  PERSONS-FILE
000760           RECORDING MODE F.
000770           COPY STRPERS.
000780      ******************************************************************
000790       FD  CLASSIFIED-FILE
000800           RECORDING MODE F.
000810           COPY STRCLSP.
000820      ******************************************************************
000830       FD  PRINT-FILE
000840           RECORDING MODE F.
000850       01  PRINT-RECORD.
000860           05  PRINT-LINE              PIC X(132).
000870      ******************************************************************
000880       WORKING-STORAGE SECTION.
000890      ******************************************************************
000900       COPY STRPRNT.
000910       COPY STRKEYW.
000920       COPY STRSUBG.
000930      ******************************************************************
000940       01  WS-SWITCHES-MISC-FIELDS.
000950           05  PERSONS-STATUS          PIC X(02).
000960               88  PERSONS-OK                  VALUE '00'.
000970               88  PERSONS-EOF                  VALUE '10'.
000980           05  CLSF-STATUS             PIC X(02).
000990               88  CLSF-OK                     VALUE '00'.
001000           05  PRINT-STATUS            PIC X(02).
001010               88  PRINT-OK                    VALUE '00'.
001020           05  WS-FILE-OPEN-ERROR-SW   PIC X(01) VALUE 'N'.
001030               88  WS-FILE-OPEN-ERROR          VALUE 'Y'.
001040      ******************************************************************
001050      *    PERSON TABLE - ONE ENTRY PER PERSONER INPUT RECORD.  INPUT IS  *
001060      *    ASSUMED SORTED BY CRASH-ID SO IT IS ALSO A SERIES OF           *
001070      *    CONTIGUOUS PER-CRASH GROUPS - SEE WS-GROUP-TABLE BELOW.        *
001080      ******************************************************************
001090       01  WS-PERSON-TAB-SIZE          PIC S9(05) COMP VALUE ZERO.
001100       01  WS-PERSON-TABLE.
001110           05  PE-TAB OCCURS 1 TO 10000 TIMES
001120                   DEPENDING ON WS-PERSON-TAB-SIZE.
001130               10  PE-TAB-CRASH-ID     PIC X(10).
001140               10  PE-TAB-CRASH-TYPE   PIC X(20).
001150               10  PE-TAB-YEAR         PIC 9(04).
001160               10  PE-TAB-MONTH        PIC 9(02).
001170               10  PE-TAB-DAY          PIC 9(02).
001180               10  PE-TAB-TIME-GROUP   PIC 9(02).
001190               10  PE-TAB-AGE          PIC X(03).
001200               10  PE-TAB-GENDER       PIC X(15).
001210               10  PE-TAB-COUNTY       PIC X(20).
001220               10  PE-TAB-MUNICIPAL    PIC X(20).
001230               10  PE-TAB-STREET       PIC X(30).
001240               10  PE-TAB-CAT-MAIN     PIC X(20).
001250               10  PE-TAB-CAT-SUB      PIC X(30).
001260               10  PE-TAB-CAT-P        PIC X(30).
001270               10  PE-TAB-CAT-S        PIC X(30).
001280               10  PE-TAB-ROLE-P       PIC X(30).
001290               10  PE-TAB-ROLE-S       PIC X(30).
001300               10  PE-TAB-TE-NR-P      PIC X(02).
001310               10  PE-TAB-KONFLIKT-UG  PIC X(30).
001320               10  PE-TAB-EVENT-P      PIC X(200).
001330               10  PE-TAB-EVENT-S      PIC X(200).
001340               10  PE-TAB-MICRO-TYPE   PIC X(22) VALUE 'N/A'.
001350               10  PE-TAB-MICRO-CONF   PIC X(08).
001360               10  PE-TAB-MICRO-STEP   PIC X(40).
001370      ******************************************************************
001380      *    CRASH-GROUP TABLE - ONE ENTRY PER DISTINCT CRASH-ID, WITH THE  *
001390      *    START/END SUBSCRIPTS OF ITS ROWS AND ITS CYKEL-PERSON COUNT.   *
001400      ******************************************************************
001410       01  WS-GROUP-TAB-SIZE           PIC S9(04) COMP VALUE ZERO.
001420       01  WS-GROUP-TABLE.
001430           05  GRP-TAB OCCURS 1 TO 3000 TIMES
001440                   DEPENDING ON WS-GROUP-TAB-SIZE.
001450               10  GRP-CRASH-ID        PIC X(10).
001460               10  GRP-START-IDX       PIC S9(05) COMP.
001470               10  GRP-END-IDX         PIC S9(05) COMP.
001480               10  GRP-PERSON-COUNT    PIC S9(05) COMP.
001490               10  GRP-CYKEL-COUNT     PIC S9(05) COMP.
001500      ******************************************************************
001510      *    DETAIL TABLES FOR CL.1 / CL.2 / MULTI-CATEGORY-MATCH.  SAME    *
001520      *    LAYOUT DISCIPLINE AS THE G1-G6/C1-C3 DETAIL TABLE IN STRVRFY.  *
001530      ******************************************************************
001540       01  WS-DETAIL-TAB-SIZE          PIC S9(04) COMP VALUE ZERO.
001550       01  WS-DETAIL-TABLE.
001560           05  DTL-TAB OCCURS 1 TO 3000 TIMES
001570                   DEPENDING ON WS-DETAIL-TAB-SIZE.
001580               10  DTL-CHECK-ID        PIC X(05).
001590               10  DTL-CHECK-NAME      PIC X(60).
001600               10  DTL-CRASH-ID        PIC X(30).
001610               10  DTL-ISSUE           PIC X(80).
001620               10  DTL-DETAILS         PIC X(120).
001630      ******************************************************************
001640       01  WS-CHK-ID-VALUES.
001650           05  FILLER  PIC X(05) VALUE 'CL.1'.
001660           05  FILLER  PIC X(05) VALUE 'CL.2'.
001670       01  WS-CHK-ID-TAB REDEFINES WS-CHK-ID-VALUES.
001680           05  WS-CHK-ID              PIC X(05) OCCURS 2 TIMES.
001690      ******************************************************************
001700       01  WS-CHK-NAME-VALUES.
001710           05  FILLER  PIC X(60) VALUE
001720               'Electric-type narrative vs. CATEGORY-SUB'.
001730           05  FILLER  PIC X(60) VALUE
001740               'Conventional narrative vs. CATEGORY-SUB'.
001750       01  WS-CHK-NAME-TAB REDEFINES WS-CHK-NAME-VALUES.
001760           05  WS-CHK-NAME            PIC X(60) OCCURS 2 TIMES.
001770      ******************************************************************
001780       01  WS-CHK-COUNT-TABLE.
001790           05  WS-CHK-COUNT           PIC S9(05) COMP OCCURS 2 TIMES.
001800       01  WS-CHK-TAB-SIZE             PIC S9(03) COMP VALUE +2.
001810       01  WS-MMAT-COUNT               PIC S9(05) COMP VALUE ZERO.
001820      ******************************************************************
001830      *    PRE-STEP CYKEL-PRESENCE ACCUMULATORS (BATCH-FLOW STEP 2).      *
001840      ******************************************************************
001850       01  WS-PRESTEP-COUNTERS.
001860           05  WS-TOTAL-CYKEL          PIC S9(06) COMP VALUE ZERO.
001870           05  WS-SOLO-CRASH-COUNT     PIC S9(05) COMP VALUE ZERO.
001880           05  WS-MULTI-CRASH-COUNT    PIC S9(05) COMP VALUE ZERO.
001890           05  WS-MULTI-PERSON-COUNT   PIC S9(06) COMP VALUE ZERO.
001900      ******************************************************************
001910      *    PER-STEP / PER-GUARD ACCUMULATORS (BATCH-FLOW STEP 4).        *
001920      ******************************************************************
001930       01  WS-STEP-COUNTERS.
001940           05  WS-STEP1-COUNT          PIC S9(06) COMP VALUE ZERO.
001950           05  WS-STEP2-COUNT          PIC S9(06) COMP VALUE ZERO.
001960           05  WS-STEP3-COUNT          PIC S9(06) COMP VALUE ZERO.
001970           05  WS-STEP4-COUNT          PIC S9(06) COMP VALUE ZERO.
001980           05  WS-S1-GUARD-A-COUNT     PIC S9(06) COMP VALUE ZERO.
001990           05  WS-S1-GUARD-B-COUNT     PIC S9(06) COMP VALUE ZERO.
002000           05  WS-S1-GUARD-C-COUNT     PIC S9(06) COMP VALUE ZERO.
002010           05  WS-S1-GUARD-D-COUNT     PIC S9(06) COMP VALUE ZERO.
002020           05  WS-S2-GUARD-A-COUNT     PIC S9(06) COMP VALUE ZERO.
002030           05  WS-S2-GUARD-B-COUNT     PIC S9(06) COMP VALUE ZERO.
002040           05  WS-S2-GUARD-C-COUNT     PIC S9(06) COMP VALUE ZERO.
002050      ******************************************************************
002060      *    MICROMOBILITY-TYPE COUNTERS FOR THE SUMMARY LINE - ONE COUNT   *
002070      *    PER TYPE, LOADED AS A VALUE LIST AND RE-VIEWED AS AN OCCURS    *
002080      *    TABLE THE SAME WAY AS THE CHECK TABLES ABOVE.                  *
002090      ******************************************************************
002100       01  WS-TYPE-NAME-VALUES.
002110           05  FILLER  PIC X(22) VALUE 'E-scooter'.
002120           05  FILLER  PIC X(22) VALUE 'E-bike'.
002130           05  FILLER  PIC X(22) VALUE 'rullstol/permobil'.
002140           05  FILLER  PIC X(22) VALUE 'other_micromobility'.
002150           05  FILLER  PIC X(22) VALUE 'Conventional bicycle'.
002160       01  WS-TYPE-NAME-TAB REDEFINES WS-TYPE-NAME-VALUES.
002170           05  WS-TYPE-NAME           PIC X(22) OCCURS 5 TIMES.
002180       01  WS-TYPE-COUNT-TABLE.
002190           05  WS-TYPE-COUNT          PIC S9(06) COMP OCCURS 5 TIMES.
002200       01  WS-TYPE-TAB-SIZE            PIC S9(03) COMP VALUE +5.
002210       01  WS-CLASSIFIED-TOTAL         PIC S9(06) COMP VALUE ZERO.
002220      ******************************************************************
002230      *    THE PERCENTAGE LINE IS THE ONLY FRACTIONAL ARITHMETIC IN THE   *
002240      *    PROGRAM, SO IT ALONE CARRIES AN IMPLIED DECIMAL POINT - EVERY  *
002250      *    OTHER COUNTER ABOVE IS A PURE INTEGER COMP COUNT.              *
002260      ******************************************************************
002270       01  WS-PCT-WORK                 PIC S9(03)V9(01) COMP.
002280       01  WS-PCT-EDIT                 PIC ZZ9.9.
002290      ******************************************************************
002300      *    MISC WORK FIELDS AND INDEXES.                                 *
002310      ******************************************************************
002320       01  WS-WORK-FIELDS.
002330           05  WS-IX                   PIC S9(05) COMP VALUE ZERO.
002340           05  WS-JX                   PIC S9(05) COMP VALUE ZERO.
002350           05  WS-KX                   PIC S9(03) COMP VALUE ZERO.
002360           05  WS-GX                   PIC S9(05) COMP VALUE ZERO.
002365           05  WS-CHK-IX               PIC S9(03) COMP VALUE ZERO.
002370           05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
002380               88  WS-FOUND                    VALUE 'Y'.
002390           05  WS-RESOLVED-SW          PIC X(01) VALUE 'N'.
002400               88  WS-RESOLVED                 VALUE 'Y'.
002410           05  WS-SOLO-SW              PIC X(01) VALUE 'N'.
002420               88  WS-SOLO                     VALUE 'Y'.
002430           05  WS-FORCE-CONF-SW        PIC X(01) VALUE 'N'.
002440               88  WS-FORCE-CONF               VALUE 'Y'.
002450           05  WS-RESULT-TYPE          PIC X(22).
002460           05  WS-RESULT-CONF          PIC X(08).
002470           05  WS-RESULT-STEP          PIC X(40).
002480           05  WS-TOTAL-ISSUES         PIC S9(06) COMP VALUE ZERO.
002490           05  WS-TOTAL-ISSUES-EDIT    PIC ZZZ,ZZ9.
002500      ******************************************************************
002510      *    WS-TOTAL-ISSUES-EDIT REDEFINED AS A RAW 9-BYTE STRING -        *
002520      *    MATCHES THE HABIT STRVRFY USES FOR ITS OWN TOTALS LINE.        *
002530      ******************************************************************
002540       01  WS-TOTAL-ISSUES-RAW REDEFINES WS-TOTAL-ISSUES-EDIT.
002550           05  FILLER                  PIC X(09).
002560      ******************************************************************
002570      *    STAGING AREA FOR 8900-ADD-DETAIL-LINE.                         *
002580      ******************************************************************
002590       01  WS-DETAIL-WORK-AREA.
002600           05  DTL-CHECK-ID-WORK       PIC X(05).
002610           05  DTL-CRASH-ID-WORK       PIC X(30).
002620           05  DTL-ISSUE-WORK          PIC X(80).
002630           05  DTL-DETAILS-WORK        PIC X(120).
002640      ******************************************************************
002650      *    KEYWORD-SEARCH MATCH SET - FOUR FLAGS, ONE PER CATEGORY, PLUS  *
002660      *    A COUNT OF HOW MANY ARE SET.  ONE COPY FOR THE "ORIGINAL" STEP *
002670      *    MATCH SET AND A SEPARATE SCRATCH COPY FOR GUARD WORK SO A      *
002680      *    GUARD'S OWN CONTEXT SEARCH NEVER CLOBBERS THE SET A LATER      *
002690      *    GUARD STILL NEEDS TO FILTER.                                  *
002700      ******************************************************************
002710       01  WS-MATCH-SET.
002720           05  WS-MS-ESC-SW            PIC X(01) VALUE 'N'.
002730               88  WS-MS-ESC                   VALUE 'Y'.
002740           05  WS-MS-EBK-SW            PIC X(01) VALUE 'N'.
002750               88  WS-MS-EBK                   VALUE 'Y'.
002760           05  WS-MS-RUL-SW            PIC X(01) VALUE 'N'.
002770               88  WS-MS-RUL                   VALUE 'Y'.
002780           05  WS-MS-OTH-SW            PIC X(01) VALUE 'N'.
002790               88  WS-MS-OTH                   VALUE 'Y'.
002800           05  WS-MS-COUNT             PIC S9(02) COMP VALUE ZERO.
002810       01  WS-FILTER-SET.
002820           05  WS-FS-ESC-SW            PIC X(01) VALUE 'N'.
002830               88  WS-FS-ESC                   VALUE 'Y'.
002840           05  WS-FS-EBK-SW            PIC X(01) VALUE 'N'.
002850               88  WS-FS-EBK                   VALUE 'Y'.
002860           05  WS-FS-RUL-SW            PIC X(01) VALUE 'N'.
002870               88  WS-FS-RUL                   VALUE 'Y'.
002880           05  WS-FS-OTH-SW            PIC X(01) VALUE 'N'.
002890               88  WS-FS-OTH                   VALUE 'Y'.
002900           05  WS-FS-COUNT             PIC S9(02) COMP VALUE ZERO.
002910       01  WS-MATCH-LIST-WORK          PIC X(90).
002920      ******************************************************************
002930      *    GENERIC SUBSTRING SEARCH - SAME HAYSTACK/NEEDLE IDIOM AS       *
002940      *    8950-SUBSTRING-SEARCH IN STRVRFY, WIDENED TO A 200-BYTE        *
002950      *    HAYSTACK FOR THE POLICE/HOSPITAL NARRATIVE FIELDS.             *
002960      ******************************************************************
002970       01  WS-SUBSTRING-SEARCH-FIELDS.
002980           05  WS-SS-HAYSTACK          PIC X(200).
002990           05  WS-SS-NEEDLE            PIC X(20).
003000           05  WS-SS-NEEDLE-LEN        PIC S9(02) COMP.
003010           05  WS-SS-POS               PIC S9(03) COMP.
003020           05  WS-SS-LIMIT             PIC S9(03) COMP.
003030           05  WS-SS-FOUND-SW          PIC X(01) VALUE 'N'.
003040               88  WS-SS-FOUND                 VALUE 'Y'.
003050           05  WS-SS-MATCH-POS         PIC S9(03) COMP.
003060           05  WS-SS-LIMIT2            PIC S9(03) COMP.
003070      ******************************************************************
003080      *    TRIMMED-LENGTH HELPERS - ONE FOR THE 20-BYTE KEYWORD TEXT,     *
003090      *    ONE FOR THE 30-BYTE CATEGORY/SUBGROUP COMPARE FIELDS.          *
003100      ******************************************************************
003110       01  WS-TRIMLEN-FIELD20          PIC X(20).
003120       01  WS-TRIMLEN-LEN20            PIC S9(02) COMP.
003130      ******************************************************************
003140      *    GENERIC TRAILING-TRIM HELPER - USED WHEREVER A REPORT/DETAIL   *
003150      *    LINE NEEDS A FIELD'S CONTENT WITHOUT ITS TRAILING SPACE PAD.    *
003160      *    NO INTRINSIC FUNCTIONS - JUST A BACKWARD BYTE SCAN.            *
003170      ******************************************************************
003180       01  WS-TRIMLEN-FIELD            PIC X(200).
003190       77  WS-TRIMLEN-LEN              PIC S9(03) COMP.
003200       77  WS-TL-A                     PIC S9(03) COMP.
003210       77  WS-TL-B                     PIC S9(03) COMP.
003220       77  WS-TL-C                     PIC S9(03) COMP.
003230       77  WS-TL-D                     PIC S9(03) COMP.
003240       01  WS-MATCH-LIST-SCRATCH       PIC X(90).
003250       01  WS-APPEND-TEXT              PIC X(22).
003260       01  WS-RPT-COUNT-EDIT           PIC ZZZZZ9.
003270      ******************************************************************
003280      *    UPPERCASE/LOWERCASE WORK AREAS - LOWERCASED COPIES OF THE TWO  *
003290      *    NARRATIVE FIELDS SO THE KEYWORD SEARCH (LOWERCASE KEYWORD      *
003300      *    LIST) AND GUARD B TRIGGER-WORD SEARCH CAN RUN CASE-FREE.       *
003310      ******************************************************************
003320       01  WS-LC-EVENT-P               PIC X(200).
003330       01  WS-LC-EVENT-S               PIC X(200).
003340      ******************************************************************
003350      *    STEP 1 GUARD B - TRAFFIC-ELEMENT-NUMBER DISAMBIGUATION.        *
003360      *    TRIGGER WORDS THAT MAY PRECEDE THE TE-NR IN THE POLICE TEXT.   *
003370      *    KEPT AS REAL SWEDISH SPELLING (WITH THE O-UMLAUT) SINCE THE   *
003380      *    NARRATIVE ITSELF IS NEVER ASCII-FOLDED - SEE STR-1895 ABOVE.   *
003390      ******************************************************************
003400       01  WS-GB-TRIGGER-VALUES.
003410           05  FILLER  PIC X(12) VALUE 'cyklist'.
003420           05  FILLER  PIC X(12) VALUE 'förare'.
003430           05  FILLER  PIC X(12) VALUE 'trafikant'.
003440           05  FILLER  PIC X(12) VALUE 'fordon'.
003450           05  FILLER  PIC X(12) VALUE 'part'.
003460       01  WS-GB-TRIGGER-TAB REDEFINES WS-GB-TRIGGER-VALUES.
003470           05  WS-GB-TRIGGER           PIC X(12) OCCURS 5 TIMES.
003480       01  WS-GB-TRIGGER-TAB-SIZE      PIC S9(03) COMP VALUE +5.
003490       01  WS-GB-TE-NR-TEXT            PIC X(02).
003500       01  WS-GB-TE-NR-LEN             PIC S9(02) COMP.
003510       01  WS-GB-SCAN-POS              PIC S9(03) COMP.
003520       01  WS-GB-SKIP-COUNT            PIC S9(02) COMP.
003530       01  WS-GB-CONTEXT               PIC X(80).
003540      ******************************************************************
003550      *    STEP 1 GUARD C - UNDERGRUPP CROSS-REFERENCE SCRATCH FIELDS.    *
003560      ******************************************************************
003570       01  WS-GC-OTHER-CATP            PIC X(30).
003580       01  WS-GC-MAPPED-TYPE           PIC X(22).
003590      ******************************************************************
003600      *    HEADING AND PRINT LINES FOR THE CLASSIFICATION REPORT - SAME   *
003610      *    LAYOUT DISCIPLINE AS THE QUALITY REPORT IN STRVRFY.            *
003620      ******************************************************************
003630       01  HEADING-LINES.
003640           05  HEADING-LINE-1.
003650               10  FILLER   PIC X(36) VALUE
003660                   'MICROMOBILITY CLASSIFICATION REPORT'.
003670               10  FILLER   PIC X(74) VALUE SPACE.
003680               10  FILLER   PIC X(06) VALUE 'PAGE: '.
003690               10  HL1-PAGE-COUNT      PIC ZZ9.
003700               10  FILLER              PIC X(13) VALUE SPACE.
003710           05  HEADING-LINE-2.
003720               10  FILLER   PIC X(06) VALUE 'CHECK'.
003730               10  FILLER   PIC X(34) VALUE SPACE.
003740               10  FILLER   PIC X(08) VALUE 'STATUS'.
003750               10  FILLER   PIC X(08) VALUE SPACE.
003760               10  FILLER   PIC X(06) VALUE 'ISSUES'.
003770               10  FILLER   PIC X(70) VALUE SPACE.
003780           05  HEADING-LINE-3.
003790               10  FILLER   PIC X(132) VALUE ALL '-'.
003800      ******************************************************************
003810       01  PRINT-LINES.
003820           05  WS-RULE-LINE             PIC X(132) VALUE ALL '='.
003830           05  WS-DASH-LINE             PIC X(132) VALUE ALL '-'.
003840           05  WS-OVERVIEW-LINE.
003850               10  OVL-CHECK-ID         PIC X(06).
003860               10  OVL-CHECK-NAME       PIC X(34).
003870               10  OVL-STATUS           PIC X(10).
003880               10  OVL-ISSUE-COUNT      PIC ZZZ9.
003890               10  FILLER               PIC X(78) VALUE SPACE.
003900           05  WS-DETAIL-HEADER-LINE.
003910               10  FILLER               PIC X(10) VALUE SPACE.
003920               10  DHL-CHECK-ID         PIC X(06).
003930               10  DHL-CHECK-NAME       PIC X(60).
003940               10  FILLER               PIC X(56) VALUE SPACE.
003950           05  WS-DETAIL-TEXT-LINE.
003960               10  FILLER               PIC X(12) VALUE SPACE.
003970               10  DTXT-CRASH-ID        PIC X(12).
003980               10  DTXT-ISSUE           PIC X(80).
003990               10  FILLER               PIC X(28) VALUE SPACE.
004000           05  WS-DETAIL-TEXT-LINE2.
004010               10  FILLER               PIC X(12) VALUE SPACE.
004020               10  DTXT2-DETAILS        PIC X(120).
004030           05  NEXT-REPORT-LINE         PIC X(132) VALUE SPACE.
004040      ******************************************************************
004050       PROCEDURE DIVISION.
004060      ******************************************************************
004070       0000-MAIN-PROCESSING.
004080      ******************************************************************
004090           PERFORM 1000-OPEN-FILES.
004100           PERFORM 1200-LOAD-PERSON-TABLE THRU 1220-LOAD-PERSON-EXIT.
004110           PERFORM 1480-COMPUTE-GROUP-CYKEL-COUNTS.
004120           PERFORM 2000-PRESTEP-COUNT-CYKEL.
004130           PERFORM 3000-CLASSIFY-PERSONS.
004140           PERFORM 6000-RUN-CROSS-VERIFICATION.
004150           PERFORM 7000-WRITE-CLASSIFIED-FILE.
004160           PERFORM 7500-WRITE-REPORT.
004170           PERFORM 9700-DISPLAY-SUMMARY.
004180           PERFORM 9900-CLOSE-FILES.
004190           GOBACK.
004200      ******************************************************************
004210       1000-OPEN-FILES.
004220      ******************************************************************
004230           OPEN INPUT  PERSONS-FILE
004240                OUTPUT  CLASSIFIED-FILE
004250                        PRINT-FILE.
004260           IF NOT PERSONS-OK OR NOT CLSF-OK OR NOT PRINT-OK
004270               MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
004280               DISPLAY 'STRCLSF - ONE OR MORE FILES FAILED TO OPEN'.
004290           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
004300           ACCEPT WS-CURRENT-TIME FROM TIME.
004310      ******************************************************************
004320       1200-LOAD-PERSON-TABLE.
004330      ******************************************************************
004340           PERFORM 8100-READ-PERSONS-FILE.
004350       1210-LOAD-PERSON-LOOP.
004360           IF PERSONS-EOF
004370               GO TO 1220-LOAD-PERSON-EXIT.
004380           ADD  1 TO WS-PERSON-TAB-SIZE.
004390           PERFORM 1420-MOVE-PERSON-TO-TABLE.
004400           PERFORM 1440-UPDATE-GROUP-TABLE.
004410           PERFORM 8100-READ-PERSONS-FILE.
004420           GO TO 1210-LOAD-PERSON-LOOP.
004430       1220-LOAD-PERSON-EXIT.
004440           PERFORM 1460-CLOSE-LAST-GROUP.
004450      ******************************************************************
004460       1420-MOVE-PERSON-TO-TABLE.
004470      ******************************************************************
004480           MOVE STR-PE-CRASH-ID    TO
004490               PE-TAB-CRASH-ID(WS-PERSON-TAB-SIZE).
004500           MOVE STR-PE-CRASH-TYPE  TO
004510               PE-TAB-CRASH-TYPE(WS-PERSON-TAB-SIZE).
004520           MOVE STR-PE-YEAR        TO PE-TAB-YEAR(WS-PERSON-TAB-SIZE).
004530           MOVE STR-PE-MONTH       TO PE-TAB-MONTH(WS-PERSON-TAB-SIZE).
004540           MOVE STR-PE-DAY         TO PE-TAB-DAY(WS-PERSON-TAB-SIZE).
004550           MOVE STR-PE-TIME-GROUP  TO
004560               PE-TAB-TIME-GROUP(WS-PERSON-TAB-SIZE).
004570           MOVE STR-PE-AGE         TO PE-TAB-AGE(WS-PERSON-TAB-SIZE).
004580           MOVE STR-PE-GENDER      TO PE-TAB-GENDER(WS-PERSON-TAB-SIZE).
004590           MOVE STR-PE-COUNTY      TO PE-TAB-COUNTY(WS-PERSON-TAB-SIZE).
004600           MOVE STR-PE-MUNICIPALITY TO
004610               PE-TAB-MUNICIPAL(WS-PERSON-TAB-SIZE).
004620           MOVE STR-PE-STREET      TO PE-TAB-STREET(WS-PERSON-TAB-SIZE).
004630           MOVE STR-PE-CATEGORY-MAIN TO
004640               PE-TAB-CAT-MAIN(WS-PERSON-TAB-SIZE).
004650           MOVE STR-PE-CATEGORY-SUB  TO
004660               PE-TAB-CAT-SUB(WS-PERSON-TAB-SIZE).
004670           MOVE STR-PE-CATEGORY-P  TO PE-TAB-CAT-P(WS-PERSON-TAB-SIZE).
004680           MOVE STR-PE-CATEGORY-S  TO PE-TAB-CAT-S(WS-PERSON-TAB-SIZE).
004690           MOVE STR-PE-ROLE-P      TO PE-TAB-ROLE-P(WS-PERSON-TAB-SIZE).
004700           MOVE STR-PE-ROLE-S      TO PE-TAB-ROLE-S(WS-PERSON-TAB-SIZE).
004710           MOVE STR-PE-TE-NR-P     TO
004720               PE-TAB-TE-NR-P(WS-PERSON-TAB-SIZE).
004730           MOVE STR-PE-KONFLIKT-UG TO
004740               PE-TAB-KONFLIKT-UG(WS-PERSON-TAB-SIZE).
004750           MOVE STR-PE-EVENT-P     TO
004760               PE-TAB-EVENT-P(WS-PERSON-TAB-SIZE).
004770           MOVE STR-PE-EVENT-S     TO
004780               PE-TAB-EVENT-S(WS-PERSON-TAB-SIZE).
004790           MOVE 'N/A'              TO
004800               PE-TAB-MICRO-TYPE(WS-PERSON-TAB-SIZE).
004810           MOVE SPACE              TO
004820               PE-TAB-MICRO-CONF(WS-PERSON-TAB-SIZE)
004830
004840               PE-TAB-MICRO-STEP(WS-PERSON-TAB-SIZE).
004850      ******************************************************************
004860       1440-UPDATE-GROUP-TABLE.
004870      ******************************************************************
004880           IF WS-PERSON-TAB-SIZE = 1
004890               ADD  1 TO WS-GROUP-TAB-SIZE
004900               MOVE PE-TAB-CRASH-ID(1)       TO
004910               GRP-CRASH-ID(WS-GROUP-TAB-SIZE)
004920               MOVE 1                        TO
004930               GRP-START-IDX(WS-GROUP-TAB-SIZE)
004940           ELSE
004950               IF PE-TAB-CRASH-ID(WS-PERSON-TAB-SIZE) NOT =
004960                      GRP-CRASH-ID(WS-GROUP-TAB-SIZE)
004970                   MOVE WS-PERSON-TAB-SIZE - 1 TO
004980               GRP-END-IDX(WS-GROUP-TAB-SIZE)
004990                   COMPUTE GRP-PERSON-COUNT(WS-GROUP-TAB-SIZE) =
005000                       GRP-END-IDX(WS-GROUP-TAB-SIZE) -
005010                       GRP-START-IDX(WS-GROUP-TAB-SIZE) + 1
005020                   ADD  1 TO WS-GROUP-TAB-SIZE
005030                   MOVE PE-TAB-CRASH-ID(WS-PERSON-TAB-SIZE)
005040                                                 TO
005050               GRP-CRASH-ID(WS-GROUP-TAB-SIZE)
005060                   MOVE WS-PERSON-TAB-SIZE      TO
005070               GRP-START-IDX(WS-GROUP-TAB-SIZE)
005080               END-IF
005090           END-IF.
005100      ******************************************************************
005110       1460-CLOSE-LAST-GROUP.
005120      ******************************************************************
005130           IF WS-GROUP-TAB-SIZE > 0
005140               MOVE WS-PERSON-TAB-SIZE TO GRP-END-IDX(WS-GROUP-TAB-SIZE)
005150               COMPUTE GRP-PERSON-COUNT(WS-GROUP-TAB-SIZE) =
005160                   GRP-END-IDX(WS-GROUP-TAB-SIZE) -
005170                   GRP-START-IDX(WS-GROUP-TAB-SIZE) + 1.
005180      ******************************************************************
005190       1480-COMPUTE-GROUP-CYKEL-COUNTS.
005200      ******************************************************************
005210           PERFORM 1485-COUNT-ONE-GROUP-CYKEL
005220               VARYING WS-GX FROM 1 BY 1
005230               UNTIL WS-GX > WS-GROUP-TAB-SIZE.
005240      ******************************************************************
005250       1485-COUNT-ONE-GROUP-CYKEL.
005260      ******************************************************************
005270           MOVE ZERO TO GRP-CYKEL-COUNT(WS-GX).
005280           PERFORM 1486-TEST-ONE-PERSON-CYKEL
005290               VARYING WS-IX FROM GRP-START-IDX(WS-GX) BY 1
005300               UNTIL WS-IX > GRP-END-IDX(WS-GX).
005310      ******************************************************************
005320       1486-TEST-ONE-PERSON-CYKEL.
005330      ******************************************************************
005340           IF PE-TAB-CAT-MAIN(WS-IX) = 'Cykel'
005350               ADD 1 TO GRP-CYKEL-COUNT(WS-GX)
005360           END-IF.
005370      ******************************************************************
005380       2000-PRESTEP-COUNT-CYKEL.
005390      ******************************************************************
005400           PERFORM 2010-PRESTEP-ONE-GROUP
005410               VARYING WS-GX FROM 1 BY 1
005420               UNTIL WS-GX > WS-GROUP-TAB-SIZE.
005430      ******************************************************************
005440       2010-PRESTEP-ONE-GROUP.
005450      ******************************************************************
005460           ADD GRP-CYKEL-COUNT(WS-GX) TO WS-TOTAL-CYKEL.
005470           IF GRP-CYKEL-COUNT(WS-GX) = 1
005480               ADD 1 TO WS-SOLO-CRASH-COUNT
005490           ELSE
005500               IF GRP-CYKEL-COUNT(WS-GX) > 1
005510                   ADD 1 TO WS-MULTI-CRASH-COUNT
005520                   ADD GRP-CYKEL-COUNT(WS-GX) TO WS-MULTI-PERSON-COUNT
005530               END-IF
005540           END-IF.
005550      ******************************************************************
005560       3000-CLASSIFY-PERSONS.
005570      ******************************************************************
005580           PERFORM 3010-CLASSIFY-ONE-CRASH-GROUP
005590               VARYING WS-GX FROM 1 BY 1
005600               UNTIL WS-GX > WS-GROUP-TAB-SIZE.
005610      ******************************************************************
005620       3010-CLASSIFY-ONE-CRASH-GROUP.
005630      ******************************************************************
005640           IF GRP-CYKEL-COUNT(WS-GX) = 1
005650               MOVE 'Y' TO WS-SOLO-SW
005660           ELSE
005670               MOVE 'N' TO WS-SOLO-SW
005680           END-IF.
005690           PERFORM 3100-CLASSIFY-ONE-PERSON
005700               VARYING WS-IX FROM GRP-START-IDX(WS-GX) BY 1
005710               UNTIL WS-IX > GRP-END-IDX(WS-GX).
005720      ******************************************************************
005730       3100-CLASSIFY-ONE-PERSON.
005740      ******************************************************************
005750           IF PE-TAB-CAT-MAIN(WS-IX) NOT = 'Cykel'
005760               MOVE 'N/A' TO PE-TAB-MICRO-TYPE(WS-IX)
005770               MOVE SPACE TO PE-TAB-MICRO-CONF(WS-IX)
005780                             PE-TAB-MICRO-STEP(WS-IX)
005790           ELSE
005800               MOVE 'N' TO WS-RESOLVED-SW
005810               MOVE 'N' TO WS-FORCE-CONF-SW
005820               MOVE SPACE TO WS-RESULT-TYPE WS-RESULT-CONF
005830               WS-RESULT-STEP
005840               PERFORM 3200-STEP1-POLICE-NARRATIVE
005850               IF NOT WS-RESOLVED
005860                   PERFORM 3300-STEP2-HOSPITAL-NARRATIVE
005870               END-IF
005880               IF NOT WS-RESOLVED
005890                   PERFORM 3400-STEP3-SUBGROUP-FALLBACK
005900               END-IF
005910               IF NOT WS-RESOLVED
005920                   PERFORM 3500-STEP4-DEFAULT
005930               END-IF
005940               PERFORM 3600-SET-CONFIDENCE
005950               MOVE WS-RESULT-TYPE TO PE-TAB-MICRO-TYPE(WS-IX)
005960               MOVE WS-RESULT-CONF TO PE-TAB-MICRO-CONF(WS-IX)
005970               MOVE WS-RESULT-STEP TO PE-TAB-MICRO-STEP(WS-IX)
005980           END-IF.
005990      ******************************************************************
006000      *    STEP 1 - POLICE NARRATIVE (EVENT-P).  ONLY RUN IF EVENT-P IS   *
006010      *    NON-BLANK.  GUARD A (SOLO), GUARD B (TE-NR CONTEXT), GUARD C   *
006020      *    (UNDERGRUPP CROSS-REF), GUARD D (FALL THROUGH, STILL COUNTED). *
006030      ******************************************************************
006040       3200-STEP1-POLICE-NARRATIVE.
006050      ******************************************************************
006060           IF PE-TAB-EVENT-P(WS-IX) NOT = SPACE
006070               MOVE PE-TAB-EVENT-P(WS-IX) TO WS-SS-HAYSTACK
006080               PERFORM 5000-SEARCH-KEYWORDS
006090               MOVE WS-MATCH-SET TO WS-FILTER-SET
006100               IF WS-MS-COUNT > 0
006110                   IF WS-SOLO
006120                       PERFORM 3210-RESOLVE-STEP1-GUARD-A
006130                   ELSE
006140                       PERFORM 3220-TRY-STEP1-GUARD-B
006150                       IF NOT WS-RESOLVED
006160                           PERFORM 3230-TRY-STEP1-GUARD-C
006170                       END-IF
006180                   END-IF
006190               END-IF
006200           END-IF.
006210      ******************************************************************
006220       3210-RESOLVE-STEP1-GUARD-A.
006230      ******************************************************************
006240           PERFORM 5300-PRIORITY-RESOLVE-MATCH-SET.
006250           MOVE 'Step 1 (P, solo)' TO WS-RESULT-STEP.
006260           SET WS-RESOLVED TO TRUE.
006270           ADD 1 TO WS-STEP1-COUNT WS-S1-GUARD-A-COUNT.
006280           PERFORM 6300-ADD-MULTIMATCH-IF-NEEDED.
006290      ******************************************************************
006300       3220-TRY-STEP1-GUARD-B.
006310      ******************************************************************
006320           MOVE 'N' TO WS-FOUND-SW.
006330           IF PE-TAB-TE-NR-P(WS-IX) NOT = SPACE
006340               MOVE PE-TAB-EVENT-P(WS-IX) TO WS-LC-EVENT-P
006350               PERFORM 8970-LOWERCASE-EVENT-P
006360               PERFORM 8980-NORMALIZE-TE-NR
006370               PERFORM 3225-SCAN-TRIGGER-WORDS
006380                   VARYING WS-KX FROM 1 BY 1
006390                   UNTIL WS-KX > WS-GB-TRIGGER-TAB-SIZE OR WS-FOUND
006400           END-IF.
006410           IF WS-FOUND
006420               MOVE WS-GB-CONTEXT TO WS-SS-HAYSTACK
006430               PERFORM 5000-SEARCH-KEYWORDS
006440               IF WS-MS-COUNT > 0
006450                   MOVE WS-MATCH-SET TO WS-FILTER-SET
006460                   PERFORM 5300-PRIORITY-RESOLVE-MATCH-SET
006470                   MOVE 'Step 1 (P, Guard B: TE Nr)' TO WS-RESULT-STEP
006480                   SET WS-RESOLVED TO TRUE
006490                   ADD 1 TO WS-STEP1-COUNT WS-S1-GUARD-B-COUNT
006500                   PERFORM 6300-ADD-MULTIMATCH-IF-NEEDED
006510               END-IF
006520           END-IF.
006530      ******************************************************************
006540       3225-SCAN-TRIGGER-WORDS.
006550      ******************************************************************
006560           MOVE WS-GB-TRIGGER(WS-KX) TO WS-SS-NEEDLE.
006570           MOVE WS-SS-NEEDLE TO WS-TRIMLEN-FIELD20.
006580           PERFORM 8960-COMPUTE-TRIMLEN-20.
006590           MOVE WS-TRIMLEN-LEN20 TO WS-SS-NEEDLE-LEN.
006600           MOVE WS-LC-EVENT-P TO WS-SS-HAYSTACK.
006610           PERFORM 8950-SUBSTRING-SEARCH-200.
006620           IF WS-SS-FOUND
006630               COMPUTE WS-GB-SCAN-POS =
006640                   WS-SS-MATCH-POS + WS-SS-NEEDLE-LEN
006650               PERFORM 3226-TRY-TE-NR-AT-SCAN-POS
006660           END-IF.
006670      ******************************************************************
006680      *    SKIP UP TO 10 OPTIONAL SPACES, LOOK FOR THE TE-NR DIGITS,      *
006690      *    SKIP SPACES, AN OPTIONAL "(", SPACES, THEN CAPTURE 80 BYTES.   *
006700      ******************************************************************
006710       3226-TRY-TE-NR-AT-SCAN-POS.
006720      ******************************************************************
006730           PERFORM 3227-SKIP-SPACES.
006740           IF WS-GB-SCAN-POS + WS-GB-TE-NR-LEN - 1 <= 200
006750               IF WS-LC-EVENT-P(WS-GB-SCAN-POS : WS-GB-TE-NR-LEN)
006760                       = WS-GB-TE-NR-TEXT(1 : WS-GB-TE-NR-LEN)
006770                   COMPUTE WS-GB-SCAN-POS =
006780                       WS-GB-SCAN-POS + WS-GB-TE-NR-LEN
006790                   PERFORM 3227-SKIP-SPACES
006800                   IF WS-GB-SCAN-POS <= 200
006810                       IF WS-LC-EVENT-P(WS-GB-SCAN-POS : 1) = '('
006820                           ADD 1 TO WS-GB-SCAN-POS
006830                           PERFORM 3227-SKIP-SPACES
006840                       END-IF
006850                   END-IF
006860                   MOVE SPACE TO WS-GB-CONTEXT
006870                   IF WS-GB-SCAN-POS <= 200
006880                       MOVE WS-LC-EVENT-P(WS-GB-SCAN-POS : )
006890                               TO WS-GB-CONTEXT
006900                   END-IF
006910                   SET WS-FOUND TO TRUE
006920               END-IF
006930           END-IF.
006940      ******************************************************************
006950       3227-SKIP-SPACES.
006960      ******************************************************************
006970           MOVE ZERO TO WS-GB-SKIP-COUNT.
006980           PERFORM 3228-SKIP-ONE-SPACE
006990               UNTIL WS-GB-SKIP-COUNT > 10
007000                  OR WS-GB-SCAN-POS > 200
007010                  OR WS-LC-EVENT-P(WS-GB-SCAN-POS : 1) NOT = SPACE.
007020      ******************************************************************
007030       3228-SKIP-ONE-SPACE.
007040      ******************************************************************
007050           ADD 1 TO WS-GB-SCAN-POS WS-GB-SKIP-COUNT.
007060      ******************************************************************
007070      *    STEP 1 GUARD C - UNDERGRUPP CROSS-REFERENCE.  IF THIS PERSON'S *
007080      *    OWN CATEGORY-P IS GENERIC (NOT ONE OF THE SPECIFIC ELECTRIC     *
007090      *    VALUES), REMOVE FROM THE MATCH SET ANY CATEGORY REACHED BY     *
007100      *    MAPPING THE OTHER CYKEL PERSONS' SPECIFIC CATEGORY-P VALUES.   *
007110      ******************************************************************
007120       3230-TRY-STEP1-GUARD-C.
007130      ******************************************************************
007140           MOVE WS-MATCH-SET TO WS-FILTER-SET.
007150           PERFORM 5400-TEST-CATP-IS-SPECIFIC.
007160           IF NOT WS-FOUND
007170               PERFORM 3235-EXCLUDE-ONE-OTHER-PERSON
007180                   VARYING WS-JX FROM GRP-START-IDX(WS-GX) BY 1
007190                   UNTIL WS-JX > GRP-END-IDX(WS-GX)
007200           END-IF.
007210           IF WS-FS-COUNT > 0
007220               PERFORM 5310-PRIORITY-RESOLVE-FILTER-SET
007230               MOVE 'Step 1 (P, Guard C: UG cross-ref)' TO
007240               WS-RESULT-STEP
007250               SET WS-RESOLVED TO TRUE
007260               ADD 1 TO WS-STEP1-COUNT WS-S1-GUARD-C-COUNT
007270               PERFORM 6300-ADD-MULTIMATCH-IF-NEEDED
007280           ELSE
007290               ADD 1 TO WS-S1-GUARD-D-COUNT
007300           END-IF.
007310      ******************************************************************
007320       3235-EXCLUDE-ONE-OTHER-PERSON.
007330      ******************************************************************
007340           IF WS-JX NOT = WS-IX
007350               IF PE-TAB-CAT-MAIN(WS-JX) = 'Cykel'
007360                   MOVE PE-TAB-CAT-P(WS-JX) TO WS-GC-OTHER-CATP
007370                   PERFORM 5500-MAP-AND-EXCLUDE-IF-SPECIFIC
007380               END-IF
007390           END-IF.
007400      ******************************************************************
007410      *    STEP 2 - HOSPITAL NARRATIVE (EVENT-S).  ONLY RUN IF STILL      *
007420      *    UNRESOLVED AND EVENT-S IS NON-BLANK.                          *
007430      ******************************************************************
007440       3300-STEP2-HOSPITAL-NARRATIVE.
007450      ******************************************************************
007460           IF PE-TAB-EVENT-S(WS-IX) NOT = SPACE
007470               MOVE PE-TAB-EVENT-S(WS-IX) TO WS-SS-HAYSTACK
007480               PERFORM 5000-SEARCH-KEYWORDS
007490               IF WS-MS-COUNT > 0
007500                   IF WS-SOLO
007510                       PERFORM 3310-RESOLVE-STEP2-GUARD-A
007520                   ELSE
007530                       PERFORM 3320-TRY-STEP2-GUARD-B-C
007540                   END-IF
007550               END-IF
007560           END-IF.
007570      ******************************************************************
007580       3310-RESOLVE-STEP2-GUARD-A.
007590      ******************************************************************
007600           MOVE WS-MATCH-SET TO WS-FILTER-SET.
007610           PERFORM 5310-PRIORITY-RESOLVE-FILTER-SET.
007620           MOVE 'Step 2 (S, solo)' TO WS-RESULT-STEP.
007630           SET WS-RESOLVED TO TRUE.
007640           ADD 1 TO WS-STEP2-COUNT WS-S2-GUARD-A-COUNT.
007650           PERFORM 6300-ADD-MULTIMATCH-IF-NEEDED.
007660      ******************************************************************
007670      *    GUARD B - REMOVE A MATCHED CATEGORY WHEN KONFLIKT-UG NAMES A   *
007680      *    PARTNER CATEGORY-SUB IN ITS EXCLUSION PAIR.  GUARD C IS THE    *
007690      *    SAME FILTER WHEN KONFLIKT-UG IS BLANK, WITH CONFIDENCE FORCED. *
007700      ******************************************************************
007710       3320-TRY-STEP2-GUARD-B-C.
007720      ******************************************************************
007730           MOVE WS-MATCH-SET TO WS-FILTER-SET.
007740           PERFORM 3325-APPLY-ONE-EXCLUSION-PAIR
007750               VARYING WS-KX FROM 1 BY 1
007760               UNTIL WS-KX > STR-SG-EXCL-TAB-SIZE.
007770           IF WS-FS-COUNT > 0
007780               PERFORM 5310-PRIORITY-RESOLVE-FILTER-SET
007790               IF PE-TAB-KONFLIKT-UG(WS-IX) NOT = SPACE
007800                   MOVE 'Step 2 (S, Guard B: I Konflikt med)'
007810                                           TO WS-RESULT-STEP
007820                   ADD 1 TO WS-S2-GUARD-B-COUNT
007830               ELSE
007840                   MOVE 'Step 2 (S, Guard C: per-person assumption)'
007850                                           TO WS-RESULT-STEP
007860                   MOVE 'medium'           TO WS-RESULT-CONF
007870                   SET WS-FORCE-CONF TO TRUE
007880                   ADD 1 TO WS-S2-GUARD-C-COUNT
007890               END-IF
007900               SET WS-RESOLVED TO TRUE
007910               ADD 1 TO WS-STEP2-COUNT
007920               PERFORM 6300-ADD-MULTIMATCH-IF-NEEDED
007930           END-IF.
007940      ******************************************************************
007950       3325-APPLY-ONE-EXCLUSION-PAIR.
007960      ******************************************************************
007970           IF PE-TAB-KONFLIKT-UG(WS-IX) =
007980                   STR-SG-EXCL-SUBGRP(WS-KX)
007990               IF STR-SG-EXCL-TYPE(WS-KX) = 'E-scooter'
008000                   SET WS-FS-ESC TO FALSE
008010               END-IF
008020               IF STR-SG-EXCL-TYPE(WS-KX) = 'E-bike'
008030                   SET WS-FS-EBK TO FALSE
008040               END-IF
008050               IF STR-SG-EXCL-TYPE(WS-KX) =
008060                       'rullstol/permobil'
008070                   SET WS-FS-RUL TO FALSE
008080               END-IF
008090           END-IF.
008100           PERFORM 5600-RECOUNT-FILTER-SET.
008110      ******************************************************************
008120      *    STEP 3 - STRUCTURED SUBGROUP FALLBACK.                        *
008130      ******************************************************************
008140       3400-STEP3-SUBGROUP-FALLBACK.
008150      ******************************************************************
008160           MOVE SPACE TO WS-GC-MAPPED-TYPE.
008170           MOVE PE-TAB-CAT-SUB(WS-IX) TO WS-GC-OTHER-CATP.
008180           PERFORM 5700-MAP-SUBGROUP-VALUE.
008190           IF WS-GC-MAPPED-TYPE NOT = SPACE
008200               AND WS-GC-MAPPED-TYPE NOT =
008210                   'Conventional bicycle'
008220               MOVE WS-GC-MAPPED-TYPE TO WS-RESULT-TYPE
008230               MOVE 'Step 3 (Undergrupp fallback)' TO WS-RESULT-STEP
008240               MOVE 'low' TO WS-RESULT-CONF
008250               SET WS-FORCE-CONF TO TRUE
008260               SET WS-RESOLVED TO TRUE
008270               ADD 1 TO WS-STEP3-COUNT
008280           END-IF.
008290      ******************************************************************
008300       3500-STEP4-DEFAULT.
008310      ******************************************************************
008320           MOVE 'Conventional bicycle' TO WS-RESULT-TYPE.
008330           MOVE 'Step 4 (default)' TO WS-RESULT-STEP.
008340           MOVE 'default' TO WS-RESULT-CONF.
008350           SET WS-FORCE-CONF TO TRUE.
008360           SET WS-RESOLVED TO TRUE.
008370           ADD 1 TO WS-STEP4-COUNT.
008380      ******************************************************************
008390      *    CONFIDENCE - HIGH IF THE SUBGROUP MAP OF CATEGORY-SUB AGREES   *
008400      *    WITH THE RESULT, ELSE MEDIUM.  SKIPPED WHEN ALREADY FORCED.    *
008410      ******************************************************************
008420       3600-SET-CONFIDENCE.
008430      ******************************************************************
008440           IF NOT WS-FORCE-CONF
008450               MOVE SPACE TO WS-GC-MAPPED-TYPE
008460               MOVE PE-TAB-CAT-SUB(WS-IX) TO WS-GC-OTHER-CATP
008470               PERFORM 5700-MAP-SUBGROUP-VALUE
008480               IF WS-GC-MAPPED-TYPE =
008490                       WS-RESULT-TYPE
008500                   MOVE 'high' TO WS-RESULT-CONF
008510               ELSE
008520                   MOVE 'medium' TO WS-RESULT-CONF
008530               END-IF
008540           END-IF.
008550      ******************************************************************
008560      *    KEYWORD SEARCH - WS-SS-HAYSTACK (ALREADY MOVED BY THE CALLER)  *
008570      *    AGAINST THE 118-ROW STRKEYW TABLE.  SETS WS-MATCH-SET.         *
008580      ******************************************************************
008590       5000-SEARCH-KEYWORDS.
008600      ******************************************************************
008610           MOVE 'N' TO WS-MS-ESC-SW WS-MS-EBK-SW WS-MS-RUL-SW
008620               WS-MS-OTH-SW.
008630           MOVE ZERO TO WS-MS-COUNT.
008640           PERFORM 8970-LOWERCASE-HAYSTACK.
008650           PERFORM 5100-SEARCH-ONE-KEYWORD
008660               VARYING WS-KX FROM 1 BY 1
008670               UNTIL WS-KX > STR-KW-TAB-SIZE.
008680      ******************************************************************
008690       5100-SEARCH-ONE-KEYWORD.
008700      ******************************************************************
008710           MOVE STR-KW-TEXT(WS-KX) TO WS-TRIMLEN-FIELD20.
008720           PERFORM 8960-COMPUTE-TRIMLEN-20.
008730           MOVE WS-TRIMLEN-LEN20 TO WS-SS-NEEDLE-LEN.
008740           MOVE STR-KW-TEXT(WS-KX) TO WS-SS-NEEDLE.
008750           IF STR-KW-WHOLEWORD(WS-KX) = 'Y'
008760               PERFORM 5150-WHOLEWORD-SEARCH-200
008770           ELSE
008780               PERFORM 8950-SUBSTRING-SEARCH-200
008790           END-IF.
008800           IF WS-SS-FOUND
008810               PERFORM 5110-SET-MATCH-FLAG
008820           END-IF.
008830      ******************************************************************
008840       5110-SET-MATCH-FLAG.
008850      ******************************************************************
008860           IF STR-KW-CATEGORY(WS-KX) = 'E-scooter'
008870               IF NOT WS-MS-ESC
008880                   SET WS-MS-ESC TO TRUE
008890                   ADD 1 TO WS-MS-COUNT
008900               END-IF
008910           END-IF.
008920           IF STR-KW-CATEGORY(WS-KX) = 'E-bike'
008930               IF NOT WS-MS-EBK
008940                   SET WS-MS-EBK TO TRUE
008950                   ADD 1 TO WS-MS-COUNT
008960               END-IF
008970           END-IF.
008980           IF STR-KW-CATEGORY(WS-KX) = 'rullstol/permobil'
008990               IF NOT WS-MS-RUL
009000                   SET WS-MS-RUL TO TRUE
009010                   ADD 1 TO WS-MS-COUNT
009020               END-IF
009030           END-IF.
009040           IF STR-KW-CATEGORY(WS-KX) = 'other_micromobility'
009050               IF NOT WS-MS-OTH
009060                   SET WS-MS-OTH TO TRUE
009070                   ADD 1 TO WS-MS-COUNT
009080               END-IF
009090           END-IF.
009100      ******************************************************************
009110      *    PLAIN SUBSTRING SEARCH OVER THE 200-BYTE HAYSTACK.             *
009120      ******************************************************************
009130       8950-SUBSTRING-SEARCH-200.
009140      ******************************************************************
009150           MOVE 'N' TO WS-SS-FOUND-SW.
009160           COMPUTE WS-SS-LIMIT = 200 - WS-SS-NEEDLE-LEN + 1.
009170           IF WS-SS-LIMIT > 0
009180               PERFORM 8951-TEST-ONE-POSITION
009190                   VARYING WS-SS-POS FROM 1 BY 1
009200                   UNTIL WS-SS-POS > WS-SS-LIMIT OR WS-SS-FOUND
009210           END-IF.
009220      ******************************************************************
009230       8951-TEST-ONE-POSITION.
009240      ******************************************************************
009250           IF WS-SS-HAYSTACK(WS-SS-POS : WS-SS-NEEDLE-LEN)
009260                   = WS-SS-NEEDLE(1 : WS-SS-NEEDLE-LEN)
009270               SET WS-SS-FOUND TO TRUE
009280               MOVE WS-SS-POS TO WS-SS-MATCH-POS
009290           END-IF.
009300      ******************************************************************
009310      *    WHOLE-WORD SEARCH - SAME SCAN, PLUS A CLASS-CONDITION CHECK    *
009320      *    THAT THE BYTE BEFORE/AFTER THE HIT IS NOT ALPHANUMERIC (OR     *
009330      *    THE HIT IS AT A FIELD BOUNDARY).  NO FUNCTION CALLS USED.      *
009340      ******************************************************************
009350       5150-WHOLEWORD-SEARCH-200.
009360      ******************************************************************
009370           MOVE 'N' TO WS-SS-FOUND-SW.
009380           COMPUTE WS-SS-LIMIT = 200 - WS-SS-NEEDLE-LEN + 1.
009390           IF WS-SS-LIMIT > 0
009400               PERFORM 5160-TEST-ONE-WHOLEWORD-POSITION
009410                   VARYING WS-SS-POS FROM 1 BY 1
009420                   UNTIL WS-SS-POS > WS-SS-LIMIT OR WS-SS-FOUND
009430           END-IF.
009440      ******************************************************************
009450       5160-TEST-ONE-WHOLEWORD-POSITION.
009460      ******************************************************************
009470           IF WS-SS-HAYSTACK(WS-SS-POS : WS-SS-NEEDLE-LEN)
009480                   = WS-SS-NEEDLE(1 : WS-SS-NEEDLE-LEN)
009490               MOVE 'Y' TO WS-FOUND-SW
009500               IF WS-SS-POS > 1
009510                   IF WS-SS-HAYSTACK(WS-SS-POS - 1 : 1) IS ALPHABETIC
009520                       MOVE 'N' TO WS-FOUND-SW
009530                   END-IF
009540                   IF WS-SS-HAYSTACK(WS-SS-POS - 1 : 1) IS NUMERIC
009550                       MOVE 'N' TO WS-FOUND-SW
009560                   END-IF
009570               END-IF
009580               COMPUTE WS-SS-LIMIT2 = WS-SS-POS + WS-SS-NEEDLE-LEN
009590               IF WS-SS-LIMIT2 <= 200
009600                   IF WS-SS-HAYSTACK(WS-SS-LIMIT2 : 1) IS ALPHABETIC
009610                       MOVE 'N' TO WS-FOUND-SW
009620                   END-IF
009630                   IF WS-SS-HAYSTACK(WS-SS-LIMIT2 : 1) IS NUMERIC
009640                       MOVE 'N' TO WS-FOUND-SW
009650                   END-IF
009660               END-IF
009670               IF WS-FOUND
009680                   SET WS-SS-FOUND TO TRUE
009690                   MOVE WS-SS-POS TO WS-SS-MATCH-POS
009700               END-IF
009710           END-IF.
009720      ******************************************************************
009730      *    PRIORITY RESOLUTION - E-SCOOTER, E-BIKE, RULLSTOL/PERMOBIL,    *
009740      *    OTHER_MICROMOBILITY, CONVENTIONAL BICYCLE, IN THAT ORDER.      *
009750      ******************************************************************
009760       5300-PRIORITY-RESOLVE-MATCH-SET.
009770      ******************************************************************
009780           EVALUATE TRUE
009790               WHEN WS-MS-ESC   MOVE 'E-scooter'           TO
009800               WS-RESULT-TYPE
009810               WHEN WS-MS-EBK   MOVE 'E-bike'              TO
009820               WS-RESULT-TYPE
009830               WHEN WS-MS-RUL   MOVE 'rullstol/permobil'   TO
009840               WS-RESULT-TYPE
009850               WHEN WS-MS-OTH   MOVE 'other_micromobility' TO
009860               WS-RESULT-TYPE
009870               WHEN OTHER       MOVE 'Conventional bicycle' TO
009880               WS-RESULT-TYPE
009890           END-EVALUATE.
009900      ******************************************************************
009910       5310-PRIORITY-RESOLVE-FILTER-SET.
009920      ******************************************************************
009930           EVALUATE TRUE
009940               WHEN WS-FS-ESC   MOVE 'E-scooter'           TO
009950               WS-RESULT-TYPE
009960               WHEN WS-FS-EBK   MOVE 'E-bike'              TO
009970               WS-RESULT-TYPE
009980               WHEN WS-FS-RUL   MOVE 'rullstol/permobil'   TO
009990               WS-RESULT-TYPE
010000               WHEN WS-FS-OTH   MOVE 'other_micromobility' TO
010010               WS-RESULT-TYPE
010020               WHEN OTHER       MOVE 'Conventional bicycle' TO
010030               WS-RESULT-TYPE
010040           END-EVALUATE.
010050      ******************************************************************
010060       5400-TEST-CATP-IS-SPECIFIC.
010070      ******************************************************************
010080           MOVE 'N' TO WS-FOUND-SW.
010090           MOVE PE-TAB-CAT-P(WS-IX) TO WS-GC-OTHER-CATP.
010100           PERFORM 5410-TEST-AGAINST-ONE-ELEC-CATP
010110               VARYING WS-KX FROM 1 BY 1
010120               UNTIL WS-KX > STR-SG-ELEC-CATP-SIZE OR WS-FOUND.
010130      ******************************************************************
010140       5410-TEST-AGAINST-ONE-ELEC-CATP.
010150      ******************************************************************
010160           IF WS-GC-OTHER-CATP =
010170                   STR-SG-ELEC-CATP(WS-KX)
010180               SET WS-FOUND TO TRUE
010190           END-IF.
010200      ******************************************************************
010210       5500-MAP-AND-EXCLUDE-IF-SPECIFIC.
010220      ******************************************************************
010230           MOVE 'N' TO WS-FOUND-SW.
010240           PERFORM 5510-TEST-OTHER-AGAINST-ONE-ELEC-CATP
010250               VARYING WS-KX FROM 1 BY 1
010260               UNTIL WS-KX > STR-SG-ELEC-CATP-SIZE OR WS-FOUND.
010270           IF WS-FOUND
010280               MOVE SPACE TO WS-GC-MAPPED-TYPE
010290               PERFORM 5700-MAP-SUBGROUP-VALUE
010300               IF WS-GC-MAPPED-TYPE = 'E-scooter'
010310                   SET WS-FS-ESC TO FALSE
010320               END-IF
010330               IF WS-GC-MAPPED-TYPE = 'E-bike'
010340                   SET WS-FS-EBK TO FALSE
010350               END-IF
010360               IF WS-GC-MAPPED-TYPE = 'rullstol/permobil'
010370                   SET WS-FS-RUL TO FALSE
010380               END-IF
010390               PERFORM 5600-RECOUNT-FILTER-SET
010400           END-IF.
010410      ******************************************************************
010420       5510-TEST-OTHER-AGAINST-ONE-ELEC-CATP.
010430      ******************************************************************
010440           IF WS-GC-OTHER-CATP =
010450                   STR-SG-ELEC-CATP(WS-KX)
010460               SET WS-FOUND TO TRUE
010470           END-IF.
010480      ******************************************************************
010490       5600-RECOUNT-FILTER-SET.
010500      ******************************************************************
010510           MOVE ZERO TO WS-FS-COUNT.
010520           IF WS-FS-ESC ADD 1 TO WS-FS-COUNT END-IF.
010530           IF WS-FS-EBK ADD 1 TO WS-FS-COUNT END-IF.
010540           IF WS-FS-RUL ADD 1 TO WS-FS-COUNT END-IF.
010550           IF WS-FS-OTH ADD 1 TO WS-FS-COUNT END-IF.
010560      ******************************************************************
010570       5700-MAP-SUBGROUP-VALUE.
010580      ******************************************************************
010590           MOVE 'N' TO WS-FOUND-SW.
010600           PERFORM 5710-TEST-ONE-SUBGROUP-ROW
010610               VARYING WS-KX FROM 1 BY 1
010620               UNTIL WS-KX > STR-SG-SUBGRP-TAB-SIZE OR WS-FOUND.
010630      ******************************************************************
010640       5710-TEST-ONE-SUBGROUP-ROW.
010650      ******************************************************************
010660           IF WS-GC-OTHER-CATP =
010670                   STR-SG-SUBGRP(WS-KX)
010680               MOVE STR-SG-MAPPED-TYPE(WS-KX) TO WS-GC-MAPPED-TYPE
010690               SET WS-FOUND TO TRUE
010700           END-IF.
010710      ******************************************************************
010720       6000-RUN-CROSS-VERIFICATION.
010730      ******************************************************************
010740           MOVE ZERO TO WS-CHK-COUNT(1) WS-CHK-COUNT(2) WS-MMAT-COUNT.
010750           PERFORM 6100-CHECK-ONE-PERSON-CL
010760               VARYING WS-IX FROM 1 BY 1
010770               UNTIL WS-IX > WS-PERSON-TAB-SIZE.
010780      ******************************************************************
010790       6100-CHECK-ONE-PERSON-CL.
010800      ******************************************************************
010810           IF PE-TAB-MICRO-TYPE(WS-IX) = 'E-scooter'
010820               OR PE-TAB-MICRO-TYPE(WS-IX) = 'E-bike'
010830               PERFORM 6110-CHECK-CL1-ONE-PERSON
010840           END-IF.
010850           IF PE-TAB-MICRO-TYPE(WS-IX) =
010860                   'Conventional bicycle'
010870               PERFORM 6200-CHECK-CL2-ONE-PERSON
010880           END-IF.
010890      ******************************************************************
010900       6110-CHECK-CL1-ONE-PERSON.
010910      ******************************************************************
010920           MOVE 'N' TO WS-FOUND-SW.
010930           PERFORM 6115-TEST-ONE-ELEC-SUB
010940               VARYING WS-KX FROM 1 BY 1
010950               UNTIL WS-KX > STR-SG-ELEC-SUB-SIZE OR WS-FOUND.
010960           IF NOT WS-FOUND
010970               ADD 1 TO WS-CHK-COUNT(1)
010980               MOVE 'CL.1' TO DTL-CHECK-ID-WORK
010990               MOVE PE-TAB-CRASH-ID(WS-IX) TO DTL-CRASH-ID-WORK
011000               STRING 'Electric type but CATEGORY-SUB not electric'
011010                   DELIMITED BY SIZE INTO DTL-ISSUE-WORK
011020               PERFORM 6120-BUILD-CLASS-DETAIL-TEXT
011030               PERFORM 8900-ADD-DETAIL-LINE
011040           END-IF.
011050      ******************************************************************
011060       6115-TEST-ONE-ELEC-SUB.
011070      ******************************************************************
011080           IF PE-TAB-CAT-SUB(WS-IX) =
011090                   STR-SG-ELEC-SUB(WS-KX)
011100               SET WS-FOUND TO TRUE
011110           END-IF.
011120      ******************************************************************
011130      *    SHARED DETAIL-TEXT BUILDER FOR CL.1 AND CL.2 - COMPUTES THE    *
011140      *    TRAILING-SPACE TRIM LENGTH OF EACH PIECE ITSELF RATHER THAN     *
011150      *    CALLING AN INTRINSIC FUNCTION.                                 *
011160      ******************************************************************
011170       6120-BUILD-CLASS-DETAIL-TEXT.
011180      ******************************************************************
011190           MOVE PE-TAB-MICRO-TYPE(WS-IX) TO WS-TRIMLEN-FIELD.
011200           PERFORM 8965-COMPUTE-TRIMLEN-GEN.
011210           MOVE WS-TRIMLEN-LEN TO WS-TL-A.
011220           MOVE PE-TAB-CAT-SUB(WS-IX) TO WS-TRIMLEN-FIELD.
011230           PERFORM 8965-COMPUTE-TRIMLEN-GEN.
011240           MOVE WS-TRIMLEN-LEN TO WS-TL-B.
011250           MOVE PE-TAB-MICRO-CONF(WS-IX) TO WS-TRIMLEN-FIELD.
011260           PERFORM 8965-COMPUTE-TRIMLEN-GEN.
011270           MOVE WS-TRIMLEN-LEN TO WS-TL-C.
011280           MOVE PE-TAB-MICRO-STEP(WS-IX) TO WS-TRIMLEN-FIELD.
011290           PERFORM 8965-COMPUTE-TRIMLEN-GEN.
011300           MOVE WS-TRIMLEN-LEN TO WS-TL-D.
011310           STRING 'type=' PE-TAB-MICRO-TYPE(WS-IX)(1 : WS-TL-A)
011320               '; category_sub=' PE-TAB-CAT-SUB(WS-IX)(1 : WS-TL-B)
011330               '; confidence=' PE-TAB-MICRO-CONF(WS-IX)(1 : WS-TL-C)
011340               '; step=' PE-TAB-MICRO-STEP(WS-IX)(1 : WS-TL-D)
011350               DELIMITED BY SIZE INTO DTL-DETAILS-WORK.
011360      ******************************************************************
011370       6200-CHECK-CL2-ONE-PERSON.
011380      ******************************************************************
011390           MOVE 'N' TO WS-FOUND-SW.
011400           PERFORM 6115-TEST-ONE-ELEC-SUB
011410               VARYING WS-KX FROM 1 BY 1
011420               UNTIL WS-KX > STR-SG-ELEC-SUB-SIZE OR WS-FOUND.
011430           IF WS-FOUND
011440               ADD 1 TO WS-CHK-COUNT(2)
011450               MOVE 'CL.2' TO DTL-CHECK-ID-WORK
011460               MOVE PE-TAB-CRASH-ID(WS-IX) TO DTL-CRASH-ID-WORK
011470               STRING 'Conventional bicycle but CATEGORY-SUB electric'
011480                   DELIMITED BY SIZE INTO DTL-ISSUE-WORK
011490               PERFORM 6120-BUILD-CLASS-DETAIL-TEXT
011500               PERFORM 8900-ADD-DETAIL-LINE
011510           END-IF.
011520      ******************************************************************
011530      *    MULTI-CATEGORY-MATCH LISTING - CALLED FROM EVERY RESOLVING     *
011540      *    GUARD PARAGRAPH ABOVE, WHILE THE RESOLVING MATCH/FILTER SET    *
011550      *    IS STILL IN WS-FILTER-SET.                                    *
011560      ******************************************************************
011570       6300-ADD-MULTIMATCH-IF-NEEDED.
011580      ******************************************************************
011590           IF WS-FS-COUNT > 1
011600               MOVE SPACE TO WS-MATCH-LIST-WORK
011610               PERFORM 6310-BUILD-MATCH-LIST
011620               MOVE 'MMAT' TO DTL-CHECK-ID-WORK
011630               MOVE PE-TAB-CRASH-ID(WS-IX) TO DTL-CRASH-ID-WORK
011640               MOVE 'Narrative matched more than one category'
011650                   TO DTL-ISSUE-WORK
011660               MOVE WS-RESULT-TYPE TO WS-TRIMLEN-FIELD
011670               PERFORM 8965-COMPUTE-TRIMLEN-GEN
011680               MOVE WS-TRIMLEN-LEN TO WS-TL-A
011690               STRING 'type=' WS-RESULT-TYPE(1 : WS-TL-A)
011700                   '; matched=' WS-MATCH-LIST-WORK
011710                   DELIMITED BY SIZE INTO DTL-DETAILS-WORK
011720               PERFORM 8900-ADD-DETAIL-LINE
011730               ADD 1 TO WS-MMAT-COUNT
011740           END-IF.
011750      ******************************************************************
011760      *    BUILD THE COMMA-SEPARATED CATEGORY LIST ONE NAME AT A TIME -   *
011770      *    EACH APPEND RE-TRIMS THE LIST SO FAR BEFORE TACKING ON THE     *
011780      *    NEXT NAME, SINCE WS-MATCH-LIST-WORK IS BOTH SOURCE AND TARGET. *
011790      ******************************************************************
011800       6310-BUILD-MATCH-LIST.
011810      ******************************************************************
011820           IF WS-FS-ESC
011830               MOVE 'E-scooter' TO WS-APPEND-TEXT
011840               PERFORM 6315-APPEND-ONE-MATCH-NAME
011850           END-IF.
011860           IF WS-FS-EBK
011870               MOVE 'E-bike' TO WS-APPEND-TEXT
011880               PERFORM 6315-APPEND-ONE-MATCH-NAME
011890           END-IF.
011900           IF WS-FS-RUL
011910               MOVE 'rullstol/permobil' TO WS-APPEND-TEXT
011920               PERFORM 6315-APPEND-ONE-MATCH-NAME
011930           END-IF.
011940           IF WS-FS-OTH
011950               MOVE 'other_micromobility' TO WS-APPEND-TEXT
011960               PERFORM 6315-APPEND-ONE-MATCH-NAME
011970           END-IF.
011980      ******************************************************************
011990       6315-APPEND-ONE-MATCH-NAME.
012000      ******************************************************************
012010           MOVE WS-APPEND-TEXT TO WS-TRIMLEN-FIELD.
012020           PERFORM 8965-COMPUTE-TRIMLEN-GEN.
012030           MOVE WS-TRIMLEN-LEN TO WS-TL-B.
012040           IF WS-MATCH-LIST-WORK = SPACE
012050               STRING WS-APPEND-TEXT(1 : WS-TL-B) ','
012060                   DELIMITED BY SIZE INTO WS-MATCH-LIST-WORK
012070           ELSE
012080               MOVE WS-MATCH-LIST-WORK TO WS-MATCH-LIST-SCRATCH
012090               MOVE WS-MATCH-LIST-SCRATCH TO WS-TRIMLEN-FIELD
012100               PERFORM 8965-COMPUTE-TRIMLEN-GEN
012110               MOVE WS-TRIMLEN-LEN TO WS-TL-A
012120               STRING WS-MATCH-LIST-SCRATCH(1 : WS-TL-A)
012130                   WS-APPEND-TEXT(1 : WS-TL-B) ','
012140                   DELIMITED BY SIZE INTO WS-MATCH-LIST-WORK
012150           END-IF.
012160      ******************************************************************
012170       7000-WRITE-CLASSIFIED-FILE.
012180      ******************************************************************
012190           PERFORM 7010-WRITE-ONE-PERSON
012200               VARYING WS-IX FROM 1 BY 1
012210               UNTIL WS-IX > WS-PERSON-TAB-SIZE.
012220      ******************************************************************
012230       7010-WRITE-ONE-PERSON.
012240      ******************************************************************
012250           INITIALIZE STR-CLSF-PERSON-RECORD.
012260           MOVE PE-TAB-CRASH-ID(WS-IX)    TO STR-CP-CRASH-ID.
012270           MOVE PE-TAB-CRASH-TYPE(WS-IX)  TO STR-CP-CRASH-TYPE.
012280           MOVE PE-TAB-YEAR(WS-IX)        TO STR-CP-YEAR.
012290           MOVE PE-TAB-MONTH(WS-IX)       TO STR-CP-MONTH.
012300           MOVE PE-TAB-DAY(WS-IX)         TO STR-CP-DAY.
012310           MOVE PE-TAB-TIME-GROUP(WS-IX)  TO STR-CP-TIME-GROUP.
012320           MOVE PE-TAB-AGE(WS-IX)         TO STR-CP-AGE.
012330           MOVE PE-TAB-GENDER(WS-IX)      TO STR-CP-GENDER.
012340           MOVE PE-TAB-COUNTY(WS-IX)      TO STR-CP-COUNTY.
012350           MOVE PE-TAB-MUNICIPAL(WS-IX)   TO STR-CP-MUNICIPALITY.
012360           MOVE PE-TAB-STREET(WS-IX)      TO STR-CP-STREET.
012370           MOVE PE-TAB-CAT-MAIN(WS-IX)    TO STR-CP-CATEGORY-MAIN.
012380           MOVE PE-TAB-CAT-SUB(WS-IX)     TO STR-CP-CATEGORY-SUB.
012390           MOVE PE-TAB-CAT-P(WS-IX)       TO STR-CP-CATEGORY-P.
012400           MOVE PE-TAB-CAT-S(WS-IX)       TO STR-CP-CATEGORY-S.
012410           MOVE PE-TAB-ROLE-P(WS-IX)      TO STR-CP-ROLE-P.
012420           MOVE PE-TAB-ROLE-S(WS-IX)      TO STR-CP-ROLE-S.
012430           MOVE PE-TAB-TE-NR-P(WS-IX)     TO STR-CP-TE-NR-P.
012440           MOVE PE-TAB-KONFLIKT-UG(WS-IX) TO STR-CP-KONFLIKT-UG.
012450           MOVE PE-TAB-EVENT-P(WS-IX)     TO STR-CP-EVENT-P.
012460           MOVE PE-TAB-EVENT-S(WS-IX)     TO STR-CP-EVENT-S.
012470           MOVE PE-TAB-MICRO-TYPE(WS-IX)  TO STR-CP-MICRO-TYPE.
012480           MOVE PE-TAB-MICRO-CONF(WS-IX)  TO STR-CP-MICRO-CONFIDENCE.
012490           MOVE PE-TAB-MICRO-STEP(WS-IX)  TO STR-CP-MICRO-STEP.
012500           WRITE STR-CLSF-PERSON-RECORD.
012510      ******************************************************************
012520      *    REPORT WRITER - SAME FORMAT AS THE QUALITY REPORT IN STRVRFY.  *
012530      ******************************************************************
012540       7500-WRITE-REPORT.
012550      ******************************************************************
012560           PERFORM 9100-PRINT-HEADING-LINES.
012570           MOVE WS-RULE-LINE TO PRINT-LINE.
012580           PERFORM 9000-PRINT-REPORT-LINE.
012590           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
012591           STRING 'Generated: ' WS-CURRENT-YEAR '-' WS-CURRENT-MONTH
012592               '-' WS-CURRENT-DAY ' ' WS-CURRENT-HOUR ':'
012593               WS-CURRENT-MINUTE ':' WS-CURRENT-SECOND
012594               DELIMITED BY SIZE INTO PRINT-LINE.
012595           PERFORM 9000-PRINT-REPORT-LINE.
012596           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
012600           MOVE WS-PERSON-TAB-SIZE TO WS-RPT-COUNT-EDIT.
012610           STRING 'Crashes/Persons classified: '
012620               WS-RPT-COUNT-EDIT
012630               DELIMITED BY SIZE INTO PRINT-LINE.
012640           PERFORM 9000-PRINT-REPORT-LINE.
012650           MOVE WS-RULE-LINE TO PRINT-LINE.
012660           PERFORM 9000-PRINT-REPORT-LINE.
012670           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
012680           PERFORM 9000-PRINT-REPORT-LINE.
012690           MOVE WS-DASH-LINE TO PRINT-LINE.
012700           PERFORM 9000-PRINT-REPORT-LINE.
012710           MOVE HEADING-LINE-2 TO PRINT-LINE.
012720           PERFORM 9000-PRINT-REPORT-LINE.
012730           MOVE WS-DASH-LINE TO PRINT-LINE.
012740           PERFORM 9000-PRINT-REPORT-LINE.
012750           PERFORM 7510-WRITE-ONE-OVERVIEW-ROW
012760               VARYING WS-CHK-IX FROM 1 BY 1
012770               UNTIL WS-CHK-IX > WS-CHK-TAB-SIZE.
012780           MOVE WS-DASH-LINE TO PRINT-LINE.
012790           PERFORM 9000-PRINT-REPORT-LINE.
012800           PERFORM 7520-WRITE-ONE-DETAIL-SECTION
012810               VARYING WS-CHK-IX FROM 1 BY 1
012820               UNTIL WS-CHK-IX > WS-CHK-TAB-SIZE.
012830           MOVE WS-DASH-LINE TO PRINT-LINE.
012840           PERFORM 9000-PRINT-REPORT-LINE.
012850           PERFORM 7530-WRITE-MULTIMATCH-SECTION.
012860           MOVE WS-RULE-LINE TO PRINT-LINE.
012870           PERFORM 9000-PRINT-REPORT-LINE.
012880           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
012890           STRING 'End of Report' DELIMITED BY SIZE INTO PRINT-LINE.
012900           PERFORM 9000-PRINT-REPORT-LINE.
012910           MOVE WS-RULE-LINE TO PRINT-LINE.
012920           PERFORM 9000-PRINT-REPORT-LINE.
012930      ******************************************************************
012940       7510-WRITE-ONE-OVERVIEW-ROW.
012950      ******************************************************************
012960           MOVE WS-CHK-ID(WS-CHK-IX)   TO OVL-CHECK-ID.
012970           MOVE WS-CHK-NAME(WS-CHK-IX) TO OVL-CHECK-NAME.
012980           IF WS-CHK-COUNT(WS-CHK-IX) = 0
012990               MOVE '* pass'    TO OVL-STATUS
013000           ELSE
013010               MOVE '! warning' TO OVL-STATUS
013020           END-IF.
013030           MOVE WS-CHK-COUNT(WS-CHK-IX) TO OVL-ISSUE-COUNT.
013040           MOVE WS-OVERVIEW-LINE TO PRINT-LINE.
013050           PERFORM 9000-PRINT-REPORT-LINE.
013060      ******************************************************************
013070       7520-WRITE-ONE-DETAIL-SECTION.
013080      ******************************************************************
013090           MOVE WS-RULE-LINE TO PRINT-LINE.
013100           PERFORM 9000-PRINT-REPORT-LINE.
013110           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
013120           STRING 'ID: ' WS-CHK-NAME(WS-CHK-IX)
013130               DELIMITED BY SIZE INTO PRINT-LINE.
013140           PERFORM 9000-PRINT-REPORT-LINE.
013150           MOVE WS-DASH-LINE TO PRINT-LINE.
013160           PERFORM 9000-PRINT-REPORT-LINE.
013170           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
013180           IF WS-CHK-COUNT(WS-CHK-IX) = 0
013190               STRING 'No issues found.' DELIMITED BY SIZE INTO
013200               PRINT-LINE
013210           ELSE
013220               MOVE WS-CHK-COUNT(WS-CHK-IX) TO WS-RPT-COUNT-EDIT
013230               STRING WS-RPT-COUNT-EDIT
013240                   ' record(s) flagged.'
013250                   DELIMITED BY SIZE INTO PRINT-LINE
013260           END-IF.
013270           PERFORM 9000-PRINT-REPORT-LINE.
013280           IF WS-CHK-COUNT(WS-CHK-IX) > 0
013290               PERFORM 7525-WRITE-DETAIL-LINES-FOR-CHECK
013300                   VARYING WS-IX FROM 1 BY 1
013310                   UNTIL WS-IX > WS-DETAIL-TAB-SIZE
013320           END-IF.
013330      ******************************************************************
013340       7525-WRITE-DETAIL-LINES-FOR-CHECK.
013350      ******************************************************************
013360           IF DTL-CHECK-ID(WS-IX) = WS-CHK-ID(WS-CHK-IX)
013370               MOVE DTL-CRASH-ID(WS-IX)  TO DTXT-CRASH-ID
013380               MOVE DTL-ISSUE(WS-IX)     TO DTXT-ISSUE
013390               MOVE WS-DETAIL-TEXT-LINE  TO PRINT-LINE
013400               PERFORM 9000-PRINT-REPORT-LINE
013410           END-IF.
013420      ******************************************************************
013430      *    MULTI-MATCH LISTING - NARRATIVE HIT MORE THAN ONE KEYWORD      *
013440      *    CATEGORY FOR THE SAME PERSON.  NOT A CL.1/CL.2 CHECK ROW -     *
013450      *    PRINTED AS ITS OWN SECTION SO THE ANALYST CAN SEE WHICH OF     *
013460      *    THE COMPETING CATEGORIES 5310 RESOLVED IN FAVOR OF.            *
013470      ******************************************************************
013480       7530-WRITE-MULTIMATCH-SECTION.
013490      ******************************************************************
013500           MOVE SPACE TO WS-DETAIL-HEADER-LINE.
013510           MOVE 'MMAT' TO DHL-CHECK-ID.
013520           MOVE 'Multi-match listing' TO DHL-CHECK-NAME.
013530           MOVE WS-DETAIL-HEADER-LINE TO PRINT-LINE.
013540           PERFORM 9000-PRINT-REPORT-LINE.
013550           MOVE WS-DASH-LINE TO PRINT-LINE.
013560           PERFORM 9000-PRINT-REPORT-LINE.
013570           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
013580           IF WS-MMAT-COUNT = 0
013590               STRING 'No issues found.' DELIMITED BY SIZE INTO
013600               PRINT-LINE
013610           ELSE
013620               MOVE WS-MMAT-COUNT TO WS-RPT-COUNT-EDIT
013630               STRING WS-RPT-COUNT-EDIT
013640                   ' record(s) flagged.'
013650                   DELIMITED BY SIZE INTO PRINT-LINE
013660           END-IF.
013670           PERFORM 9000-PRINT-REPORT-LINE.
013680           IF WS-MMAT-COUNT > 0
013690               PERFORM 7535-WRITE-ONE-MMAT-LINE
013700                   VARYING WS-IX FROM 1 BY 1
013710                   UNTIL WS-IX > WS-DETAIL-TAB-SIZE
013720           END-IF.
013730      ******************************************************************
013740       7535-WRITE-ONE-MMAT-LINE.
013750      ******************************************************************
013760           IF DTL-CHECK-ID(WS-IX) = 'MMAT'
013770               MOVE DTL-CRASH-ID(WS-IX)  TO DTXT-CRASH-ID
013780               MOVE DTL-ISSUE(WS-IX)     TO DTXT-ISSUE
013790               MOVE WS-DETAIL-TEXT-LINE  TO PRINT-LINE
013800               PERFORM 9000-PRINT-REPORT-LINE
013810               MOVE DTL-DETAILS(WS-IX)   TO DTXT2-DETAILS
013820               MOVE WS-DETAIL-TEXT-LINE2 TO PRINT-LINE
013830               PERFORM 9000-PRINT-REPORT-LINE
013840           END-IF.
013850      ******************************************************************
013860      *    DETAIL-TABLE APPEND - SAME DISCIPLINE AS 8900 IN STRVRFY.      *
013870      ******************************************************************
013880       8900-ADD-DETAIL-LINE.
013890      ******************************************************************
013900           IF WS-DETAIL-TAB-SIZE < 3000
013910               ADD 1 TO WS-DETAIL-TAB-SIZE
013920               MOVE DTL-CHECK-ID-WORK TO
013930               DTL-CHECK-ID(WS-DETAIL-TAB-SIZE)
013940               MOVE DTL-CRASH-ID-WORK TO
013950               DTL-CRASH-ID(WS-DETAIL-TAB-SIZE)
013960               MOVE DTL-ISSUE-WORK    TO DTL-ISSUE(WS-DETAIL-TAB-SIZE)
013970               MOVE DTL-DETAILS-WORK  TO DTL-DETAILS(WS-DETAIL-TAB-SIZE)
013980           ELSE
013990               DISPLAY 'STRCLSF - DETAIL TABLE FULL, LINE DROPPED'
014000           END-IF.
014010      ******************************************************************
014020       8960-COMPUTE-TRIMLEN-20.
014030      ******************************************************************
014040           MOVE 20 TO WS-TRIMLEN-LEN20.
014050           PERFORM 8961-BACK-UP-ONE-BYTE-20
014060               UNTIL WS-TRIMLEN-LEN20 = 0
014070                  OR WS-TRIMLEN-FIELD20(WS-TRIMLEN-LEN20 : 1) NOT =
014080               SPACE.
014090      ******************************************************************
014100       8961-BACK-UP-ONE-BYTE-20.
014110      ******************************************************************
014120           SUBTRACT 1 FROM WS-TRIMLEN-LEN20.
014130      ******************************************************************
014140      *    GENERIC 200-BYTE TRIM HELPER - CALLER MOVES THE SOURCE FIELD   *
014150      *    INTO WS-TRIMLEN-FIELD FIRST (SHORTER FIELDS PAD WITH TRAILING  *
014160      *    SPACES ON THE MOVE).  NEVER RETURNS ZERO SO A SUBSEQUENT       *
014170      *    REFERENCE-MODIFICATION OF LENGTH 1 IS ALWAYS VALID.            *
014180      ******************************************************************
014190       8965-COMPUTE-TRIMLEN-GEN.
014200      ******************************************************************
014210           MOVE 200 TO WS-TRIMLEN-LEN.
014220           PERFORM 8966-BACK-UP-ONE-BYTE-GEN
014230               UNTIL WS-TRIMLEN-LEN = 0
014240                  OR WS-TRIMLEN-FIELD(WS-TRIMLEN-LEN : 1) NOT = SPACE.
014250           IF WS-TRIMLEN-LEN = 0
014260               MOVE 1 TO WS-TRIMLEN-LEN
014270           END-IF.
014280      ******************************************************************
014290       8966-BACK-UP-ONE-BYTE-GEN.
014300      ******************************************************************
014310           SUBTRACT 1 FROM WS-TRIMLEN-LEN.
014320      ******************************************************************
014330       8970-LOWERCASE-HAYSTACK.
014340      ******************************************************************
014350           INSPECT WS-SS-HAYSTACK CONVERTING
014360               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014370               TO  'abcdefghijklmnopqrstuvwxyz'.
014380      ******************************************************************
014390       8970-LOWERCASE-EVENT-P.
014400      ******************************************************************
014410           INSPECT WS-LC-EVENT-P CONVERTING
014420               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014430               TO  'abcdefghijklmnopqrstuvwxyz'.
014440      ******************************************************************
014450      *    TE-NR-P IS STORED AS TWO DIGITS WITH A LEADING ZERO; STRIP IT  *
014460      *    SO "01" BECOMES "1" BEFORE IT IS SEARCHED FOR IN THE NARRATIVE. *
014470      ******************************************************************
014480       8980-NORMALIZE-TE-NR.
014490      ******************************************************************
014500           MOVE SPACE TO WS-GB-TE-NR-TEXT.
014510           IF PE-TAB-TE-NR-P(WS-IX)(1 : 1) = '0'
014520               MOVE PE-TAB-TE-NR-P(WS-IX)(2 : 1) TO WS-GB-TE-NR-TEXT(1
014530               : 1)
014540               MOVE 1 TO WS-GB-TE-NR-LEN
014550           ELSE
014560               MOVE PE-TAB-TE-NR-P(WS-IX) TO WS-GB-TE-NR-TEXT
014570               MOVE 2 TO WS-GB-TE-NR-LEN
014580           END-IF.
014590      ******************************************************************
014600      *    CLASSIFICATION-SUMMARY DISPLAY.                                *
014610      ******************************************************************
014620       9700-DISPLAY-SUMMARY.
014630      ******************************************************************
014640           MOVE ZERO TO WS-CLASSIFIED-TOTAL.
014650           PERFORM 9710-CLEAR-ONE-TYPE-COUNT
014660               VARYING WS-KX FROM 1 BY 1
014670               UNTIL WS-KX > WS-TYPE-TAB-SIZE.
014680           PERFORM 9720-TALLY-ONE-PERSON-TYPE
014690               VARYING WS-IX FROM 1 BY 1
014700               UNTIL WS-IX > WS-PERSON-TAB-SIZE.
014710           DISPLAY 'STRCLSF - MICROMOBILITY CLASSIFICATION SUMMARY'.
014720           PERFORM 9730-DISPLAY-ONE-TYPE-LINE
014730               VARYING WS-KX FROM 1 BY 1
014740               UNTIL WS-KX > WS-TYPE-TAB-SIZE.
014750           DISPLAY '  Total Cykel persons:        ' WS-TOTAL-CYKEL.
014760           DISPLAY '  Solo-Cykel crashes:         ' WS-SOLO-CRASH-COUNT.
014770           DISPLAY '  Multi-Cykel crashes:        '
014780               WS-MULTI-CRASH-COUNT.
014790           DISPLAY '  Persons in multi crashes:   '
014800               WS-MULTI-PERSON-COUNT.
014810           DISPLAY '  Step 1 resolved:            ' WS-STEP1-COUNT.
014820           DISPLAY '    Guard A (solo):           ' WS-S1-GUARD-A-COUNT.
014830           DISPLAY '    Guard B (TE Nr):          ' WS-S1-GUARD-B-COUNT.
014840           DISPLAY '    Guard C (UG cross-ref):   ' WS-S1-GUARD-C-COUNT.
014850           DISPLAY '    Guard D (fell through):   ' WS-S1-GUARD-D-COUNT.
014860           DISPLAY '  Step 2 resolved:            ' WS-STEP2-COUNT.
014870           DISPLAY '    Guard A (solo):           ' WS-S2-GUARD-A-COUNT.
014880           DISPLAY '    Guard B (I Konflikt med): ' WS-S2-GUARD-B-COUNT.
014890           DISPLAY '    Guard C (assumption):     ' WS-S2-GUARD-C-COUNT.
014900           DISPLAY '  Step 3 (Undergrupp):        ' WS-STEP3-COUNT.
014910           DISPLAY '  Step 4 (default):           ' WS-STEP4-COUNT.
014920      ******************************************************************
014930       9710-CLEAR-ONE-TYPE-COUNT.
014940      ******************************************************************
014950           MOVE ZERO TO WS-TYPE-COUNT(WS-KX).
014960      ******************************************************************
014970       9720-TALLY-ONE-PERSON-TYPE.
014980      ******************************************************************
014990           IF PE-TAB-MICRO-TYPE(WS-IX) NOT = 'N/A'
015000               ADD 1 TO WS-CLASSIFIED-TOTAL
015010               PERFORM 9725-TALLY-AGAINST-ONE-TYPE
015020                   VARYING WS-KX FROM 1 BY 1
015030                   UNTIL WS-KX > WS-TYPE-TAB-SIZE
015040           END-IF.
015050      ******************************************************************
015060       9725-TALLY-AGAINST-ONE-TYPE.
015070      ******************************************************************
015080           IF PE-TAB-MICRO-TYPE(WS-IX) =
015090                   WS-TYPE-NAME(WS-KX)
015100               ADD 1 TO WS-TYPE-COUNT(WS-KX)
015110           END-IF.
015120      ******************************************************************
015130       9730-DISPLAY-ONE-TYPE-LINE.
015140      ******************************************************************
015150           MOVE ZERO TO WS-PCT-WORK.
015160           IF WS-CLASSIFIED-TOTAL > 0
015170               COMPUTE WS-PCT-WORK ROUNDED =
015180                   WS-TYPE-COUNT(WS-KX) / WS-CLASSIFIED-TOTAL * 100
015190           END-IF.
015200           MOVE WS-PCT-WORK TO WS-PCT-EDIT.
015210           DISPLAY '  ' WS-TYPE-NAME(WS-KX) ': ' WS-TYPE-COUNT(WS-KX)
015220               ' (' WS-PCT-EDIT '%)'.
015230      ******************************************************************
015240       9900-CLOSE-FILES.
015250      ******************************************************************
015260           CLOSE PERSONS-FILE CLASSIFIED-FILE PRINT-FILE.
015270      ******************************************************************
015280       8100-READ-PERSONS-FILE.
015290      ******************************************************************
015300           READ PERSONS-FILE
015310               AT END SET PERSONS-EOF TO TRUE
015320           END-READ.
015330      ******************************************************************
015340       9000-PRINT-REPORT-LINE.
015350      ******************************************************************
015360           PERFORM 9120-WRITE-PRINT-LINE.
015370      ******************************************************************
015380       9100-PRINT-HEADING-LINES.
015390      ******************************************************************
015400           MOVE PAGE-COUNT TO HL1-PAGE-COUNT.
015410           MOVE HEADING-LINE-1 TO PRINT-LINE.
015420           PERFORM 9110-WRITE-TOP-OF-PAGE.
015430           MOVE HEADING-LINE-3 TO PRINT-LINE.
015440           PERFORM 9120-WRITE-PRINT-LINE.
015450      ******************************************************************
015460       9110-WRITE-TOP-OF-PAGE.
015470      ******************************************************************
015480           WRITE PRINT-RECORD AFTER ADVANCING PAGE.
015490           ADD 1 TO PAGE-COUNT.
015500           MOVE 1 TO LINE-COUNT.
015510      ******************************************************************
015520       9120-WRITE-PRINT-LINE.
015530      ******************************************************************
015540           IF LINE-COUNT >= LINES-ON-PAGE
015550               PERFORM 9100-PRINT-HEADING-LINES
015560           ELSE
015570               WRITE PRINT-RECORD AFTER ADVANCING 1 LINE
015580               ADD 1 TO LINE-COUNT
015590           END-IF.
015600      ******************************************************************
