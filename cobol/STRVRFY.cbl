000100      ******************************************************************
000110      *    PROGRAM:         STRVRFY                                      *
000120      *    ORIGINAL AUTHOR:  SIGNE HOLMGREN                              *
000130      *                                                                  *
000140      *    MAINTENANCE LOG                                               *
000150      *    DATE       INIT  REQ        DESCRIPTION                       *
000160      *    ---------  ----  ---------  -------------------------------  *
000170      *    06/19/1991 SH    STR-0300   ORIGINAL PROGRAM - G1/G2/G3 ONLY   STR0300
000180      *    11/02/1993 SH    STR-0410   ADDED G4/G5/G6 DATA-QUALITY        STR0410
000190      *                                CHECKS PER REGIONAL AUDIT REQUEST  STR0410
000200      *    02/11/1999 AB    STR-0881   Y2K - WIDENED ALL DATE COMPARE     STR0881
000210      *                                WORK AREAS TO 4-DIGIT YEAR         STR0881
000220      *    08/04/2006 KN    STR-1042   ADDED C1/C2/C3 CYCLING CHECKS AND  STR1042
000230      *                                THE CSV ISSUE REPORT - PREVIOUSLY  STR1042
000240      *                                ONLY THE PRINTED REPORT EXISTED    STR1042
000250      *    03/22/2013 KN    STR-1398   G6 DUPLICATE-PERSON CHECK ADDED -  STR1398
000260      *                                SAME PERSON APPEARING ON TWO       STR1398
000270      *                                CRASH REPORTS WAS FOUND BY HAND    STR1398
000280      *                                DURING A DATA CLEAN-UP             STR1398
000281      *    02/14/2014 LE    STR-1902   C3 ROLE-VALUE TABLE HAD 'OVRIG/    STR1902
000282      *                                OKAND' (NO DIACRITICS) - NEVER     STR1902
000283      *                                MATCHED ROLE-P/ROLE-S, SO THE      STR1902
000284      *                                PASSENGER-ONLY-CYKEL CHECK NEVER   STR1902
000285      *                                FIRED ON THAT ROLE. RESTORED THE   STR1902
000286      *                                REAL SPELLING                      STR1902
000287      *    03/10/2014 LE    STR-1904   1200-LOAD-CRASH-TABLE AND 1400-    STR1904
000288      *                                LOAD-PERSON-TABLE WERE CALLED BY   STR1904
000289      *                                BARE PERFORMS BUT GO TO LOOP INTO  STR1904
000290      *                                1210/1220 AND 1410/1415 - ADDED    STR1904
000291      *                                THRU ON BOTH TO BOUND THE RANGE    STR1904
000293      *    03/21/2014 LE    STR-1905   C3 FLAGGED EVERY GROUP WITH NO     STR1905
000294      *                                CYKEL PERSON AS ITS OWN DETAIL     STR1905
000295      *                                LINE - THIS IS A DATASET-WIDE      STR1905
000296      *                                PASS, NOT A PER-CRASH ONE. NOW     STR1905
000297      *                                TESTED ONCE AGAINST THE WHOLE      STR1905
000298      *                                PERSON TABLE BEFORE THE GROUP      STR1905
000299      *                                LOOP EVEN RUNS                     STR1905
000300      *    03/21/2014 LE    STR-1906   REPORT WAS A FLAT DUMP OF THE      STR1906
000301      *                                DETAIL TABLE WITH NO PER-CHECK     STR1906
000302      *                                SECTIONING OR GENERATED-DATE       STR1906
000303      *                                LINE - REBUILT 5000-WRITE-         STR1906
000304      *                                REPORT TO MATCH STRCLSF'S OWN      STR1906
000305      *                                7500 SECTIONED REPORT WRITER       STR1906
000306      *    03/21/2014 LE    STR-1907   CSV ISSUE TRAILER HAD NO           STR1907
000307      *                                HEADER ROW - ADDED THE COLUMN      STR1907
000308      *                                HEADER LINE AHEAD OF THE FIRST     STR1907
000309      *                                ISSUE ROW                          STR1907
000310      *    04/15/2014 LE    STR-1910   G4/G5/G6 DETAIL LINES CARRIED      STR1910
000311      *                                FIXED BOILERPLATE TEXT INSTEAD OF  STR1910
000312      *                                THE REAL DISTINCT VALUES THE SPEC  STR1910
000313      *                                CALLS FOR - G4 NOW LISTS THE       STR1910
000314      *                                DISTINCT DATES OR TIME VALUES, G5  STR1910
000315      *                                NAMES THE MISMATCHING FIELD(S)     STR1910
000316      *                                WITH THEIR DISTINCT VALUES, AND    STR1910
000317      *                                G6 CARRIES THE SORTED CRASH-ID     STR1910
000318      *                                LIST, COUNTS, AND KEY FIELDS       STR1910
000320      ******************************************************************
000330       IDENTIFICATION DIVISION.
000340       PROGRAM-ID.     STRVRFY.
000350       AUTHOR.         SIGNE HOLMGREN.
000360       INSTALLATION.   VAGTRAFIKOLYCKSDATA CENTRALEN.
000370       DATE-WRITTEN.   06/19/1991.
000380       DATE-COMPILED.
000390       SECURITY.       NON-CONFIDENTIAL.
000400      ******************************************************************
000410       ENVIRONMENT DIVISION.
000420      ******************************************************************
000430       CONFIGURATION SECTION.
000440      ******************************************************************
000450       SOURCE-COMPUTER.   IBM-3081.
000460       OBJECT-COMPUTER.   IBM-3081.
000470       SPECIAL-NAMES.
000480           C01 IS TOP-OF-FORM.
000490      ******************************************************************
000500       INPUT-OUTPUT SECTION.
000510      ******************************************************************
000520       FILE-CONTROL.
000530           SELECT CRASHES-FILE ASSIGN TO CRSHIN
000540               ORGANIZATION IS SEQUENTIAL
000550               FILE STATUS  IS CRASHES-STATUS.
000560      *
000570           SELECT PERSONS-FILE ASSIGN TO PERSIN
000580               ORGANIZATION IS SEQUENTIAL
000590               FILE STATUS  IS PERSONS-STATUS.
000600      *
000610           SELECT PRINT-FILE ASSIGN TO PRTLINE
000620               ORGANIZATION IS SEQUENTIAL
000630               FILE STATUS  IS PRINT-STATUS.
000640      *
000650           SELECT CSV-FILE ASSIGN TO CSVISS
000660               ORGANIZATION IS SEQUENTIAL
000670               FILE STATUS  IS CSV-STATUS.
000680      ******************************************************************
000690       DATA DIVISION.
000700      ******************************************************************
000710       FILE SECTION.
000720      ******************************************************************
000730       FD  CRASHES-FILE
000740           RECORDING MODE F.
000750           COPY STRCRSH.
000760      ******************************************************************
000770       FD  PERSONS-FILE
000780           RECORDING MODE F.
000790           COPY STRPERS.
000800      ******************************************************************
000810       FD  PRINT-FILE
000820           RECORDING MODE F.
000830       01  PRINT-RECORD.
000840           05  PRINT-LINE              PIC X(132).
000850      ******************************************************************
000860       FD  CSV-FILE
000870           RECORDING MODE F.
000880       01  CSV-RECORD.
000890           05  CSV-LINE                PIC X(300).
000900      ******************************************************************
000910       WORKING-STORAGE SECTION.
000920      ******************************************************************
000930       COPY STRPRNT.
000940      ******************************************************************
000950       01  WS-SWITCHES-MISC-FIELDS.
000960           05  CRASHES-STATUS          PIC X(02).
000970               88  CRASHES-OK                  VALUE '00'.
000980               88  CRASHES-EOF                  VALUE '10'.
000990           05  PERSONS-STATUS          PIC X(02).
001000               88  PERSONS-OK                  VALUE '00'.
001010               88  PERSONS-EOF                  VALUE '10'.
001020           05  PRINT-STATUS            PIC X(02).
001030               88  PRINT-OK                    VALUE '00'.
001040           05  CSV-STATUS              PIC X(02).
001050               88  CSV-OK                      VALUE '00'.
001060           05  WS-FILE-OPEN-ERROR-SW   PIC X(01) VALUE 'N'.
001070               88  WS-FILE-OPEN-ERROR          VALUE 'Y'.
001080      ******************************************************************
001090      *    CRASH TABLE - ONE ENTRY PER OLYCKOR INPUT RECORD.              *
001100      ******************************************************************
001110       01  WS-CRASH-TAB-SIZE           PIC S9(04) COMP VALUE ZERO.
001120       01  WS-CRASH-TABLE.
001130           05  CR-TAB OCCURS 1 TO 3000 TIMES
001140                   DEPENDING ON WS-CRASH-TAB-SIZE.
001150               10  CR-TAB-CRASH-ID     PIC X(10).
001160               10  CR-TAB-CRASH-TYPE   PIC X(20).
001170      ******************************************************************
001180      *    PERSON TABLE - ONE ENTRY PER PERSONER INPUT RECORD.  INPUT IS  *
001190      *    ASSUMED SORTED BY CRASH-ID, SO THIS TABLE IS ALSO A SERIES OF  *
001200      *    CONTIGUOUS PER-CRASH GROUPS - SEE WS-GROUP-TABLE BELOW.        *
001210      ******************************************************************
001220       01  WS-PERSON-TAB-SIZE          PIC S9(05) COMP VALUE ZERO.
001230       01  WS-PERSON-TABLE.
001240           05  PE-TAB OCCURS 1 TO 10000 TIMES
001250                   DEPENDING ON WS-PERSON-TAB-SIZE.
001260               10  PE-TAB-CRASH-ID     PIC X(10).
001270               10  PE-TAB-CRASH-TYPE   PIC X(20).
001280               10  PE-TAB-YEAR         PIC 9(04).
001290               10  PE-TAB-MONTH        PIC 9(02).
001300               10  PE-TAB-DAY          PIC 9(02).
001310               10  PE-TAB-TIME-GROUP   PIC 9(02).
001320               10  PE-TAB-AGE          PIC X(03).
001330               10  PE-TAB-GENDER       PIC X(15).
001340               10  PE-TAB-COUNTY       PIC X(20).
001350               10  PE-TAB-MUNICIPAL    PIC X(20).
001360               10  PE-TAB-STREET       PIC X(30).
001370               10  PE-TAB-CAT-MAIN     PIC X(20).
001380               10  PE-TAB-CAT-SUB      PIC X(30).
001390               10  PE-TAB-CAT-P        PIC X(30).
001400               10  PE-TAB-CAT-S        PIC X(30).
001410               10  PE-TAB-ROLE-P       PIC X(30).
001420               10  PE-TAB-ROLE-S       PIC X(30).
001430               10  PE-TAB-KONFLIKT-UG  PIC X(30).
001440               10  PE-TAB-VISITED-SW   PIC X(01) VALUE 'N'.
001450      ******************************************************************
001460      *    CRASH-GROUP TABLE - ONE ENTRY PER DISTINCT CRASH-ID FOUND IN   *
001470      *    THE PERSON TABLE, WITH THE START/END SUBSCRIPTS OF ITS ROWS.   *
001480      ******************************************************************
001490       01  WS-GROUP-TAB-SIZE           PIC S9(04) COMP VALUE ZERO.
001500       01  WS-GROUP-TABLE.
001510           05  GRP-TAB OCCURS 1 TO 3000 TIMES
001520                   DEPENDING ON WS-GROUP-TAB-SIZE.
001530               10  GRP-CRASH-ID        PIC X(10).
001540               10  GRP-START-IDX       PIC S9(05) COMP.
001550               10  GRP-END-IDX         PIC S9(05) COMP.
001560               10  GRP-PERSON-COUNT    PIC S9(05) COMP.
001570      ******************************************************************
001580      *    ISSUE-DETAIL TABLE - EVERY DETAIL LINE GOES HERE FIRST; BOTH   *
001590      *    THE PRINTED REPORT AND THE CSV REPORT READ FROM THIS TABLE.    *
001600      *    THE LAYOUT MATCHES THE ISSUE REPORT RECORD FIELD FOR FIELD.    *
001610      ******************************************************************
001620       01  WS-DETAIL-TAB-SIZE          PIC S9(04) COMP VALUE ZERO.
001630       01  WS-DETAIL-TABLE.
001640           05  DTL-TAB OCCURS 1 TO 3000 TIMES
001650                   DEPENDING ON WS-DETAIL-TAB-SIZE.
001660               10  DTL-CHECK-ID        PIC X(05).
001670               10  DTL-CHECK-NAME      PIC X(60).
001680               10  DTL-CRASH-ID        PIC X(30).
001690               10  DTL-ISSUE           PIC X(80).
001700               10  DTL-DETAILS         PIC X(120).
001710      ******************************************************************
001720      *    CHECK-SUMMARY TABLE - ONE ROW PER TOP-LEVEL CHECK, USED FOR    *
001730      *    THE OVERVIEW TABLE AT THE HEAD OF THE QUALITY REPORT.  IDS     *
001740      *    AND NAMES ARE VALUE-LOADED AND RE-VIEWED AS AN OCCURS TABLE    *
001750      *    THE SAME WAY THE KEYWORD TABLES ARE (SEE STRKEYW).             *
001760      ******************************************************************
001770       01  WS-CHK-ID-VALUES.
001780           05  FILLER  PIC X(05) VALUE 'G1'.
001790           05  FILLER  PIC X(05) VALUE 'G2'.
001800           05  FILLER  PIC X(05) VALUE 'G3'.
001810           05  FILLER  PIC X(05) VALUE 'G4'.
001820           05  FILLER  PIC X(05) VALUE 'G5'.
001830           05  FILLER  PIC X(05) VALUE 'G6'.
001840           05  FILLER  PIC X(05) VALUE 'C1'.
001850           05  FILLER  PIC X(05) VALUE 'C2'.
001860           05  FILLER  PIC X(05) VALUE 'C3'.
001870       01  WS-CHK-ID-TAB REDEFINES WS-CHK-ID-VALUES.
001880           05  WS-CHK-ID              PIC X(05) OCCURS 9 TIMES.
001890      ******************************************************************
001900       01  WS-CHK-NAME-VALUES.
001910           05  FILLER  PIC X(60) VALUE 'Crash-ID consistency'.
001920           05  FILLER  PIC X(60) VALUE 'Crash-type consistency'.
001930           05  FILLER  PIC X(60) VALUE 'Road-user category consistency'.
001940           05  FILLER  PIC X(60) VALUE 'Timeline consistency'.
001950           05  FILLER  PIC X(60) VALUE 'Location consistency'.
001960           05  FILLER  PIC X(60) VALUE 'Duplicate persons across crashes'.
001970           05  FILLER  PIC X(60) VALUE 'Single-cyclist crash validation'.
001980           05  FILLER  PIC X(60) VALUE 'Cykel presence'.
001990           05  FILLER  PIC X(60) VALUE 'Passenger-only Cykel crashes'.
002000       01  WS-CHK-NAME-TAB REDEFINES WS-CHK-NAME-VALUES.
002010           05  WS-CHK-NAME            PIC X(60) OCCURS 9 TIMES.
002020      ******************************************************************
002030       01  WS-CHK-COUNT-TABLE.
002040           05  WS-CHK-COUNT           PIC S9(05) COMP OCCURS 9 TIMES.
002050       01  WS-CHK-TAB-SIZE             PIC S9(03) COMP VALUE +9.
002060      ******************************************************************
002070      *    SUB-CHECK COUNTERS (G2.1/G2.2, G3.1-G3.4) - THE AGGREGATE      *
002080      *    G2/G3 ROWS ABOVE ARE THE SUM OF THESE.                         *
002090      ******************************************************************
002100       01  WS-SUBCHECK-COUNTERS.
002110           05  WS-G21-COUNT            PIC S9(05) COMP VALUE ZERO.
002120           05  WS-G22-COUNT            PIC S9(05) COMP VALUE ZERO.
002130           05  WS-G31-COUNT            PIC S9(05) COMP VALUE ZERO.
002140           05  WS-G32-COUNT            PIC S9(05) COMP VALUE ZERO.
002150           05  WS-G33-COUNT            PIC S9(05) COMP VALUE ZERO.
002160           05  WS-G34-COUNT            PIC S9(05) COMP VALUE ZERO.
002170      ******************************************************************
002180      *    MISC WORK FIELDS AND INDEXES.                                 *
002190      ******************************************************************
002200       01  WS-WORK-FIELDS.
002210           05  WS-IX                   PIC S9(05) COMP VALUE ZERO.
002220           05  WS-JX                   PIC S9(05) COMP VALUE ZERO.
002230           05  WS-KX                   PIC S9(05) COMP VALUE ZERO.
002240           05  WS-CHK-IX               PIC S9(03) COMP VALUE ZERO.
002250           05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
002260               88  WS-FOUND                    VALUE 'Y'.
002270           05  WS-PASS-COUNT-SW        PIC S9(05) COMP VALUE ZERO.
002271           05  WS-C3-NO-CYKEL-SW       PIC X(01) VALUE 'N'.
002272               88  WS-C3-NO-CYKEL              VALUE 'Y'.
002280           05  WS-EFF-CAT-P            PIC X(30).
002290           05  WS-EFF-CAT-S            PIC X(30).
002300           05  WS-C1-CRASH-TYPE        PIC X(20).
002310           05  WS-TOTAL-ISSUES         PIC S9(06) COMP VALUE ZERO.
002320           05  WS-TOTAL-ISSUES-EDIT    PIC ZZZ,ZZ9.
002330      ******************************************************************
002340      *    WS-TOTAL-ISSUES-EDIT REDEFINED AS A RAW 9-BYTE STRING SO THE   *
002350      *    TOTALS LINE CAN ALSO BE STAMPED INTO THE CSV TRAILER COMMENT.  *
002360      ******************************************************************
002370       01  WS-TOTAL-ISSUES-RAW REDEFINES WS-TOTAL-ISSUES-EDIT.
002380           05  FILLER                  PIC X(09).
002381      ******************************************************************
002382      *    PER-CHECK FLAGGED-RECORD COUNT, EDITED FOR THE DETAIL-       *
002383      *    SECTION SUMMARY LINE ("N RECORD(S) FLAGGED.") - SAME FIELD   *
002384      *    NAME AND USE AS STRCLSF'S OWN REPORT WRITER.                 *
002385      ******************************************************************
002386       01  WS-RPT-COUNT-EDIT           PIC ZZZZZ9.
002390      ******************************************************************
002400      *    STAGING AREA FOR 8900-ADD-DETAIL-LINE - CALLERS MOVE THEIR      *
002410      *    FOUR FIELDS HERE BEFORE PERFORMING THE COMMON ADD PARAGRAPH.    *
002420      ******************************************************************
002430       01  WS-DETAIL-WORK-AREA.
002440           05  DTL-CHECK-ID-WORK       PIC X(05).
002450           05  DTL-CRASH-ID-WORK       PIC X(30).
002460           05  DTL-ISSUE-WORK          PIC X(80).
002470           05  DTL-DETAILS-WORK        PIC X(120).
002480      ******************************************************************
002490      *    GENERAL-PURPOSE SUBSTRING SEARCH - USED BY C1 (PASSAGERARE      *
002500      *    ANYWHERE IN ROLE-P/ROLE-S) AND C3 (THE THREE PASSENGER ROLE     *
002510      *    STRINGS ANYWHERE IN ROLE-P/ROLE-S).  CALLERS MOVE THE FIELD TO  *
002520      *    SEARCH INTO WS-SS-HAYSTACK AND THE TEXT TO LOOK FOR INTO        *
002530      *    WS-SS-NEEDLE (UPPER-CASE, TRIMMED) BEFORE PERFORMING 8950.      *
002540      ******************************************************************
002550       01  WS-SUBSTRING-SEARCH-FIELDS.
002560           05  WS-SS-HAYSTACK          PIC X(30).
002570           05  WS-SS-NEEDLE            PIC X(30).
002580           05  WS-SS-NEEDLE-LEN        PIC S9(02) COMP.
002590           05  WS-SS-POS               PIC S9(02) COMP.
002600           05  WS-SS-LIMIT             PIC S9(02) COMP.
002610           05  WS-SS-FOUND-SW          PIC X(01) VALUE 'N'.
002620               88  WS-SS-FOUND                 VALUE 'Y'.
002630           05  WS-SS-POS2              PIC S9(03) COMP.
002640           05  WS-SS-LIMIT2            PIC S9(03) COMP.
002650      ******************************************************************
002660      *    TRIMMED-LENGTH WORK FIELDS - 8960 COUNTS BACK FROM THE RIGHT  *
002670      *    END OF WS-TRIMLEN-FIELD30 TO FIND THE LAST NON-BLANK BYTE,    *
002680      *    REPLACING THE OLD LENGTH(TRIM(...)) CALCULATION.              *
002690      ******************************************************************
002700       01  WS-TRIMLEN-FIELD30          PIC X(30).
002710       77  WS-TRIMLEN-LEN30            PIC S9(02) COMP.
002720       01  WS-C2-LIST-SCRATCH          PIC X(120).
002730       01  WS-GENDER-UC-WORK           PIC X(15).
002740      ******************************************************************
002750      *    G4 TIME-MISMATCH STAGING TABLE - SPEC CALLS FOR TIME-MISMATCH   *
002760      *    DETAIL LINES TO FOLLOW ALL DATE-MISMATCH LINES AND TO BE        *
002770      *    ORDERED BY DESCENDING TIME-GROUP SPREAD, SO THEY ARE HELD HERE  *
002780      *    UNTIL 4400 HAS FINISHED THE WHOLE CRASH-GROUP TABLE.            *
002790      ******************************************************************
002800       01  WS-G4-TIME-TAB-SIZE         PIC S9(04) COMP VALUE ZERO.
002810       01  WS-G4-TIME-TABLE.
002820           05  G4T-TAB OCCURS 1 TO 3000 TIMES
002830                   DEPENDING ON WS-G4-TIME-TAB-SIZE.
002840               10  G4T-CRASH-ID        PIC X(10).
002850               10  G4T-SPREAD          PIC S9(04) COMP.
002860               10  G4T-MIN             PIC S9(04) COMP.
002870               10  G4T-MAX             PIC S9(04) COMP.
002871               10  G4T-DETAILS         PIC X(100).
002880       77  WS-G4-SCRATCH-MIN          PIC S9(04) COMP.
002890       77  WS-G4-SCRATCH-MAX          PIC S9(04) COMP.
002900       01  WS-G4-SWAP-ROW.
002910           05  WS-G4-SWAP-CRASH-ID    PIC X(10).
002920           05  WS-G4-SWAP-SPREAD      PIC S9(04) COMP.
002930           05  WS-G4-SWAP-MIN         PIC S9(04) COMP.
002940           05  WS-G4-SWAP-MAX         PIC S9(04) COMP.
002941           05  WS-G4-SWAP-DETAILS     PIC X(100).
002950      ******************************************************************
002960      *    STR-1910 - G4/G5/G6 NOW BUILD REAL DISTINCT-VALUE DETAIL     *
002970      *    TEXT PER SPEC INSTEAD OF FIXED BOILERPLATE STRINGS - SEE THE *
002980      *    WORK FIELDS BELOW FOR THE DATE/TIME-GROUP/COUNTY/MUNICIPAL/  *
002990      *    CRASH-ID LIST BUILDERS THIS NEEDED.                         *
003000      ******************************************************************
003010       01  WS-DATE-TEXT-WORK           PIC X(10).
003020       01  WS-G4-TIME-TEXT             PIC X(02).
003030      ******************************************************************
003040      *    GENERAL-PURPOSE DISTINCT-VALUE LIST BUILDER - USED BY G4     *
003050      *    (DATES, TIME-GROUP VALUES), G5 (COUNTY/MUNICIPALITY VALUES)  *
003060      *    AND G6 (CRASH-ID LIST).  CALLER CLEARS WS-LIST-SCRATCH AND   *
003070      *    WS-LIST-SCRATCH-LEN/COUNT, THEN MOVES EACH CANDIDATE TO      *
003080      *    WS-LIST-VALUE AND PERFORMS 8980 - ALREADY-PRESENT VALUES ARE *
003090      *    SKIPPED SO THE RESULT IS A COMMA-SEPARATED DISTINCT LIST.    *
003100      ******************************************************************
003110       01  WS-LIST-BUILD-FIELDS.
003120           05  WS-LIST-SCRATCH         PIC X(120) VALUE SPACE.
003140           05  WS-LIST-SCRATCH-LEN     PIC S9(03) COMP VALUE ZERO.
003150           05  WS-LIST-SCRATCH-COUNT   PIC S9(02) COMP VALUE ZERO.
003160           05  WS-LIST-VALUE           PIC X(30) VALUE SPACE.
003170           05  WS-LIST-VALUE-LEN       PIC S9(02) COMP VALUE ZERO.
003180           05  WS-LIST-POS             PIC S9(03) COMP VALUE ZERO.
003190           05  WS-LIST-LIMIT           PIC S9(03) COMP VALUE ZERO.
003200           05  WS-LIST-FOUND-SW        PIC X(01) VALUE 'N'.
003210               88  WS-LIST-FOUND               VALUE 'Y'.
003220      ******************************************************************
003230      *    G5 WORK FIELDS - ONE DISTINCT-VALUE LIST AND COUNT FOR       *
003240      *    COUNTY, ANOTHER FOR MUNICIPALITY, SO THE DETAIL TEXT CAN     *
003250      *    NAME WHICHEVER FIELD(S) ACTUALLY DISAGREE (SPEC SAYS         *
003260      *    "NAMING THE MISMATCHING FIELD(S) AND DISTINCT VALUES").      *
003270      ******************************************************************
003280       01  WS-G5-COUNTY-LIST           PIC X(120) VALUE SPACE.
003290       01  WS-G5-COUNTY-LIST-LEN       PIC S9(03) COMP VALUE ZERO.
003300       01  WS-G5-COUNTY-COUNT          PIC S9(02) COMP VALUE ZERO.
003310       01  WS-G5-MUNI-LIST             PIC X(120) VALUE SPACE.
003320       01  WS-G5-MUNI-LIST-LEN         PIC S9(03) COMP VALUE ZERO.
003330       01  WS-G5-MUNI-COUNT            PIC S9(02) COMP VALUE ZERO.
003340      ******************************************************************
003350      *    G6 STAGING TABLE - SPEC CALLS FOR GROUPS TO BE LISTED BY     *
003360      *    DESCENDING CRASH COUNT, SO (LIKE G4'S TIME-MISMATCH TABLE)   *
003370      *    FLAGGED GROUPS ARE HELD HERE UNTIL 4600 HAS WALKED THE WHOLE *
003380      *    PERSON TABLE, THEN SORTED AND WRITTEN OUT.                   *
003390      ******************************************************************
003400       01  WS-G6-TAB-SIZE              PIC S9(04) COMP VALUE ZERO.
003410       01  WS-G6-TABLE.
003420           05  G6T-TAB OCCURS 1 TO 3000 TIMES
003430                   DEPENDING ON WS-G6-TAB-SIZE.
003440               10  G6T-CRASH-ID        PIC X(10).
003450               10  G6T-NUM-CRASHES     PIC S9(04) COMP.
003460               10  G6T-DETAILS         PIC X(120).
003470       01  WS-G6-SWAP-ROW.
003480           05  WS-G6-SWAP-CRASH-ID    PIC X(10).
003490           05  WS-G6-SWAP-NUM-CRASHES PIC S9(04) COMP.
003500           05  WS-G6-SWAP-DETAILS     PIC X(120).
003510      ******************************************************************
003520      *    G6 CRASH-ID LIST FOR THE ONE DUPLICATE-PERSON GROUP CURRENTLY*
003530      *    BEING TESTED - CLEARED AND REBUILT IN 4610 FOR EVERY PERSON  *
003540      *    ROW THAT STARTS A NEW CANDIDATE GROUP, THEN BUBBLE-SORTED    *
003550      *    ASCENDING BEFORE IT IS TURNED INTO TEXT.                     *
003560      ******************************************************************
003570       01  WS-G6-CRASHID-TAB-SIZE      PIC S9(02) COMP VALUE ZERO.
003580       01  WS-G6-CRASHID-TABLE.
003590           05  WS-G6-CRASHID           PIC X(10) OCCURS 1 TO 50 TIMES
003600                   DEPENDING ON WS-G6-CRASHID-TAB-SIZE.
003620       01  WS-G6-CRASHID-SWAP          PIC X(10).
003630       01  WS-G6-SCAN-SW               PIC X(01) VALUE 'N'.
003640           88  WS-G6-SCAN-FOUND                VALUE 'Y'.
003650       01  WS-G6-TL-A                  PIC S9(02) COMP.
003660       01  WS-G6-TL-B                  PIC S9(02) COMP.
003670       01  WS-G6-TL-C                  PIC S9(02) COMP.
003680       01  WS-G6-TL-D                  PIC S9(02) COMP.
003690       01  WS-G6-TL-E                  PIC S9(02) COMP.
003950      ******************************************************************
003960      *    PASSENGER ROLE VALUES FOR C3 (TRIPLE-S IS NOT A TYPO).         *
003970      ******************************************************************
003980       01  WS-C3-ROLE-VALUES.
003990           05  FILLER  PIC X(30) VALUE 'Passsagerare övrig/okänd plats'.
004000           05  FILLER  PIC X(30) VALUE 'Passagerare bak'.
004010           05  FILLER  PIC X(30) VALUE 'Passagerare fram'.
004020       01  WS-C3-ROLE-TAB REDEFINES WS-C3-ROLE-VALUES.
004030           05  WS-C3-ROLE             PIC X(30) OCCURS 3 TIMES.
004040      ******************************************************************
004050       01  HEADING-LINES.
004060           05  HEADING-LINE-1.
004070               10  FILLER   PIC X(30) VALUE 'STRADA DATA QUALITY REPORT'.
004080               10  FILLER   PIC X(80) VALUE SPACE.
004090               10  FILLER   PIC X(06) VALUE 'PAGE: '.
004100               10  HL1-PAGE-COUNT      PIC ZZ9.
004110               10  FILLER              PIC X(13) VALUE SPACE.
004120           05  HEADING-LINE-2.
004130               10  FILLER   PIC X(06) VALUE 'CHECK'.
004140               10  FILLER   PIC X(34) VALUE SPACE.
004150               10  FILLER   PIC X(08) VALUE 'STATUS'.
004160               10  FILLER   PIC X(08) VALUE SPACE.
004170               10  FILLER   PIC X(06) VALUE 'ISSUES'.
004180               10  FILLER   PIC X(70) VALUE SPACE.
004190           05  HEADING-LINE-3.
004200               10  FILLER   PIC X(132) VALUE ALL '-'.
004210      ******************************************************************
004220       01  PRINT-LINES.
004230           05  WS-RULE-LINE             PIC X(132) VALUE ALL '='.
004240           05  WS-DASH-LINE             PIC X(132) VALUE ALL '-'.
004250           05  WS-OVERVIEW-LINE.
004260               10  OVL-CHECK-ID         PIC X(06).
004270               10  OVL-CHECK-NAME       PIC X(34).
004280               10  OVL-STATUS           PIC X(10).
004290               10  OVL-ISSUE-COUNT      PIC ZZZ9.
004300               10  FILLER               PIC X(78) VALUE SPACE.
004310           05  WS-DETAIL-HEADER-LINE.
004320               10  FILLER               PIC X(10) VALUE SPACE.
004330               10  DHL-CHECK-ID         PIC X(06).
004340               10  DHL-CHECK-NAME       PIC X(60).
004350               10  FILLER               PIC X(56) VALUE SPACE.
004360           05  WS-DETAIL-TEXT-LINE.
004370               10  FILLER               PIC X(12) VALUE SPACE.
004380               10  DTXT-CRASH-ID        PIC X(12).
004390               10  DTXT-ISSUE           PIC X(80).
004400               10  FILLER               PIC X(28) VALUE SPACE.
004410           05  NEXT-REPORT-LINE         PIC X(132) VALUE SPACE.
004420      ******************************************************************
004430       PROCEDURE DIVISION.
004440      ******************************************************************
004450       0000-MAIN-PROCESSING.
004460      ******************************************************************
004470           PERFORM 1000-OPEN-FILES.
004480           PERFORM 1200-LOAD-CRASH-TABLE THRU 1220-LOAD-CRASH-EXIT.
004490           PERFORM 1400-LOAD-PERSON-TABLE THRU 1415-LOAD-PERSON-EXIT.
004500           PERFORM 4000-RUN-CHECKS.
004510           PERFORM 5000-WRITE-REPORT.
004520           PERFORM 5900-WRITE-CSV-REPORT.
004530           PERFORM 9800-DISPLAY-TOTALS.
004540           PERFORM 9900-CLOSE-FILES.
004550           GOBACK.
004560      ******************************************************************
004570       1000-OPEN-FILES.
004580      ******************************************************************
004590           OPEN INPUT  CRASHES-FILE
004600                       PERSONS-FILE
004610                OUTPUT  PRINT-FILE
004620                        CSV-FILE.
004630           IF NOT CRASHES-OK OR NOT PERSONS-OK
004640                              OR NOT PRINT-OK   OR NOT CSV-OK
004650              MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
004660              DISPLAY 'STRVRFY - ONE OR MORE FILES FAILED TO OPEN'.
004670           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
004680           ACCEPT WS-CURRENT-TIME FROM TIME.
004690      ******************************************************************
004700      *    1200/1210/1220 - LOAD THE CRASH TABLE. A GO TO LOOP, NOT A *
004710      *    PERFORM ... END-PERFORM, SO EOF IS TESTED THE SAME WAY THE *
004720      *    SHOP'S OLDER READ-UNTIL-EOF PROGRAMS HAVE ALWAYS TESTED IT. *
004730      ******************************************************************
004740       1200-LOAD-CRASH-TABLE.
004750      ******************************************************************
004760           PERFORM 8000-READ-CRASHES-FILE.
004770           GO TO 1210-LOAD-CRASH-LOOP.
004780      ******************************************************************
004790       1210-LOAD-CRASH-LOOP.
004800      ******************************************************************
004810           IF CRASHES-EOF
004820               GO TO 1220-LOAD-CRASH-EXIT.
004830           ADD  1 TO WS-CRASH-TAB-SIZE.
004840           MOVE STR-CR-CRASH-ID   TO CR-TAB-CRASH-ID(WS-CRASH-TAB-SIZE).
004850           MOVE STR-CR-CRASH-TYPE TO
004860               CR-TAB-CRASH-TYPE(WS-CRASH-TAB-SIZE).
004870           PERFORM 8000-READ-CRASHES-FILE.
004880           GO TO 1210-LOAD-CRASH-LOOP.
004890      ******************************************************************
004900       1220-LOAD-CRASH-EXIT.
004910      ******************************************************************
004920           EXIT.
004930      ******************************************************************
004940      *    1400/1410/1415 - LOAD THE PERSON TABLE, SAME GO TO STYLE AS *
004950      *    1200-LOAD-CRASH-TABLE ABOVE. *
004960      ******************************************************************
004970       1400-LOAD-PERSON-TABLE.
004980      ******************************************************************
004990           PERFORM 8100-READ-PERSONS-FILE.
005000           GO TO 1410-LOAD-PERSON-LOOP.
005010      ******************************************************************
005020       1410-LOAD-PERSON-LOOP.
005030      ******************************************************************
005040           IF PERSONS-EOF
005050               GO TO 1415-LOAD-PERSON-EXIT.
005060           ADD  1 TO WS-PERSON-TAB-SIZE.
005070           PERFORM 1420-MOVE-PERSON-TO-TABLE.
005080           PERFORM 1440-UPDATE-GROUP-TABLE.
005090           PERFORM 8100-READ-PERSONS-FILE.
005100           GO TO 1410-LOAD-PERSON-LOOP.
005110      ******************************************************************
005120       1415-LOAD-PERSON-EXIT.
005130      ******************************************************************
005140           EXIT.
005150      ******************************************************************
005160       1420-MOVE-PERSON-TO-TABLE.
005170      ******************************************************************
005180           MOVE STR-PE-CRASH-ID TO PE-TAB-CRASH-ID(WS-PERSON-TAB-SIZE).
005190           MOVE STR-PE-CRASH-TYPE TO
005200               PE-TAB-CRASH-TYPE(WS-PERSON-TAB-SIZE).
005210           MOVE STR-PE-YEAR        TO PE-TAB-YEAR(WS-PERSON-TAB-SIZE).
005220           MOVE STR-PE-MONTH       TO PE-TAB-MONTH(WS-PERSON-TAB-SIZE).
005230           MOVE STR-PE-DAY         TO PE-TAB-DAY(WS-PERSON-TAB-SIZE).
005240           MOVE STR-PE-TIME-GROUP TO
005250               PE-TAB-TIME-GROUP(WS-PERSON-TAB-SIZE).
005260           MOVE STR-PE-AGE         TO PE-TAB-AGE(WS-PERSON-TAB-SIZE).
005270           MOVE STR-PE-GENDER      TO PE-TAB-GENDER(WS-PERSON-TAB-SIZE).
005280           MOVE STR-PE-COUNTY      TO PE-TAB-COUNTY(WS-PERSON-TAB-SIZE).
005290           MOVE STR-PE-MUNICIPALITY TO
005300               PE-TAB-MUNICIPAL(WS-PERSON-TAB-SIZE).
005310           MOVE STR-PE-STREET      TO PE-TAB-STREET(WS-PERSON-TAB-SIZE).
005320           MOVE STR-PE-CATEGORY-MAIN TO
005330               PE-TAB-CAT-MAIN(WS-PERSON-TAB-SIZE).
005340           MOVE STR-PE-CATEGORY-SUB TO
005350               PE-TAB-CAT-SUB(WS-PERSON-TAB-SIZE).
005360           MOVE STR-PE-CATEGORY-P  TO PE-TAB-CAT-P(WS-PERSON-TAB-SIZE).
005370           MOVE STR-PE-CATEGORY-S  TO PE-TAB-CAT-S(WS-PERSON-TAB-SIZE).
005380           MOVE STR-PE-ROLE-P      TO PE-TAB-ROLE-P(WS-PERSON-TAB-SIZE).
005390           MOVE STR-PE-ROLE-S      TO PE-TAB-ROLE-S(WS-PERSON-TAB-SIZE).
005400           MOVE STR-PE-KONFLIKT-UG TO
005410               PE-TAB-KONFLIKT-UG(WS-PERSON-TAB-SIZE).
005420      ******************************************************************
005430       1440-UPDATE-GROUP-TABLE.
005440      ******************************************************************
005450           IF WS-PERSON-TAB-SIZE = 1
005460               ADD  1 TO WS-GROUP-TAB-SIZE
005470               MOVE PE-TAB-CRASH-ID(1) TO
005480                   GRP-CRASH-ID(WS-GROUP-TAB-SIZE)
005490               MOVE 1 TO GRP-START-IDX(WS-GROUP-TAB-SIZE)
005500           ELSE
005510               IF PE-TAB-CRASH-ID(WS-PERSON-TAB-SIZE) NOT =
005520                      GRP-CRASH-ID(WS-GROUP-TAB-SIZE)
005530                   MOVE WS-PERSON-TAB-SIZE - 1 TO
005540                       GRP-END-IDX(WS-GROUP-TAB-SIZE)
005550                   COMPUTE GRP-PERSON-COUNT(WS-GROUP-TAB-SIZE) =
005560                       GRP-END-IDX(WS-GROUP-TAB-SIZE) -
005570                       GRP-START-IDX(WS-GROUP-TAB-SIZE) + 1
005580                   ADD  1 TO WS-GROUP-TAB-SIZE
005590                   MOVE PE-TAB-CRASH-ID(WS-PERSON-TAB-SIZE) TO
005600                       GRP-CRASH-ID(WS-GROUP-TAB-SIZE)
005610                   MOVE WS-PERSON-TAB-SIZE TO
005620                       GRP-START-IDX(WS-GROUP-TAB-SIZE)
005630               END-IF
005640           END-IF.
005650      ******************************************************************
005660       1460-CLOSE-LAST-GROUP.
005670      ******************************************************************
005680           IF WS-GROUP-TAB-SIZE > 0
005690               MOVE WS-PERSON-TAB-SIZE TO GRP-END-IDX(WS-GROUP-TAB-SIZE)
005700               COMPUTE GRP-PERSON-COUNT(WS-GROUP-TAB-SIZE) =
005710                   GRP-END-IDX(WS-GROUP-TAB-SIZE) -
005720                   GRP-START-IDX(WS-GROUP-TAB-SIZE) + 1
005730           END-IF.
005740      ******************************************************************
005750       4000-RUN-CHECKS.
005760      ******************************************************************
005770           PERFORM 1460-CLOSE-LAST-GROUP.
005780           PERFORM 4100-CHECK-G1.
005790           PERFORM 4200-CHECK-G2.
005800           PERFORM 4300-CHECK-G3.
005810           PERFORM 4400-CHECK-G4.
005820           PERFORM 4500-CHECK-G5.
005830           PERFORM 4600-CHECK-G6.
005840           PERFORM 4700-CHECK-C1.
005850           PERFORM 4800-CHECK-C2.
005860           PERFORM 4900-CHECK-C3.
005870      ******************************************************************
005880      *    G1 - CRASH-ID CONSISTENCY. *
005890      ******************************************************************
005900       4100-CHECK-G1.
005910      ******************************************************************
005920           MOVE ZERO TO WS-CHK-COUNT(1).
005930           PERFORM 4110-CHECK-G1-CRASH-ROW
005940               VARYING WS-IX FROM 1 BY 1
005950               UNTIL WS-IX > WS-CRASH-TAB-SIZE.
005960           PERFORM 4120-CHECK-G1-GROUP-ROW
005970               VARYING WS-IX FROM 1 BY 1
005980               UNTIL WS-IX > WS-GROUP-TAB-SIZE.
005990      ******************************************************************
006000       4110-CHECK-G1-CRASH-ROW.
006010      ******************************************************************
006020           MOVE 'N' TO WS-FOUND-SW.
006030           PERFORM 4115-TEST-CRASH-IN-GROUPS
006040               VARYING WS-JX FROM 1 BY 1
006050               UNTIL WS-JX > WS-GROUP-TAB-SIZE.
006060           IF NOT WS-FOUND
006070               ADD 1 TO WS-CHK-COUNT(1)
006080               MOVE 'G1'                       TO DTL-CHECK-ID-WORK
006090               MOVE CR-TAB-CRASH-ID(WS-IX)      TO DTL-CRASH-ID-WORK
006100               MOVE 'Crash-ID only in CRASHES'  TO DTL-ISSUE-WORK
006110               MOVE SPACE                       TO DTL-DETAILS-WORK
006120               PERFORM 8900-ADD-DETAIL-LINE
006130           END-IF.
006140      ******************************************************************
006150       4115-TEST-CRASH-IN-GROUPS.
006160      ******************************************************************
006170           IF CR-TAB-CRASH-ID(WS-IX) = GRP-CRASH-ID(WS-JX)
006180               MOVE 'Y' TO WS-FOUND-SW
006190           END-IF.
006200      ******************************************************************
006210       4120-CHECK-G1-GROUP-ROW.
006220      ******************************************************************
006230           MOVE 'N' TO WS-FOUND-SW.
006240           PERFORM 4125-TEST-GROUP-IN-CRASHES
006250               VARYING WS-JX FROM 1 BY 1
006260               UNTIL WS-JX > WS-CRASH-TAB-SIZE.
006270           IF NOT WS-FOUND
006280               ADD 1 TO WS-CHK-COUNT(1)
006290               MOVE 'G1'                       TO DTL-CHECK-ID-WORK
006300               MOVE GRP-CRASH-ID(WS-IX)         TO DTL-CRASH-ID-WORK
006310               MOVE 'Crash-ID only in PERSONS'  TO DTL-ISSUE-WORK
006320               MOVE SPACE                       TO DTL-DETAILS-WORK
006330               PERFORM 8900-ADD-DETAIL-LINE
006340           END-IF.
006350      ******************************************************************
006360       4125-TEST-GROUP-IN-CRASHES.
006370      ******************************************************************
006380           IF GRP-CRASH-ID(WS-IX) = CR-TAB-CRASH-ID(WS-JX)
006390               MOVE 'Y' TO WS-FOUND-SW
006400           END-IF.
006410      ******************************************************************
006420      *    G2 - CRASH-TYPE CONSISTENCY (G2.1 MISSING, G2.2 MISMATCH). *
006430      ******************************************************************
006440       4200-CHECK-G2.
006450      ******************************************************************
006460           MOVE ZERO TO WS-G21-COUNT WS-G22-COUNT.
006470           PERFORM 4210-CHECK-G21-CRASHES-ROW
006480               VARYING WS-IX FROM 1 BY 1
006490               UNTIL WS-IX > WS-CRASH-TAB-SIZE.
006500           PERFORM 4220-CHECK-G21-PERSONS-ROW
006510               VARYING WS-IX FROM 1 BY 1
006520               UNTIL WS-IX > WS-GROUP-TAB-SIZE.
006530           COMPUTE WS-CHK-COUNT(2) = WS-G21-COUNT + WS-G22-COUNT.
006540      ******************************************************************
006550       4210-CHECK-G21-CRASHES-ROW.
006560      ******************************************************************
006570           IF CR-TAB-CRASH-TYPE(WS-IX) = SPACE
006580               ADD 1 TO WS-G21-COUNT
006590               MOVE 'G2.1'                         TO DTL-CHECK-ID-WORK
006600               MOVE CR-TAB-CRASH-ID(WS-IX)          TO DTL-CRASH-ID-WORK
006610               MOVE 'Missing crash type'            TO DTL-ISSUE-WORK
006620               MOVE 'source=CRASHES'                TO DTL-DETAILS-WORK
006630               PERFORM 8900-ADD-DETAIL-LINE
006640           END-IF.
006650      ******************************************************************
006660       4220-CHECK-G21-PERSONS-ROW.
006670      ******************************************************************
006680           IF PE-TAB-CRASH-TYPE(GRP-START-IDX(WS-IX)) = SPACE
006690               ADD 1 TO WS-G21-COUNT
006700               MOVE 'G2.1'                         TO DTL-CHECK-ID-WORK
006710               MOVE GRP-CRASH-ID(WS-IX)             TO DTL-CRASH-ID-WORK
006720               MOVE 'Missing crash type'            TO DTL-ISSUE-WORK
006730               MOVE 'source=PERSONS'                TO DTL-DETAILS-WORK
006740               PERFORM 8900-ADD-DETAIL-LINE
006750           END-IF.
006760           PERFORM 4225-CHECK-G22-ONE-CRASH
006770               VARYING WS-JX FROM 1 BY 1
006780               UNTIL WS-JX > WS-CRASH-TAB-SIZE.
006790      ******************************************************************
006800       4225-CHECK-G22-ONE-CRASH.
006810      ******************************************************************
006820           IF GRP-CRASH-ID(WS-IX) = CR-TAB-CRASH-ID(WS-JX)
006830               IF CR-TAB-CRASH-TYPE(WS-JX) NOT =
006840                      PE-TAB-CRASH-TYPE(GRP-START-IDX(WS-IX))
006850                   ADD 1 TO WS-G22-COUNT
006860                   MOVE 'G2.2'                  TO DTL-CHECK-ID-WORK
006870                   MOVE GRP-CRASH-ID(WS-IX)      TO DTL-CRASH-ID-WORK
006880                   MOVE 'Crash-type mismatch'    TO DTL-ISSUE-WORK
006890                   STRING 'crashes=' CR-TAB-CRASH-TYPE(WS-JX)
006900                       '; persons='
006910                           PE-TAB-CRASH-TYPE(GRP-START-IDX(WS-IX))
006920                       DELIMITED BY SIZE INTO DTL-DETAILS-WORK
006930                   PERFORM 8900-ADD-DETAIL-LINE
006940               END-IF
006950           END-IF.
006960      ******************************************************************
006970      *    G3 - ROAD-USER CATEGORY CONSISTENCY (G3.1 - G3.4). *
006980      ******************************************************************
006990       4300-CHECK-G3.
007000      ******************************************************************
007010           MOVE ZERO TO WS-G31-COUNT WS-G32-COUNT WS-G33-COUNT
007020               WS-G34-COUNT.
007030           PERFORM 4305-CHECK-G3-ONE-PERSON
007040               VARYING WS-IX FROM 1 BY 1
007050               UNTIL WS-IX > WS-PERSON-TAB-SIZE.
007060           COMPUTE WS-CHK-COUNT(3) =
007070               WS-G31-COUNT + WS-G32-COUNT + WS-G33-COUNT +
007080                   WS-G34-COUNT.
007090      ******************************************************************
007100       4305-CHECK-G3-ONE-PERSON.
007110      ******************************************************************
007120           PERFORM 4310-CHECK-G31-ONE-PERSON.
007130           PERFORM 4320-CHECK-G32-ONE-PERSON.
007140           PERFORM 4330-CHECK-G33-ONE-PERSON.
007150           PERFORM 4340-CHECK-G34-ONE-PERSON.
007160      ******************************************************************
007170       4310-CHECK-G31-ONE-PERSON.
007180      ******************************************************************
007190           IF PE-TAB-CAT-P(WS-IX)   = SPACE
007200           AND PE-TAB-CAT-S(WS-IX)   = SPACE
007210           AND PE-TAB-CAT-SUB(WS-IX) = SPACE
007220               ADD 1 TO WS-G31-COUNT
007230               MOVE 'G3.1'                          TO DTL-CHECK-ID-WORK
007240               MOVE PE-TAB-CRASH-ID(WS-IX) TO DTL-CRASH-ID-WORK
007250               MOVE 'Category-P/S/Sub all blank'     TO DTL-ISSUE-WORK
007260               MOVE SPACE                            TO DTL-DETAILS-WORK
007270               PERFORM 8900-ADD-DETAIL-LINE
007280           END-IF.
007290      ******************************************************************
007300       4320-CHECK-G32-ONE-PERSON.
007310      ******************************************************************
007320           MOVE 'N' TO WS-FOUND-SW.
007330           IF PE-TAB-CAT-P(WS-IX) NOT = SPACE
007340           AND PE-TAB-CAT-S(WS-IX) NOT = SPACE
007350               IF PE-TAB-CAT-P(WS-IX) NOT = PE-TAB-CAT-S(WS-IX)
007360                   ADD 1 TO WS-G32-COUNT
007370                   MOVE 'Y' TO WS-FOUND-SW
007380                   MOVE 'G3.2'                      TO DTL-CHECK-ID-WORK
007390                   MOVE PE-TAB-CRASH-ID(WS-IX) TO DTL-CRASH-ID-WORK
007400                   MOVE 'Category-P/S disagree'      TO DTL-ISSUE-WORK
007410                   STRING 'p=' PE-TAB-CAT-P(WS-IX) '; s='
007420                       PE-TAB-CAT-S(WS-IX)
007430                       DELIMITED BY SIZE INTO DTL-DETAILS-WORK
007440                   PERFORM 8900-ADD-DETAIL-LINE
007450               END-IF
007460           END-IF.
007470      ******************************************************************
007480       4330-CHECK-G33-ONE-PERSON.
007490      ******************************************************************
007500           IF WS-FOUND
007510               CONTINUE
007520           ELSE
007530               IF PE-TAB-CAT-P(WS-IX) NOT = SPACE
007540                   MOVE PE-TAB-CAT-P(WS-IX)         TO WS-EFF-CAT-P
007550               ELSE
007560                   MOVE PE-TAB-CAT-S(WS-IX)         TO WS-EFF-CAT-P
007570               END-IF
007580               IF WS-EFF-CAT-P NOT = SPACE
007590               AND PE-TAB-CAT-SUB(WS-IX) NOT = SPACE
007600                   MOVE PE-TAB-CAT-SUB(WS-IX) TO WS-TRIMLEN-FIELD30
007610                   PERFORM 8960-COMPUTE-TRIMLEN-30
007620                   IF WS-EFF-CAT-P = PE-TAB-CAT-SUB(WS-IX)
007630                   OR WS-EFF-CAT-P(1:WS-TRIMLEN-LEN30) =
007640                           PE-TAB-CAT-SUB(WS-IX)(1:WS-TRIMLEN-LEN30)
007650                       CONTINUE
007660                   ELSE
007670                       ADD 1 TO WS-G33-COUNT
007680                       MOVE 'G3.3' TO DTL-CHECK-ID-WORK
007690                       MOVE PE-TAB-CRASH-ID(WS-IX) TO DTL-CRASH-ID-WORK
007700                       MOVE 'Effective category/Sub mismatch'
007710                                                      TO DTL-ISSUE-WORK
007720                       STRING 'eff=' WS-EFF-CAT-P '; sub='
007730                           PE-TAB-CAT-SUB(WS-IX)
007740                           DELIMITED BY SIZE INTO DTL-DETAILS-WORK
007750                       PERFORM 8900-ADD-DETAIL-LINE
007760                   END-IF
007770               END-IF
007780           END-IF.
007790      ******************************************************************
007800       4340-CHECK-G34-ONE-PERSON.
007810      ******************************************************************
007820           IF PE-TAB-CAT-P(WS-IX) NOT = SPACE
007830           AND PE-TAB-CAT-S(WS-IX) NOT = SPACE
007840           AND PE-TAB-CAT-SUB(WS-IX) NOT = SPACE
007850               MOVE PE-TAB-CAT-SUB(WS-IX) TO WS-TRIMLEN-FIELD30
007860               PERFORM 8960-COMPUTE-TRIMLEN-30
007870               MOVE WS-TRIMLEN-LEN30     TO WS-SS-NEEDLE-LEN
007880               IF (PE-TAB-CAT-P(WS-IX) = PE-TAB-CAT-SUB(WS-IX))
007890               OR (PE-TAB-CAT-S(WS-IX) = PE-TAB-CAT-SUB(WS-IX))
007900               OR (PE-TAB-CAT-P(WS-IX)(1:WS-SS-NEEDLE-LEN) =
007910                       PE-TAB-CAT-SUB(WS-IX)(1:WS-SS-NEEDLE-LEN))
007920               OR (PE-TAB-CAT-S(WS-IX)(1:WS-SS-NEEDLE-LEN) =
007930                       PE-TAB-CAT-SUB(WS-IX)(1:WS-SS-NEEDLE-LEN))
007940                   CONTINUE
007950               ELSE
007960                   ADD 1 TO WS-G34-COUNT
007970                   MOVE 'G3.4' TO DTL-CHECK-ID-WORK
007980                   MOVE PE-TAB-CRASH-ID(WS-IX) TO DTL-CRASH-ID-WORK
007990                   MOVE 'Neither P nor S matches Sub' TO DTL-ISSUE-WORK
008000                   STRING 'p=' PE-TAB-CAT-P(WS-IX) '; s='
008010                       PE-TAB-CAT-S(WS-IX)
008020                       '; sub=' PE-TAB-CAT-SUB(WS-IX)
008030                       DELIMITED BY SIZE INTO DTL-DETAILS-WORK
008040                   PERFORM 8900-ADD-DETAIL-LINE
008050               END-IF
008060           END-IF.
008070      ******************************************************************
008080      *    G4 - TIMELINE CONSISTENCY - MULTI-PERSON CRASHES ONLY. *
008090      ******************************************************************
008100       4400-CHECK-G4.
008110      ******************************************************************
008120           MOVE ZERO TO WS-CHK-COUNT(4) WS-G4-TIME-TAB-SIZE.
008130           PERFORM 4405-CHECK-G4-GROUP-ROW
008140               VARYING WS-IX FROM 1 BY 1
008150               UNTIL WS-IX > WS-GROUP-TAB-SIZE.
008160           PERFORM 4420-SORT-G4-TIME-TABLE.
008170           PERFORM 4430-WRITE-G4-TIME-ROW
008180               VARYING WS-IX FROM 1 BY 1
008190               UNTIL WS-IX > WS-G4-TIME-TAB-SIZE.
008200      ******************************************************************
008210       4405-CHECK-G4-GROUP-ROW.
008220      ******************************************************************
008230           IF GRP-PERSON-COUNT(WS-IX) > 1
008240               PERFORM 4410-CHECK-G4-ONE-GROUP
008250           END-IF.
008260      ******************************************************************
008270      *    STR-1910 - 4430 NOW JUST MOVES THE DETAIL TEXT BUILT AND *
008280      *    STAGED IN G4T-DETAILS BY 4416 - SEE THE CHANGE LOG. *
008290      ******************************************************************
008300       4430-WRITE-G4-TIME-ROW.
008310      ******************************************************************
008320           ADD 1 TO WS-CHK-COUNT(4).
008330           MOVE 'G4'                           TO DTL-CHECK-ID-WORK.
008340           MOVE G4T-CRASH-ID(WS-IX)             TO DTL-CRASH-ID-WORK.
008350           MOVE 'Time mismatch'                 TO DTL-ISSUE-WORK.
008360           MOVE G4T-DETAILS(WS-IX)              TO DTL-DETAILS-WORK.
008370           PERFORM 8900-ADD-DETAIL-LINE.
008380      ******************************************************************
008390       4410-CHECK-G4-ONE-GROUP.
008400      ******************************************************************
008410           MOVE 'N' TO WS-FOUND-SW.
008420           PERFORM 4412-TEST-ONE-DATE-MISMATCH
008430               VARYING WS-JX FROM GRP-START-IDX(WS-IX) BY 1
008440               UNTIL WS-JX > GRP-END-IDX(WS-IX).
008450           IF WS-FOUND
008460               ADD 1 TO WS-CHK-COUNT(4)
008470               MOVE 'G4'                           TO DTL-CHECK-ID-WORK
008480               MOVE GRP-CRASH-ID(WS-IX)             TO DTL-CRASH-ID-WORK
008490               MOVE 'Date mismatch'                 TO DTL-ISSUE-WORK
008500               PERFORM 4413-BUILD-G4-DATE-LIST
008510               PERFORM 8900-ADD-DETAIL-LINE
008520           ELSE
008530               MOVE 'N' TO WS-FOUND-SW
008540               MOVE PE-TAB-TIME-GROUP(GRP-START-IDX(WS-IX)) TO
008550                   WS-G4-SCRATCH-MIN
008560               MOVE PE-TAB-TIME-GROUP(GRP-START-IDX(WS-IX)) TO
008570                   WS-G4-SCRATCH-MAX
008580               PERFORM 4415-SPREAD-ONE-TIME-GROUP
008590                   VARYING WS-JX FROM GRP-START-IDX(WS-IX) BY 1
008600                   UNTIL WS-JX > GRP-END-IDX(WS-IX)
008610               IF WS-FOUND
008620                   ADD 1 TO WS-G4-TIME-TAB-SIZE
008630                   MOVE GRP-CRASH-ID(WS-IX) TO
008640                       G4T-CRASH-ID(WS-G4-TIME-TAB-SIZE)
008650                   MOVE WS-G4-SCRATCH-MIN TO
008660                       G4T-MIN(WS-G4-TIME-TAB-SIZE)
008670                   MOVE WS-G4-SCRATCH-MAX TO
008680                       G4T-MAX(WS-G4-TIME-TAB-SIZE)
008690                   COMPUTE G4T-SPREAD(WS-G4-TIME-TAB-SIZE) =
008700                       G4T-MAX(WS-G4-TIME-TAB-SIZE) -
008710                           G4T-MIN(WS-G4-TIME-TAB-SIZE)
008720                   PERFORM 4416-BUILD-G4-TIME-LIST
008730               END-IF
008740           END-IF.
008750      ******************************************************************
008760       4412-TEST-ONE-DATE-MISMATCH.
008770      ******************************************************************
008780           IF PE-TAB-YEAR(WS-JX) NOT = PE-TAB-YEAR(GRP-START-IDX(WS-IX))
008790           OR PE-TAB-MONTH(WS-JX) NOT =
008800               PE-TAB-MONTH(GRP-START-IDX(WS-IX))
008810           OR PE-TAB-DAY(WS-JX)   NOT = PE-TAB-DAY(GRP-START-IDX(WS-IX))
008820               MOVE 'Y' TO WS-FOUND-SW
008830           END-IF.
008840      ******************************************************************
008850      *    STR-1910 - 4413/4414 BUILD THE DISTINCT-DATES LIST FOR THE *
008860      *    G4 DATE-MISMATCH DETAIL LINE, VIA THE GENERIC LIST BUILDER *
008870      *    AT 8980. *
008880      ******************************************************************
008890       4413-BUILD-G4-DATE-LIST.
008900      ******************************************************************
008910           MOVE SPACE TO WS-LIST-SCRATCH.
008920           MOVE ZERO  TO WS-LIST-SCRATCH-LEN WS-LIST-SCRATCH-COUNT.
008930           PERFORM 4414-ADD-ONE-DATE-TO-LIST
008940               VARYING WS-JX FROM GRP-START-IDX(WS-IX) BY 1
008950               UNTIL WS-JX > GRP-END-IDX(WS-IX).
008960           STRING 'persons disagree on year/month/day; dates='
008970                   DELIMITED BY SIZE
008980               WS-LIST-SCRATCH(1 : WS-LIST-SCRATCH-LEN)
008990                   DELIMITED BY SIZE
009000               INTO DTL-DETAILS-WORK.
009010      ******************************************************************
009020       4414-ADD-ONE-DATE-TO-LIST.
009030      ******************************************************************
009040           MOVE SPACE               TO WS-DATE-TEXT-WORK.
009050           MOVE PE-TAB-YEAR(WS-JX)  TO WS-DATE-TEXT-WORK(1 : 4).
009060           MOVE '-'                 TO WS-DATE-TEXT-WORK(5 : 1).
009070           MOVE PE-TAB-MONTH(WS-JX) TO WS-DATE-TEXT-WORK(6 : 2).
009080           MOVE '-'                 TO WS-DATE-TEXT-WORK(8 : 1).
009090           MOVE PE-TAB-DAY(WS-JX)   TO WS-DATE-TEXT-WORK(9 : 2).
009100           MOVE WS-DATE-TEXT-WORK   TO WS-LIST-VALUE.
009110           PERFORM 8980-ADD-VALUE-TO-LIST.
009120      ******************************************************************
009130       4415-SPREAD-ONE-TIME-GROUP.
009140      ******************************************************************
009150           IF PE-TAB-TIME-GROUP(WS-JX) NOT =
009160                  PE-TAB-TIME-GROUP(GRP-START-IDX(WS-IX))
009170               MOVE 'Y' TO WS-FOUND-SW
009180           END-IF.
009190           IF PE-TAB-TIME-GROUP(WS-JX) < WS-G4-SCRATCH-MIN
009200               MOVE PE-TAB-TIME-GROUP(WS-JX) TO WS-G4-SCRATCH-MIN
009210           END-IF.
009220           IF PE-TAB-TIME-GROUP(WS-JX) > WS-G4-SCRATCH-MAX
009230               MOVE PE-TAB-TIME-GROUP(WS-JX) TO WS-G4-SCRATCH-MAX
009240           END-IF.
009250      ******************************************************************
009260      *    STR-1910 - 4416/4417 BUILD THE DISTINCT TIME-GROUP VALUES *
009270      *    LIST FOR THE G4 TIME-MISMATCH DETAIL LINE AND STAGE IT ON *
009280      *    THE G4T-TAB ROW SO 4430 CAN JUST MOVE IT LATER. *
009290      ******************************************************************
009300       4416-BUILD-G4-TIME-LIST.
009310      ******************************************************************
009320           MOVE SPACE TO WS-LIST-SCRATCH.
009330           MOVE ZERO  TO WS-LIST-SCRATCH-LEN WS-LIST-SCRATCH-COUNT.
009340           PERFORM 4417-ADD-ONE-TIME-TO-LIST
009350               VARYING WS-JX FROM GRP-START-IDX(WS-IX) BY 1
009360               UNTIL WS-JX > GRP-END-IDX(WS-IX).
009370           STRING 'persons disagree on time-group; values='
009380                   DELIMITED BY SIZE
009390               WS-LIST-SCRATCH(1 : WS-LIST-SCRATCH-LEN)
009400                   DELIMITED BY SIZE
009410               INTO G4T-DETAILS(WS-G4-TIME-TAB-SIZE).
009420      ******************************************************************
009430       4417-ADD-ONE-TIME-TO-LIST.
009440      ******************************************************************
009450           MOVE PE-TAB-TIME-GROUP(WS-JX) TO WS-G4-TIME-TEXT.
009460           MOVE WS-G4-TIME-TEXT          TO WS-LIST-VALUE.
009470           PERFORM 8980-ADD-VALUE-TO-LIST.
009480      ******************************************************************
009490      *    4420 - BUBBLE-SORT THE STAGED TIME-MISMATCH ROWS INTO *
009500      *    DESCENDING SPREAD ORDER. THE TABLE IS A SINGLE BATCH RUN'S *
009510      *    WORTH OF FLAGGED CRASHES, SO A BUBBLE SORT IS ADEQUATE. *
009520      ******************************************************************
009530       4420-SORT-G4-TIME-TABLE.
009540      ******************************************************************
009550           IF WS-G4-TIME-TAB-SIZE > 1
009560               PERFORM 4422-BUBBLE-PASS
009570                   VARYING WS-IX FROM 1 BY 1
009580                   UNTIL WS-IX > WS-G4-TIME-TAB-SIZE - 1
009590           END-IF.
009600      ******************************************************************
009610       4422-BUBBLE-PASS.
009620      ******************************************************************
009630           PERFORM 4424-BUBBLE-COMPARE
009640               VARYING WS-JX FROM 1 BY 1
009650               UNTIL WS-JX > WS-G4-TIME-TAB-SIZE - WS-IX.
009660      ******************************************************************
009670       4424-BUBBLE-COMPARE.
009680      ******************************************************************
009690           IF G4T-SPREAD(WS-JX) < G4T-SPREAD(WS-JX + 1)
009700               PERFORM 4425-SWAP-G4-TIME-ROWS
009710           END-IF.
009720      ******************************************************************
009730       4425-SWAP-G4-TIME-ROWS.
009740      ******************************************************************
009750           MOVE G4T-TAB(WS-JX)     TO WS-G4-SWAP-ROW.
009760           MOVE G4T-TAB(WS-JX + 1) TO G4T-TAB(WS-JX).
009770           MOVE WS-G4-SWAP-ROW     TO G4T-TAB(WS-JX + 1).
009780      ******************************************************************
009790      *    G5 - LOCATION CONSISTENCY - MULTI-PERSON CRASHES ONLY. SEE *
009800      *    STR-1910 - FLAGS ON DISTINCT-VALUE COUNT PER FIELD NOW, NOT *
009810      *    ON A SHARED FOUND SWITCH, SO THE DETAIL LINE CAN NAME *
009820      *    WHICHEVER FIELD(S) ACTUALLY DISAGREE. *
009830      ******************************************************************
009840       4500-CHECK-G5.
009850      ******************************************************************
009860           MOVE ZERO TO WS-CHK-COUNT(5).
009870           PERFORM 4505-CHECK-G5-GROUP-ROW
009880               VARYING WS-IX FROM 1 BY 1
009890               UNTIL WS-IX > WS-GROUP-TAB-SIZE.
009900      ******************************************************************
009910       4505-CHECK-G5-GROUP-ROW.
009920      ******************************************************************
009930           IF GRP-PERSON-COUNT(WS-IX) > 1
009940               PERFORM 4510-CHECK-G5-ONE-GROUP
009950           END-IF.
009960      ******************************************************************
009970       4510-CHECK-G5-ONE-GROUP.
009980      ******************************************************************
009990           MOVE SPACE TO WS-LIST-SCRATCH.
010000           MOVE ZERO  TO WS-LIST-SCRATCH-LEN WS-LIST-SCRATCH-COUNT.
010010           PERFORM 4512-ADD-ONE-COUNTY-TO-LIST
010020               VARYING WS-JX FROM GRP-START-IDX(WS-IX) BY 1
010030               UNTIL WS-JX > GRP-END-IDX(WS-IX).
010040           MOVE WS-LIST-SCRATCH       TO WS-G5-COUNTY-LIST.
010050           MOVE WS-LIST-SCRATCH-LEN   TO WS-G5-COUNTY-LIST-LEN.
010060           MOVE WS-LIST-SCRATCH-COUNT TO WS-G5-COUNTY-COUNT.
010070           MOVE SPACE TO WS-LIST-SCRATCH.
010080           MOVE ZERO  TO WS-LIST-SCRATCH-LEN WS-LIST-SCRATCH-COUNT.
010090           PERFORM 4513-ADD-ONE-MUNI-TO-LIST
010100               VARYING WS-JX FROM GRP-START-IDX(WS-IX) BY 1
010110               UNTIL WS-JX > GRP-END-IDX(WS-IX).
010120           MOVE WS-LIST-SCRATCH       TO WS-G5-MUNI-LIST.
010130           MOVE WS-LIST-SCRATCH-LEN   TO WS-G5-MUNI-LIST-LEN.
010140           MOVE WS-LIST-SCRATCH-COUNT TO WS-G5-MUNI-COUNT.
010150           IF WS-G5-COUNTY-COUNT > 1 OR WS-G5-MUNI-COUNT > 1
010160               ADD 1 TO WS-CHK-COUNT(5)
010170               MOVE 'G5'                TO DTL-CHECK-ID-WORK
010180               MOVE GRP-CRASH-ID(WS-IX) TO DTL-CRASH-ID-WORK
010190               PERFORM 4514-BUILD-G5-DETAIL-TEXT
010200               PERFORM 8900-ADD-DETAIL-LINE
010210           END-IF.
010220      ******************************************************************
010230       4512-ADD-ONE-COUNTY-TO-LIST.
010240      ******************************************************************
010250           MOVE PE-TAB-COUNTY(WS-JX) TO WS-LIST-VALUE.
010260           PERFORM 8980-ADD-VALUE-TO-LIST.
010270      ******************************************************************
010280       4513-ADD-ONE-MUNI-TO-LIST.
010290      ******************************************************************
010300           MOVE PE-TAB-MUNICIPAL(WS-JX) TO WS-LIST-VALUE.
010310           PERFORM 8980-ADD-VALUE-TO-LIST.
010320      ******************************************************************
010330      *    STR-1910 - 4514 NAMES WHICHEVER FIELD(S) DISAGREED AND *
010340      *    LISTS EACH ONE'S DISTINCT VALUES - PER THE SPEC, A CRASH *
010350      *    CAN BE FLAGGED ON COUNTY, MUNICIPALITY, OR BOTH. *
010360      ******************************************************************
010370       4514-BUILD-G5-DETAIL-TEXT.
010380      ******************************************************************
010390           EVALUATE TRUE
010400               WHEN WS-G5-COUNTY-COUNT > 1 AND WS-G5-MUNI-COUNT > 1
010410                   MOVE 'County and municipality mismatch' TO
010420                       DTL-ISSUE-WORK
010430                   STRING 'county=' DELIMITED BY SIZE
010440                       WS-G5-COUNTY-LIST(1 : WS-G5-COUNTY-LIST-LEN)
010450                           DELIMITED BY SIZE
010460                       '; municipality=' DELIMITED BY SIZE
010470                       WS-G5-MUNI-LIST(1 : WS-G5-MUNI-LIST-LEN)
010480                           DELIMITED BY SIZE
010490                       INTO DTL-DETAILS-WORK
010500               WHEN WS-G5-COUNTY-COUNT > 1
010510                   MOVE 'County mismatch' TO DTL-ISSUE-WORK
010520                   STRING 'county=' DELIMITED BY SIZE
010530                       WS-G5-COUNTY-LIST(1 : WS-G5-COUNTY-LIST-LEN)
010540                           DELIMITED BY SIZE
010550                       INTO DTL-DETAILS-WORK
010560               WHEN OTHER
010570                   MOVE 'Municipality mismatch' TO DTL-ISSUE-WORK
010580                   STRING 'municipality=' DELIMITED BY SIZE
010590                       WS-G5-MUNI-LIST(1 : WS-G5-MUNI-LIST-LEN)
010600                           DELIMITED BY SIZE
010610                       INTO DTL-DETAILS-WORK
010620           END-EVALUATE.
010630      ******************************************************************
010640      *    G6 - DUPLICATE PERSONS ACROSS CRASHES. EXCLUDES BLANK AGE, *
010650      *    BLANK GENDER, OR GENDER = "UPPGIFT SAKNAS". O(N**2) COMPARE *
010660      *    IS ACCEPTABLE HERE - THE TABLE IS A SINGLE BATCH RUN'S WORTH
010670      *    *
010680      *    OF ROWS, NOT AN ON-LINE LOOKUP. SEE STR-1910 - GROUPS ARE *
010690      *    NOW STAGED INTO WS-G6-TABLE AND WRITTEN OUT IN DESCENDING *
010700      *    CRASH-COUNT ORDER, WITH THE SORTED CRASH-ID LIST AND KEY *
010710      *    FIELDS IN THE DETAIL TEXT. *
010720      ******************************************************************
010730       4600-CHECK-G6.
010740      ******************************************************************
010750           MOVE ZERO TO WS-CHK-COUNT(6) WS-G6-TAB-SIZE.
010760           PERFORM 4605-CLEAR-VISITED-SW
010770               VARYING WS-IX FROM 1 BY 1
010780               UNTIL WS-IX > WS-PERSON-TAB-SIZE.
010790           PERFORM 4608-CHECK-G6-PERSON-ROW
010800               VARYING WS-IX FROM 1 BY 1
010810               UNTIL WS-IX > WS-PERSON-TAB-SIZE.
010820           PERFORM 4630-SORT-G6-TABLE.
010830           PERFORM 4635-WRITE-G6-ROW
010840               VARYING WS-IX FROM 1 BY 1
010850               UNTIL WS-IX > WS-G6-TAB-SIZE.
010860      ******************************************************************
010870       4605-CLEAR-VISITED-SW.
010880      ******************************************************************
010890           MOVE 'N' TO PE-TAB-VISITED-SW(WS-IX).
010900      ******************************************************************
010910       4608-CHECK-G6-PERSON-ROW.
010920      ******************************************************************
010930           MOVE PE-TAB-GENDER(WS-IX) TO WS-GENDER-UC-WORK.
010940           INSPECT WS-GENDER-UC-WORK CONVERTING
010950               'abcdefghijklmnopqrstuvwxyz' TO
010960               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010970           IF PE-TAB-VISITED-SW(WS-IX) = 'N'
010980           AND PE-TAB-AGE(WS-IX) NOT = SPACE
010990           AND PE-TAB-GENDER(WS-IX) NOT = SPACE
011000           AND WS-GENDER-UC-WORK NOT = 'UPPGIFT SAKNAS'
011010               PERFORM 4610-CHECK-G6-ONE-PERSON
011020           END-IF.
011030      ******************************************************************
011040       4610-CHECK-G6-ONE-PERSON.
011050      ******************************************************************
011060           MOVE 0 TO WS-KX.
011070           MOVE ZERO TO WS-G6-CRASHID-TAB-SIZE.
011080           MOVE 'Y' TO PE-TAB-VISITED-SW(WS-IX).
011090           PERFORM 4615-TEST-ONE-DUPLICATE-CANDIDATE
011100               VARYING WS-JX FROM WS-IX BY 1
011110               UNTIL WS-JX > WS-PERSON-TAB-SIZE.
011120           IF WS-FOUND AND WS-KX > 1
011130               PERFORM 4618-SORT-G6-CRASHID-TABLE
011140               MOVE SPACE TO WS-LIST-SCRATCH
011150               MOVE ZERO  TO WS-LIST-SCRATCH-LEN WS-LIST-SCRATCH-COUNT
011160               PERFORM 4622-ADD-ONE-CRASHID-TO-TEXT
011170                   VARYING WS-CHK-IX FROM 1 BY 1
011180                   UNTIL WS-CHK-IX > WS-G6-CRASHID-TAB-SIZE
011190               ADD 1 TO WS-G6-TAB-SIZE
011200               PERFORM 4623-STAGE-ONE-G6-ROW
011210           END-IF.
011220           MOVE 'N' TO WS-FOUND-SW.
011230      ******************************************************************
011240       4615-TEST-ONE-DUPLICATE-CANDIDATE.
011250      ******************************************************************
011260           IF PE-TAB-AGE(WS-JX)       = PE-TAB-AGE(WS-IX)
011270           AND PE-TAB-YEAR(WS-JX)      = PE-TAB-YEAR(WS-IX)
011280           AND PE-TAB-MONTH(WS-JX)     = PE-TAB-MONTH(WS-IX)
011290           AND PE-TAB-DAY(WS-JX)       = PE-TAB-DAY(WS-IX)
011300           AND PE-TAB-GENDER(WS-JX)    = PE-TAB-GENDER(WS-IX)
011310           AND PE-TAB-COUNTY(WS-JX)    = PE-TAB-COUNTY(WS-IX)
011320           AND PE-TAB-MUNICIPAL(WS-JX) = PE-TAB-MUNICIPAL(WS-IX)
011330           AND PE-TAB-TIME-GROUP(WS-JX) = PE-TAB-TIME-GROUP(WS-IX)
011340           AND PE-TAB-STREET(WS-JX)    = PE-TAB-STREET(WS-IX)
011350           AND PE-TAB-CAT-MAIN(WS-JX)  = PE-TAB-CAT-MAIN(WS-IX)
011360               MOVE 'Y' TO PE-TAB-VISITED-SW(WS-JX)
011370               PERFORM 4616-ADD-CRASHID-IF-NEW
011380               IF PE-TAB-CRASH-ID(WS-JX) NOT = PE-TAB-CRASH-ID(WS-IX)
011390                   MOVE 'Y' TO WS-FOUND-SW
011400               END-IF
011410               ADD 1 TO WS-KX
011420           END-IF.
011430      ******************************************************************
011440      *    STR-1910 - 4616/4617 KEEP THE DISTINCT CRASH-IDS FOR THE *
011450      *    DUPLICATE-PERSON GROUP CURRENTLY BEING TESTED, SO 4610 CAN *
011460      *    SORT AND LIST THEM ON THE DETAIL LINE. *
011470      ******************************************************************
011480       4616-ADD-CRASHID-IF-NEW.
011490      ******************************************************************
011500           MOVE 'N' TO WS-G6-SCAN-SW.
011510           PERFORM 4617-SCAN-CRASHID-FOR-NEEDLE
011520               VARYING WS-CHK-IX FROM 1 BY 1
011530               UNTIL WS-CHK-IX > WS-G6-CRASHID-TAB-SIZE
011540                   OR WS-G6-SCAN-FOUND.
011550           IF NOT WS-G6-SCAN-FOUND
011560               ADD 1 TO WS-G6-CRASHID-TAB-SIZE
011570               MOVE PE-TAB-CRASH-ID(WS-JX) TO
011580                   WS-G6-CRASHID(WS-G6-CRASHID-TAB-SIZE)
011590           END-IF.
011600      ******************************************************************
011610       4617-SCAN-CRASHID-FOR-NEEDLE.
011620      ******************************************************************
011630           IF WS-G6-CRASHID(WS-CHK-IX) = PE-TAB-CRASH-ID(WS-JX)
011640               MOVE 'Y' TO WS-G6-SCAN-SW
011650           END-IF.
011660      ******************************************************************
011670      *    4618 - BUBBLE-SORT THE SMALL CRASH-ID LIST FOR ONE *
011680      *    DUPLICATE-PERSON GROUP INTO ASCENDING ORDER BEFORE IT IS *
011690      *    TURNED INTO TEXT. *
011700      ******************************************************************
011710       4618-SORT-G6-CRASHID-TABLE.
011720      ******************************************************************
011730           IF WS-G6-CRASHID-TAB-SIZE > 1
011740               PERFORM 4619-G6-CRASHID-BUBBLE-PASS
011750                   VARYING WS-CHK-IX FROM 1 BY 1
011760                   UNTIL WS-CHK-IX > WS-G6-CRASHID-TAB-SIZE - 1
011770           END-IF.
011780      ******************************************************************
011790       4619-G6-CRASHID-BUBBLE-PASS.
011800      ******************************************************************
011810           PERFORM 4620-G6-CRASHID-BUBBLE-COMPARE
011820               VARYING WS-JX FROM 1 BY 1
011830               UNTIL WS-JX > WS-G6-CRASHID-TAB-SIZE - WS-CHK-IX.
011840      ******************************************************************
011850       4620-G6-CRASHID-BUBBLE-COMPARE.
011860      ******************************************************************
011870           IF WS-G6-CRASHID(WS-JX) > WS-G6-CRASHID(WS-JX + 1)
011880               PERFORM 4621-SWAP-G6-CRASHID-ROW
011890           END-IF.
011900      ******************************************************************
011910       4621-SWAP-G6-CRASHID-ROW.
011920      ******************************************************************
011930           MOVE WS-G6-CRASHID(WS-JX)     TO WS-G6-CRASHID-SWAP.
011940           MOVE WS-G6-CRASHID(WS-JX + 1) TO WS-G6-CRASHID(WS-JX).
011950           MOVE WS-G6-CRASHID-SWAP       TO WS-G6-CRASHID(WS-JX + 1).
011960      ******************************************************************
011970       4622-ADD-ONE-CRASHID-TO-TEXT.
011980      ******************************************************************
011990           MOVE WS-G6-CRASHID(WS-CHK-IX) TO WS-LIST-VALUE.
012000           PERFORM 8980-ADD-VALUE-TO-LIST.
012010      ******************************************************************
012020      *    STR-1910 - 4623 BUILDS THE FULL G6 DETAIL TEXT - SORTED *
012030      *    CRASH-ID LIST, CRASH/ENTRY COUNTS, AND THE TEN-FIELD *
012040      *    DUPLICATE KEY - AND STAGES THE ROW FOR THE DESCENDING- *
012050      *    CRASH-COUNT SORT AT 4630. *
012060      ******************************************************************
012070       4623-STAGE-ONE-G6-ROW.
012080      ******************************************************************
012090           MOVE PE-TAB-CRASH-ID(WS-IX) TO G6T-CRASH-ID(WS-G6-TAB-SIZE).
012100           MOVE WS-G6-CRASHID-TAB-SIZE TO
012110               G6T-NUM-CRASHES(WS-G6-TAB-SIZE).
012120           MOVE PE-TAB-GENDER(WS-IX)     TO WS-TRIMLEN-FIELD30.
012130           PERFORM 8960-COMPUTE-TRIMLEN-30.
012140           MOVE WS-TRIMLEN-LEN30         TO WS-G6-TL-A.
012150           MOVE PE-TAB-COUNTY(WS-IX)     TO WS-TRIMLEN-FIELD30.
012160           PERFORM 8960-COMPUTE-TRIMLEN-30.
012170           MOVE WS-TRIMLEN-LEN30         TO WS-G6-TL-B.
012180           MOVE PE-TAB-MUNICIPAL(WS-IX)  TO WS-TRIMLEN-FIELD30.
012190           PERFORM 8960-COMPUTE-TRIMLEN-30.
012200           MOVE WS-TRIMLEN-LEN30         TO WS-G6-TL-C.
012210           MOVE PE-TAB-STREET(WS-IX)     TO WS-TRIMLEN-FIELD30.
012220           PERFORM 8960-COMPUTE-TRIMLEN-30.
012230           MOVE WS-TRIMLEN-LEN30         TO WS-G6-TL-D.
012240           MOVE PE-TAB-CAT-MAIN(WS-IX)   TO WS-TRIMLEN-FIELD30.
012250           PERFORM 8960-COMPUTE-TRIMLEN-30.
012260           MOVE WS-TRIMLEN-LEN30         TO WS-G6-TL-E.
012270           MOVE SPACE                TO WS-DATE-TEXT-WORK.
012280           MOVE PE-TAB-YEAR(WS-IX)  TO WS-DATE-TEXT-WORK(1 : 4).
012290           MOVE '-'                 TO WS-DATE-TEXT-WORK(5 : 1).
012300           MOVE PE-TAB-MONTH(WS-IX) TO WS-DATE-TEXT-WORK(6 : 2).
012310           MOVE '-'                 TO WS-DATE-TEXT-WORK(8 : 1).
012320           MOVE PE-TAB-DAY(WS-IX)   TO WS-DATE-TEXT-WORK(9 : 2).
012330           STRING 'crash_ids=' DELIMITED BY SIZE
012340               WS-LIST-SCRATCH(1 : WS-LIST-SCRATCH-LEN)
012350                   DELIMITED BY SIZE
012360               '; crashes=' DELIMITED BY SIZE
012370               WS-G6-CRASHID-TAB-SIZE DELIMITED BY SIZE
012380               '; entries=' DELIMITED BY SIZE
012390               WS-KX DELIMITED BY SIZE
012400               '; age=' DELIMITED BY SIZE
012410               PE-TAB-AGE(WS-IX) DELIMITED BY SIZE
012420               '; date=' DELIMITED BY SIZE
012430               WS-DATE-TEXT-WORK DELIMITED BY SIZE
012440               '; gender=' DELIMITED BY SIZE
012450               PE-TAB-GENDER(WS-IX)(1 : WS-G6-TL-A) DELIMITED BY SIZE
012460               '; county=' DELIMITED BY SIZE
012470               PE-TAB-COUNTY(WS-IX)(1 : WS-G6-TL-B) DELIMITED BY SIZE
012480               '; municipal=' DELIMITED BY SIZE
012490               PE-TAB-MUNICIPAL(WS-IX)(1 : WS-G6-TL-C) DELIMITED BY SIZE
012500               '; time_group=' DELIMITED BY SIZE
012510               PE-TAB-TIME-GROUP(WS-IX) DELIMITED BY SIZE
012520               '; street=' DELIMITED BY SIZE
012530               PE-TAB-STREET(WS-IX)(1 : WS-G6-TL-D) DELIMITED BY SIZE
012540               '; category=' DELIMITED BY SIZE
012550               PE-TAB-CAT-MAIN(WS-IX)(1 : WS-G6-TL-E) DELIMITED BY SIZE
012560               INTO G6T-DETAILS(WS-G6-TAB-SIZE).
012570      ******************************************************************
012580      *    4630 - BUBBLE-SORT THE STAGED G6 GROUPS INTO DESCENDING *
012590      *    CRASH-COUNT ORDER, PER THE SPEC. *
012600      ******************************************************************
012610       4630-SORT-G6-TABLE.
012620      ******************************************************************
012630           IF WS-G6-TAB-SIZE > 1
012640               PERFORM 4631-G6-BUBBLE-PASS
012650                   VARYING WS-IX FROM 1 BY 1
012660                   UNTIL WS-IX > WS-G6-TAB-SIZE - 1
012670           END-IF.
012680      ******************************************************************
012690       4631-G6-BUBBLE-PASS.
012700      ******************************************************************
012710           PERFORM 4632-G6-BUBBLE-COMPARE
012720               VARYING WS-JX FROM 1 BY 1
012730               UNTIL WS-JX > WS-G6-TAB-SIZE - WS-IX.
012740      ******************************************************************
012750       4632-G6-BUBBLE-COMPARE.
012760      ******************************************************************
012770           IF G6T-NUM-CRASHES(WS-JX) < G6T-NUM-CRASHES(WS-JX + 1)
012780               PERFORM 4633-SWAP-G6-ROWS
012790           END-IF.
012800      ******************************************************************
012810       4633-SWAP-G6-ROWS.
012820      ******************************************************************
012830           MOVE G6T-TAB(WS-JX)     TO WS-G6-SWAP-ROW.
012840           MOVE G6T-TAB(WS-JX + 1) TO G6T-TAB(WS-JX).
012850           MOVE WS-G6-SWAP-ROW     TO G6T-TAB(WS-JX + 1).
012860      ******************************************************************
012870       4635-WRITE-G6-ROW.
012880      ******************************************************************
012890           ADD 1 TO WS-CHK-COUNT(6).
012900           MOVE 'G6'                            TO DTL-CHECK-ID-WORK.
012910           MOVE G6T-CRASH-ID(WS-IX)              TO DTL-CRASH-ID-WORK.
012920           MOVE 'Duplicate person spans multiple crashes' TO
012930               DTL-ISSUE-WORK.
012940           MOVE G6T-DETAILS(WS-IX)               TO DTL-DETAILS-WORK.
012950           PERFORM 8900-ADD-DETAIL-LINE.
012960      ******************************************************************
012970      *    C1 - SINGLE-CYCLIST CRASH VALIDATION. *
012980      ******************************************************************
012990       4700-CHECK-C1.
013000      ******************************************************************
013010           MOVE ZERO TO WS-CHK-COUNT(7).
013020           PERFORM 4701-CHECK-C1-GROUP-ROW
013030               VARYING WS-IX FROM 1 BY 1
013040               UNTIL WS-IX > WS-GROUP-TAB-SIZE.
013050      ******************************************************************
013060       4701-CHECK-C1-GROUP-ROW.
013070      ******************************************************************
013080           PERFORM 4705-LOOKUP-CRASH-TYPE.
013090           IF WS-FOUND
013100           AND WS-C1-CRASH-TYPE = 'G1 (cykel singel)'
013110               PERFORM 4710-CHECK-C1-ONE-GROUP
013120           END-IF.
013130      ******************************************************************
013140      *    4705 - CRASH-TYPE FOR THIS GROUP COMES FROM THE CRASHES FILE,
013150      *    *
013160      *    NOT PERSONS - SEE G2.2 ABOVE, THE TWO CAN DISAGREE. *
013170      ******************************************************************
013180       4705-LOOKUP-CRASH-TYPE.
013190      ******************************************************************
013200           MOVE 'N' TO WS-FOUND-SW.
013210           MOVE SPACE TO WS-C1-CRASH-TYPE.
013220           PERFORM 4707-TEST-ONE-CRASH-ID-MATCH
013230               VARYING WS-JX FROM 1 BY 1
013240               UNTIL WS-JX > WS-CRASH-TAB-SIZE OR WS-FOUND.
013250      ******************************************************************
013260       4707-TEST-ONE-CRASH-ID-MATCH.
013270      ******************************************************************
013280           IF CR-TAB-CRASH-ID(WS-JX) = GRP-CRASH-ID(WS-IX)
013290               MOVE 'Y' TO WS-FOUND-SW
013300               MOVE CR-TAB-CRASH-TYPE(WS-JX) TO WS-C1-CRASH-TYPE
013310           END-IF.
013320      ******************************************************************
013330       4710-CHECK-C1-ONE-GROUP.
013340      ******************************************************************
013350           IF GRP-PERSON-COUNT(WS-IX) > 1
013360               MOVE 0 TO WS-KX
013370               PERFORM 4712-TEST-ONE-PASSENGER-ROLE
013380                   VARYING WS-JX FROM GRP-START-IDX(WS-IX) BY 1
013390                   UNTIL WS-JX > GRP-END-IDX(WS-IX)
013400               ADD 1 TO WS-CHK-COUNT(7)
013410               MOVE 'C1'                         TO DTL-CHECK-ID-WORK
013420               MOVE GRP-CRASH-ID(WS-IX)           TO DTL-CRASH-ID-WORK
013430               IF WS-KX > 0
013440                   STRING 'Multiple entries (' GRP-PERSON-COUNT(WS-IX)
013450                       ' persons, ' WS-KX ' passengers)'
013460                       DELIMITED BY SIZE INTO DTL-ISSUE-WORK
013470               ELSE
013480                   STRING 'Multiple entries (' GRP-PERSON-COUNT(WS-IX)
013490                       ' persons)'
013500                       DELIMITED BY SIZE INTO DTL-ISSUE-WORK
013510               END-IF
013520               MOVE SPACE                        TO DTL-DETAILS-WORK
013530               PERFORM 8900-ADD-DETAIL-LINE
013540           ELSE
013550               IF PE-TAB-CAT-MAIN(GRP-START-IDX(WS-IX)) NOT = 'Cykel'
013560                   ADD 1 TO WS-CHK-COUNT(7)
013570                   MOVE 'C1'                     TO DTL-CHECK-ID-WORK
013580                   MOVE GRP-CRASH-ID(WS-IX)       TO DTL-CRASH-ID-WORK
013590                   STRING 'Single entry but not Cykel (is: '
013600                       PE-TAB-CAT-MAIN(GRP-START-IDX(WS-IX)) ')'
013610                       DELIMITED BY SIZE INTO DTL-ISSUE-WORK
013620                   MOVE SPACE                    TO DTL-DETAILS-WORK
013630                   PERFORM 8900-ADD-DETAIL-LINE
013640               END-IF
013650           END-IF.
013660      ******************************************************************
013670       4712-TEST-ONE-PASSENGER-ROLE.
013680      ******************************************************************
013690           MOVE PE-TAB-ROLE-P(WS-JX) TO WS-SS-HAYSTACK.
013700           PERFORM 8970-UPPERCASE-HAYSTACK.
013710           MOVE 'PASSAGERARE' TO WS-SS-NEEDLE.
013720           PERFORM 8950-SUBSTRING-SEARCH.
013730           IF WS-SS-FOUND
013740               ADD 1 TO WS-KX
013750           ELSE
013760               MOVE PE-TAB-ROLE-S(WS-JX) TO WS-SS-HAYSTACK
013770               PERFORM 8970-UPPERCASE-HAYSTACK
013780               PERFORM 8950-SUBSTRING-SEARCH
013790               IF WS-SS-FOUND
013800                   ADD 1 TO WS-KX
013810               END-IF
013820           END-IF.
013830      ******************************************************************
013840      *    C2 - CYKEL PRESENCE. *
013850      ******************************************************************
013860       4800-CHECK-C2.
013870      ******************************************************************
013880           MOVE ZERO TO WS-CHK-COUNT(8).
013890           PERFORM 4810-CHECK-C2-ONE-GROUP
013900               VARYING WS-IX FROM 1 BY 1
013910               UNTIL WS-IX > WS-GROUP-TAB-SIZE.
013920      ******************************************************************
013930       4810-CHECK-C2-ONE-GROUP.
013940      ******************************************************************
013950           MOVE 'N' TO WS-FOUND-SW.
013960           PERFORM 4812-TEST-ONE-CYKEL-PRESENCE
013970               VARYING WS-JX FROM GRP-START-IDX(WS-IX) BY 1
013980               UNTIL WS-JX > GRP-END-IDX(WS-IX).
013990           IF NOT WS-FOUND
014000               ADD 1 TO WS-CHK-COUNT(8)
014010               MOVE 'C2'                          TO DTL-CHECK-ID-WORK
014020               MOVE GRP-CRASH-ID(WS-IX)            TO DTL-CRASH-ID-WORK
014030               MOVE 'No Cykel person in crash'     TO DTL-ISSUE-WORK
014040               PERFORM 4815-BUILD-C2-CATMAIN-LIST
014050               PERFORM 8900-ADD-DETAIL-LINE
014060           END-IF.
014070      ******************************************************************
014080       4812-TEST-ONE-CYKEL-PRESENCE.
014090      ******************************************************************
014100           IF PE-TAB-CAT-MAIN(WS-JX) = 'Cykel'
014110               MOVE 'Y' TO WS-FOUND-SW
014120           END-IF.
014130      ******************************************************************
014140      *    4815 - BUILD THE LIST OF DISTINCT CATEGORY-MAIN VALUES SEEN *
014150      *    ON THIS CRASH, FOR THE C2 DETAIL LINE. *
014160      ******************************************************************
014170       4815-BUILD-C2-CATMAIN-LIST.
014180      ******************************************************************
014190           MOVE SPACE TO DTL-DETAILS-WORK.
014200           PERFORM 4816-ADD-ONE-CATMAIN-IF-NEW
014210               VARYING WS-JX FROM GRP-START-IDX(WS-IX) BY 1
014220               UNTIL WS-JX > GRP-END-IDX(WS-IX).
014230           IF DTL-DETAILS-WORK = SPACE
014240               MOVE 'No values' TO DTL-DETAILS-WORK
014250           END-IF.
014260      ******************************************************************
014270       4816-ADD-ONE-CATMAIN-IF-NEW.
014280      ******************************************************************
014290           IF PE-TAB-CAT-MAIN(WS-JX) NOT = SPACE
014300               MOVE PE-TAB-CAT-MAIN(WS-JX) TO WS-SS-NEEDLE
014310               PERFORM 4817-SCAN-DETAILS-FOR-NEEDLE
014320               IF NOT WS-SS-FOUND
014330                   IF DTL-DETAILS-WORK = SPACE
014340                       MOVE PE-TAB-CAT-MAIN(WS-JX) TO
014350                           DTL-DETAILS-WORK
014360                   ELSE
014370                       MOVE DTL-DETAILS-WORK TO WS-C2-LIST-SCRATCH
014380                       STRING WS-C2-LIST-SCRATCH DELIMITED BY SPACE
014390                           ', '                   DELIMITED BY SIZE
014400                           PE-TAB-CAT-MAIN(WS-JX) DELIMITED BY SPACE
014410                           INTO DTL-DETAILS-WORK
014420                   END-IF
014430               END-IF
014440           END-IF.
014450      ******************************************************************
014460      *    4817 - IS WS-SS-NEEDLE ALREADY PRESENT IN DTL-DETAILS-WORK -
014470      *    *
014480      *    THE 120-BYTE DETAILS LINE IS TOO WIDE FOR THE SHARED 30-BYTE
014490      *    *
014500      *    HAYSTACK IN 8950, SO THIS SCAN IS WRITTEN OUT SEPARATELY. *
014510      ******************************************************************
014520       4817-SCAN-DETAILS-FOR-NEEDLE.
014530      ******************************************************************
014540           MOVE 'N' TO WS-SS-FOUND-SW.
014550           MOVE WS-SS-NEEDLE TO WS-TRIMLEN-FIELD30.
014560           PERFORM 8960-COMPUTE-TRIMLEN-30.
014570           MOVE WS-TRIMLEN-LEN30 TO WS-SS-NEEDLE-LEN.
014580           COMPUTE WS-SS-LIMIT2 = 121 - WS-SS-NEEDLE-LEN.
014590           PERFORM 4818-TEST-ONE-NEEDLE-POSITION
014600               VARYING WS-SS-POS2 FROM 1 BY 1
014610               UNTIL WS-SS-POS2 > WS-SS-LIMIT2 OR WS-SS-FOUND.
014620      ******************************************************************
014630       4818-TEST-ONE-NEEDLE-POSITION.
014640      ******************************************************************
014650           IF DTL-DETAILS-WORK(WS-SS-POS2 : WS-SS-NEEDLE-LEN) =
014660                  WS-SS-NEEDLE(1 : WS-SS-NEEDLE-LEN)
014670               MOVE 'Y' TO WS-SS-FOUND-SW
014680           END-IF.
014690      ******************************************************************
014691      *    C3 - PASSENGER-ONLY CYKEL CRASHES.  SEE STR-1905 - THIS IS A  *
014692      *    DATASET-WIDE PASS/FAIL, NOT A PER-CRASH CONDITION: IF NO      *
014693      *    PERSON ANYWHERE IN THE RUN IS CATEGORY-MAIN CYKEL, THE WHOLE  *
014694      *    CHECK PASSES ONCE WITH A "NO CYKEL ENTRIES" SUMMARY AND NO    *
014695      *    DETAIL ROWS - IT DOES NOT WALK THE CRASH GROUPS AT ALL.       *
014700      ******************************************************************
014720       4900-CHECK-C3.
014730      ******************************************************************
014740           MOVE ZERO TO WS-CHK-COUNT(9).
014741           MOVE 'N' TO WS-C3-NO-CYKEL-SW.
014742           MOVE 'N' TO WS-FOUND-SW.
014743           PERFORM 4905-TEST-ONE-PERSON-FOR-CYKEL
014744               VARYING WS-IX FROM 1 BY 1
014745               UNTIL WS-IX > WS-PERSON-TAB-SIZE OR WS-FOUND.
014746           IF NOT WS-FOUND
014747               MOVE 'Y' TO WS-C3-NO-CYKEL-SW
014748           ELSE
014749               PERFORM 4910-CHECK-C3-ONE-GROUP
014750                   VARYING WS-IX FROM 1 BY 1
014760                   UNTIL WS-IX > WS-GROUP-TAB-SIZE
014770           END-IF.
014780      ******************************************************************
014781       4905-TEST-ONE-PERSON-FOR-CYKEL.
014782      ******************************************************************
014783           IF PE-TAB-CAT-MAIN(WS-IX) = 'Cykel'
014784               MOVE 'Y' TO WS-FOUND-SW
014785           END-IF.
014786      ******************************************************************
014790       4910-CHECK-C3-ONE-GROUP.
014800      ******************************************************************
014810           MOVE 0 TO WS-KX WS-PASS-COUNT-SW.
014820           PERFORM 4912-TEST-ONE-CYKEL-FOR-C3
014830               VARYING WS-JX FROM GRP-START-IDX(WS-IX) BY 1
014840               UNTIL WS-JX > GRP-END-IDX(WS-IX).
014850           IF WS-KX > 0 AND WS-PASS-COUNT-SW = WS-KX
014860               ADD 1 TO WS-CHK-COUNT(9)
014870               MOVE 'C3'                          TO DTL-CHECK-ID-WORK
014880               MOVE GRP-CRASH-ID(WS-IX)            TO DTL-CRASH-ID-WORK
014890               MOVE 'Every Cykel person is a passenger' TO
014900                   DTL-ISSUE-WORK
014910               STRING 'passenger_count=' WS-KX
014920                   DELIMITED BY SIZE INTO DTL-DETAILS-WORK
014930               PERFORM 8900-ADD-DETAIL-LINE
014940           END-IF.
015020      ******************************************************************
015030       4912-TEST-ONE-CYKEL-FOR-C3.
015040      ******************************************************************
015050           IF PE-TAB-CAT-MAIN(WS-JX) = 'Cykel'
015060               ADD 1 TO WS-KX
015070               PERFORM 4920-TEST-C3-PASSENGER
015080           END-IF.
015090      ******************************************************************
015100       4920-TEST-C3-PASSENGER.
015110      ******************************************************************
015120           MOVE 'N' TO WS-FOUND-SW.
015130           PERFORM 4922-TEST-ONE-C3-ROLE
015140               VARYING WS-CHK-IX FROM 1 BY 1
015150               UNTIL WS-CHK-IX > 3 OR WS-FOUND.
015160           IF WS-FOUND
015170               ADD 1 TO WS-PASS-COUNT-SW
015180           END-IF.
015190      ******************************************************************
015200       4922-TEST-ONE-C3-ROLE.
015210      ******************************************************************
015220           MOVE PE-TAB-ROLE-P(WS-JX) TO WS-SS-HAYSTACK.
015230           MOVE WS-C3-ROLE(WS-CHK-IX) TO WS-SS-NEEDLE.
015240           PERFORM 8950-SUBSTRING-SEARCH.
015250           IF WS-SS-FOUND
015260               MOVE 'Y' TO WS-FOUND-SW
015270           ELSE
015280               MOVE PE-TAB-ROLE-S(WS-JX) TO WS-SS-HAYSTACK
015290               PERFORM 8950-SUBSTRING-SEARCH
015300               IF WS-SS-FOUND
015310                   MOVE 'Y' TO WS-FOUND-SW
015320               END-IF
015330           END-IF.
015340      ******************************************************************
015350      *    8950 - GENERAL-PURPOSE "DOES HAYSTACK CONTAIN NEEDLE" SCAN -
015360      *    *
015370      *    SEE THE WS-SUBSTRING-SEARCH-FIELDS COMMENT BANNER ABOVE. *
015380      ******************************************************************
015390       8950-SUBSTRING-SEARCH.
015400      ******************************************************************
015410           MOVE 'N' TO WS-SS-FOUND-SW.
015420           MOVE WS-SS-NEEDLE TO WS-TRIMLEN-FIELD30.
015430           PERFORM 8960-COMPUTE-TRIMLEN-30.
015440           MOVE WS-TRIMLEN-LEN30 TO WS-SS-NEEDLE-LEN.
015450           COMPUTE WS-SS-LIMIT = 31 - WS-SS-NEEDLE-LEN.
015460           PERFORM 8955-TEST-ONE-SS-POSITION
015470               VARYING WS-SS-POS FROM 1 BY 1
015480               UNTIL WS-SS-POS > WS-SS-LIMIT OR WS-SS-FOUND.
015490      ******************************************************************
015500       8955-TEST-ONE-SS-POSITION.
015510      ******************************************************************
015520           IF WS-SS-HAYSTACK(WS-SS-POS : WS-SS-NEEDLE-LEN) =
015530                  WS-SS-NEEDLE(1 : WS-SS-NEEDLE-LEN)
015540               MOVE 'Y' TO WS-SS-FOUND-SW
015550           END-IF.
015560      ******************************************************************
015570      *    8960/8961 - TRAILING-BLANK TRIM LENGTH OF WS-TRIMLEN-FIELD30
015580      *    - *
015590      *    BACKS UP FROM BYTE 30 ONE PARAGRAPH-PERFORM AT A TIME UNTIL A
015600      *    *
015610      *    NON-BLANK BYTE IS FOUND OR THE FIELD PROVES ALL BLANK. *
015620      *    REPLACES FUNCTION LENGTH(FUNCTION TRIM). *
015630      ******************************************************************
015640       8960-COMPUTE-TRIMLEN-30.
015650      ******************************************************************
015660           MOVE 30 TO WS-TRIMLEN-LEN30.
015670           PERFORM 8961-BACK-UP-ONE-BYTE-30
015680               UNTIL WS-TRIMLEN-LEN30 = 0
015690                  OR WS-TRIMLEN-FIELD30(WS-TRIMLEN-LEN30 : 1) NOT =
015700                      SPACE.
015710      ******************************************************************
015720       8961-BACK-UP-ONE-BYTE-30.
015730      ******************************************************************
015740           SUBTRACT 1 FROM WS-TRIMLEN-LEN30.
015750      ******************************************************************
015760      *    8970 - FOLD WS-SS-HAYSTACK TO UPPER CASE IN PLACE - REPLACES
015770      *    *
015780      *    FUNCTION UPPER-CASE ON THE ROLE-P/ROLE-S FIELDS BEFORE A
015790      *    SCAN. *
015800      ******************************************************************
015810       8970-UPPERCASE-HAYSTACK.
015820      ******************************************************************
015830           INSPECT WS-SS-HAYSTACK CONVERTING
015840               'abcdefghijklmnopqrstuvwxyz' TO
015850               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015860      ******************************************************************
015870      ******************************************************************
015880      *    STR-1910 - 8980/8985/8986 ARE THE GENERAL-PURPOSE DISTINCT- *
015890      *    VALUE LIST BUILDER DESCRIBED IN THE WS-LIST-BUILD-FIELDS *
015900      *    COMMENT UP IN WORKING-STORAGE. CALLER CLEARS WS-LIST-SCRATCH *
015910      *    AND WS-LIST-SCRATCH-LEN/COUNT, THEN MOVES EACH CANDIDATE *
015920      *    VALUE TO WS-LIST-VALUE AND PERFORMS 8980 ONE VALUE AT A *
015930      *    TIME. MODELED ON THE 4816/4817/4818 CATMAIN-LIST SCAN. *
015940      ******************************************************************
015950       8980-ADD-VALUE-TO-LIST.
015960      ******************************************************************
015970           IF WS-LIST-VALUE NOT = SPACE
015980               PERFORM 8985-SCAN-LIST-FOR-VALUE
015990               IF NOT WS-LIST-FOUND
016000                   IF WS-LIST-SCRATCH-LEN = 0
016010                       MOVE WS-LIST-VALUE(1 : WS-LIST-VALUE-LEN) TO
016020                           WS-LIST-SCRATCH(1 : WS-LIST-VALUE-LEN)
016030                       MOVE WS-LIST-VALUE-LEN TO WS-LIST-SCRATCH-LEN
016040                   ELSE
016050                       MOVE ', ' TO
016060                           WS-LIST-SCRATCH(WS-LIST-SCRATCH-LEN + 1 : 2)
016070                       MOVE WS-LIST-VALUE(1 : WS-LIST-VALUE-LEN) TO
016080                           WS-LIST-SCRATCH(WS-LIST-SCRATCH-LEN + 3 :
016090                               WS-LIST-VALUE-LEN)
016100                       COMPUTE WS-LIST-SCRATCH-LEN =
016110                           WS-LIST-SCRATCH-LEN + 2 + WS-LIST-VALUE-LEN
016120                   END-IF
016130                   ADD 1 TO WS-LIST-SCRATCH-COUNT
016140               END-IF
016150           END-IF.
016160      ******************************************************************
016170       8985-SCAN-LIST-FOR-VALUE.
016180      ******************************************************************
016190           MOVE 'N' TO WS-LIST-FOUND-SW.
016200           MOVE WS-LIST-VALUE TO WS-TRIMLEN-FIELD30.
016210           PERFORM 8960-COMPUTE-TRIMLEN-30.
016220           MOVE WS-TRIMLEN-LEN30 TO WS-LIST-VALUE-LEN.
016230           IF WS-LIST-VALUE-LEN > 0 AND WS-LIST-SCRATCH-LEN > 0
016240               COMPUTE WS-LIST-LIMIT =
016250                   WS-LIST-SCRATCH-LEN - WS-LIST-VALUE-LEN + 1
016260               IF WS-LIST-LIMIT > 0
016270                   PERFORM 8986-TEST-ONE-LIST-POSITION
016280                       VARYING WS-LIST-POS FROM 1 BY 1
016290                       UNTIL WS-LIST-POS > WS-LIST-LIMIT
016300                           OR WS-LIST-FOUND
016310               END-IF
016320           END-IF.
016330      ******************************************************************
016340       8986-TEST-ONE-LIST-POSITION.
016350      ******************************************************************
016360           IF WS-LIST-SCRATCH(WS-LIST-POS : WS-LIST-VALUE-LEN) =
016370                  WS-LIST-VALUE(1 : WS-LIST-VALUE-LEN)
016380               MOVE 'Y' TO WS-LIST-FOUND-SW
016390           END-IF.
016400       8900-ADD-DETAIL-LINE.
016410      ******************************************************************
016420           IF WS-DETAIL-TAB-SIZE < 3000
016430               ADD  1 TO WS-DETAIL-TAB-SIZE
016440               MOVE DTL-CHECK-ID-WORK TO
016450                   DTL-CHECK-ID(WS-DETAIL-TAB-SIZE)
016460               PERFORM 8910-LOOKUP-CHECK-NAME
016470               MOVE DTL-CRASH-ID-WORK TO
016480                   DTL-CRASH-ID(WS-DETAIL-TAB-SIZE)
016490               MOVE DTL-ISSUE-WORK TO DTL-ISSUE(WS-DETAIL-TAB-SIZE)
016500               MOVE DTL-DETAILS-WORK TO DTL-DETAILS(WS-DETAIL-TAB-SIZE)
016510           ELSE
016520               DISPLAY 'STRVRFY - DETAIL TABLE FULL, LINE DROPPED'
016540           END-IF.
016550      ******************************************************************
016560      *    8910 - LOOK UP THE FULL CHECK NAME FOR THE CSV TRAILER BY THE
016570      *    *
016580      *    FIRST TWO BYTES OF THE CHECK-ID WORKED AREA (SUB-CODES LIKE *
016590      *    G2.1/G3.3 SHARE THEIR PARENT CHECK'S OVERVIEW-TABLE ENTRY). *
016600      ******************************************************************
016610       8910-LOOKUP-CHECK-NAME.
016620      ******************************************************************
016630           MOVE SPACE TO DTL-CHECK-NAME(WS-DETAIL-TAB-SIZE).
016640           PERFORM 8915-TEST-ONE-CHECK-ID-PREFIX
016650               VARYING WS-CHK-IX FROM 1 BY 1
016660               UNTIL WS-CHK-IX > WS-CHK-TAB-SIZE.
016670      ******************************************************************
016680       8915-TEST-ONE-CHECK-ID-PREFIX.
016690      ******************************************************************
016700           IF DTL-CHECK-ID-WORK(1:2) = WS-CHK-ID(WS-CHK-IX)(1:2)
016710               MOVE WS-CHK-NAME(WS-CHK-IX) TO
016720                   DTL-CHECK-NAME(WS-DETAIL-TAB-SIZE)
016730           END-IF.
016740      ******************************************************************
016750       5000-WRITE-REPORT.
016760      ******************************************************************
016770           PERFORM 9100-PRINT-HEADING-LINES.
016771           MOVE WS-RULE-LINE TO PRINT-LINE.
016772           PERFORM 9000-PRINT-REPORT-LINE.
016773           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
016774           STRING 'Generated: ' WS-CURRENT-YEAR '-' WS-CURRENT-MONTH
016775               '-' WS-CURRENT-DAY ' ' WS-CURRENT-HOUR ':'
016776               WS-CURRENT-MINUTE ':' WS-CURRENT-SECOND
016777               DELIMITED BY SIZE INTO PRINT-LINE.
016778           PERFORM 9000-PRINT-REPORT-LINE.
016779           MOVE WS-RULE-LINE TO PRINT-LINE.
016780           PERFORM 9000-PRINT-REPORT-LINE.
016781           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
016782           PERFORM 9000-PRINT-REPORT-LINE.
016783           MOVE WS-DASH-LINE TO PRINT-LINE.
016784           PERFORM 9000-PRINT-REPORT-LINE.
016785           MOVE HEADING-LINE-2 TO PRINT-LINE.
016786           PERFORM 9000-PRINT-REPORT-LINE.
016787           MOVE WS-DASH-LINE TO PRINT-LINE.
016788           PERFORM 9000-PRINT-REPORT-LINE.
016789           PERFORM 5010-WRITE-ONE-OVERVIEW-ROW
016790               VARYING WS-CHK-IX FROM 1 BY 1
016791               UNTIL WS-CHK-IX > WS-CHK-TAB-SIZE.
016792           MOVE WS-DASH-LINE TO PRINT-LINE.
016793           PERFORM 9000-PRINT-REPORT-LINE.
016794           PERFORM 5020-WRITE-ONE-DETAIL-SECTION
016795               VARYING WS-CHK-IX FROM 1 BY 1
016796               UNTIL WS-CHK-IX > WS-CHK-TAB-SIZE.
016810           MOVE WS-RULE-LINE TO PRINT-LINE.
016820           PERFORM 9000-PRINT-REPORT-LINE.
016821           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
016822           STRING 'End of Report' DELIMITED BY SIZE INTO PRINT-LINE.
016823           PERFORM 9000-PRINT-REPORT-LINE.
016824           MOVE WS-RULE-LINE TO PRINT-LINE.
016825           PERFORM 9000-PRINT-REPORT-LINE.
016860      ******************************************************************
016870       5010-WRITE-ONE-OVERVIEW-ROW.
016880      ******************************************************************
016890           MOVE WS-CHK-ID(WS-CHK-IX)         TO OVL-CHECK-ID.
016900           MOVE WS-CHK-NAME(WS-CHK-IX)(1:34) TO OVL-CHECK-NAME.
016910           IF WS-CHK-COUNT(WS-CHK-IX) = 0
016920               MOVE 'pass'                   TO OVL-STATUS
016930           ELSE
016940               MOVE 'warning'                TO OVL-STATUS
016950           END-IF.
016960           MOVE WS-CHK-COUNT(WS-CHK-IX)      TO OVL-ISSUE-COUNT.
016970           MOVE WS-OVERVIEW-LINE             TO PRINT-LINE.
016980           PERFORM 9000-PRINT-REPORT-LINE.
017030      ******************************************************************
017031      *    STR-1906 - PER-CHECK DETAIL SECTION, SAME SHAPE AS STRCLSF'S  *
017032      *    7520/7525 PAIR: A RULE, AN "ID: NAME" LINE, A DASH, A PASS/   *
017033      *    FLAGGED-COUNT SUMMARY, THEN THE MATCHING DETAIL ROWS.  C3     *
017034      *    GETS ITS OWN SUMMARY WORDING WHEN THE RUN HAS NO CYKEL        *
017035      *    PERSONS AT ALL (SEE WS-C3-NO-CYKEL-SW IN 4900-CHECK-C3).      *
017036      ******************************************************************
017037       5020-WRITE-ONE-DETAIL-SECTION.
017038      ******************************************************************
017039           MOVE WS-RULE-LINE TO PRINT-LINE.
017040           PERFORM 9000-PRINT-REPORT-LINE.
017041           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
017042           STRING 'ID: ' WS-CHK-NAME(WS-CHK-IX)
017043               DELIMITED BY SIZE INTO PRINT-LINE.
017044           PERFORM 9000-PRINT-REPORT-LINE.
017045           MOVE WS-DASH-LINE TO PRINT-LINE.
017046           PERFORM 9000-PRINT-REPORT-LINE.
017047           MOVE NEXT-REPORT-LINE TO PRINT-LINE.
017048           IF WS-CHK-ID(WS-CHK-IX) = 'C3' AND WS-C3-NO-CYKEL
017049               STRING 'Pass - no Cykel entries in this run.'
017050                   DELIMITED BY SIZE INTO PRINT-LINE
017051           ELSE
017052               IF WS-CHK-COUNT(WS-CHK-IX) = 0
017053                   STRING 'No issues found.'
017054                       DELIMITED BY SIZE INTO PRINT-LINE
017055               ELSE
017056                   MOVE WS-CHK-COUNT(WS-CHK-IX) TO WS-RPT-COUNT-EDIT
017057                   STRING WS-RPT-COUNT-EDIT ' record(s) flagged.'
017058                       DELIMITED BY SIZE INTO PRINT-LINE
017059               END-IF
017060           END-IF.
017061           PERFORM 9000-PRINT-REPORT-LINE.
017062           IF WS-CHK-COUNT(WS-CHK-IX) > 0
017063               PERFORM 5025-WRITE-DETAIL-LINES-FOR-CHECK
017064                   VARYING WS-IX FROM 1 BY 1
017065                   UNTIL WS-IX > WS-DETAIL-TAB-SIZE
017066           END-IF.
017067      ******************************************************************
017068       5025-WRITE-DETAIL-LINES-FOR-CHECK.
017069      ******************************************************************
017070           IF DTL-CHECK-ID(WS-IX) = WS-CHK-ID(WS-CHK-IX)
017071               MOVE DTL-CHECK-ID(WS-IX)          TO DHL-CHECK-ID
017072               MOVE DTL-ISSUE(WS-IX)(1:60)       TO DHL-CHECK-NAME
017073               MOVE WS-DETAIL-HEADER-LINE        TO PRINT-LINE
017074               PERFORM 9000-PRINT-REPORT-LINE
017075               MOVE DTL-CRASH-ID(WS-IX)(1:12)    TO DTXT-CRASH-ID
017076               MOVE DTL-DETAILS(WS-IX)(1:80)     TO DTXT-ISSUE
017077               MOVE WS-DETAIL-TEXT-LINE          TO PRINT-LINE
017078               PERFORM 9000-PRINT-REPORT-LINE
017079           END-IF.
017100      ******************************************************************
017101      *    STR-1907 - CSV TRAILER MUST OPEN WITH ITS OWN COLUMN HEADER   *
017102      *    ROW OR THE DOWNSTREAM SPREADSHEET PICKS UP THE FIRST ISSUE    *
017103      *    LINE AS IF IT WERE THE HEADER.                                *
017104      ******************************************************************
017110       5900-WRITE-CSV-REPORT.
017120      ******************************************************************
017121           MOVE 'check_id,check_name,crash_id,issue,details' TO
017122               CSV-LINE.
017123           WRITE CSV-RECORD.
017130           PERFORM 7900-WRITE-CSV-ISSUE-LINE
017140               VARYING WS-IX FROM 1 BY 1
017150               UNTIL WS-IX > WS-DETAIL-TAB-SIZE.
017160      ******************************************************************
017170       7900-WRITE-CSV-ISSUE-LINE.
017180      ******************************************************************
017190           STRING DTL-CHECK-ID(WS-IX)       DELIMITED BY SPACE
017200                  ','                       DELIMITED BY SIZE
017210                  DTL-CHECK-NAME(WS-IX)     DELIMITED BY SPACE
017220                  ','                       DELIMITED BY SIZE
017230                  DTL-CRASH-ID(WS-IX)       DELIMITED BY SPACE
017240                  ','                       DELIMITED BY SIZE
017250                  DTL-ISSUE(WS-IX)          DELIMITED BY SPACE
017260                  ','                       DELIMITED BY SIZE
017270                  DTL-DETAILS(WS-IX)        DELIMITED BY SPACE
017280                  INTO CSV-LINE.
017290           WRITE CSV-RECORD.
017300      ******************************************************************
017310       9000-PRINT-REPORT-LINE.
017320      ******************************************************************
017330           PERFORM 9120-WRITE-PRINT-LINE.
017340      ******************************************************************
017350       9100-PRINT-HEADING-LINES.
017360      ******************************************************************
017370           MOVE PAGE-COUNT TO HL1-PAGE-COUNT.
017380           MOVE HEADING-LINE-1 TO PRINT-LINE.
017390           PERFORM 9110-WRITE-TOP-OF-PAGE.
017400           MOVE HEADING-LINE-2 TO PRINT-LINE.
017410           PERFORM 9120-WRITE-PRINT-LINE.
017420           MOVE HEADING-LINE-3 TO PRINT-LINE.
017430           PERFORM 9120-WRITE-PRINT-LINE.
017440      ******************************************************************
017450       9110-WRITE-TOP-OF-PAGE.
017460      ******************************************************************
017470           WRITE PRINT-RECORD AFTER ADVANCING PAGE.
017480           ADD 1 TO PAGE-COUNT.
017490           MOVE 1 TO LINE-COUNT.
017500      ******************************************************************
017510       9120-WRITE-PRINT-LINE.
017520      ******************************************************************
017530           IF LINE-COUNT >= LINES-ON-PAGE
017540               PERFORM 9100-PRINT-HEADING-LINES
017550           ELSE
017560               WRITE PRINT-RECORD AFTER ADVANCING 1 LINE
017570               ADD 1 TO LINE-COUNT
017580           END-IF.
017590      ******************************************************************
017600       9800-DISPLAY-TOTALS.
017610      ******************************************************************
017620           MOVE ZERO TO WS-TOTAL-ISSUES.
017630           PERFORM 9810-ADD-ONE-CHECK-COUNT
017640               VARYING WS-CHK-IX FROM 1 BY 1
017650               UNTIL WS-CHK-IX > WS-CHK-TAB-SIZE.
017660           MOVE WS-TOTAL-ISSUES TO WS-TOTAL-ISSUES-EDIT.
017670           DISPLAY 'STRVRFY - TOTAL ISSUES FOUND: '
017680               WS-TOTAL-ISSUES-EDIT.
017690      ******************************************************************
017700       9810-ADD-ONE-CHECK-COUNT.
017710      ******************************************************************
017720           ADD WS-CHK-COUNT(WS-CHK-IX) TO WS-TOTAL-ISSUES.
017730      ******************************************************************
017740       9900-CLOSE-FILES.
017750      ******************************************************************
017760           CLOSE CRASHES-FILE
017770                 PERSONS-FILE
017780                 PRINT-FILE
017790                 CSV-FILE.
017800      ******************************************************************
017810       8000-READ-CRASHES-FILE.
017820      ******************************************************************
017830           READ CRASHES-FILE
017840               AT END SET CRASHES-EOF TO TRUE.
017850      ******************************************************************
017860       8100-READ-PERSONS-FILE.
017870      ******************************************************************
017880           READ PERSONS-FILE
017890               AT END SET PERSONS-EOF TO TRUE.
017900      ******************************************************************
