000010      ******************************************************************
000020      *    PROGRAM:        STRPREP                                       *
000030      *    ORIGINAL AUTHOR: BIRGITTA LUNDQVIST                           *
000040      *                                                                  *
000050      *    MAINTENANCE LOG                                               *
000060      *    DATE       INIT  REQ        DESCRIPTION                       *
000070      *    ---------  ----  ---------  -------------------------------  *
000080      *    04/02/1985 BL    STR-0010   ORIGINAL PROGRAM - YEAR-RANGE      STR0010
000090      *                                FILTER FOR OLYCKOR/PERSONER FEED   STR0010
000100      *    09/14/1992 SH    STR-0340   WROTE CRI-YEAR FROM FIRST 4 BYTES  STR0340
000110      *                                OF OLYCKSNUMMER - CRASH RECORD     STR0340
000120      *                                CARRIES NO YEAR FIELD OF ITS OWN   STR0340
000130      *    02/11/1999 AB    STR-0881   Y2K - WIDENED YEAR COMPARE WORK    STR0881
000140      *                                AREAS FROM 9(02) TO 9(04)          STR0881
000150      *    08/04/2006 KN    STR-1042   MOVED CUTOFF YEARS TO WORKING-     STR1042
000160      *                                STORAGE 77-LEVELS SO OPERATIONS    STR1042
000170      *                                CAN CHANGE THE RANGE BY RECOMPILE  STR1042
000180      *                                WITHOUT HUNTING THROUGH THE CODE   STR1042
000190      *    03/22/2013 KN    STR-1398   ADDED DISPLAY OF ALL FOUR COUNTS   STR1398
000200      *                                AT END OF RUN PER AUDIT REQUEST    STR1398
000210      ******************************************************************
000220       IDENTIFICATION DIVISION.
000230       PROGRAM-ID.     STRPREP.
000240       AUTHOR.         BIRGITTA LUNDQVIST.
000250       INSTALLATION.   VAGTRAFIKOLYCKSDATA CENTRALEN.
000260       DATE-WRITTEN.   04/02/1985.
000270       DATE-COMPILED.
000280       SECURITY.       NON-CONFIDENTIAL.
000290      ******************************************************************
000300       ENVIRONMENT DIVISION.
000310      ******************************************************************
000320       CONFIGURATION SECTION.
000330      ******************************************************************
000340       SOURCE-COMPUTER.   IBM-3081.
000350       OBJECT-COMPUTER.   IBM-3081.
000360       SPECIAL-NAMES.
000370           C01 IS TOP-OF-FORM.
000380      ******************************************************************
000390       INPUT-OUTPUT SECTION.
000400      ******************************************************************
000410       FILE-CONTROL.
000420           SELECT CRASHES-IN-FILE ASSIGN TO CRSHIN
000430               ORGANIZATION IS SEQUENTIAL
000440               FILE STATUS  IS CRASHES-IN-STATUS.
000450      *
000460           SELECT CRASHES-OUT-FILE ASSIGN TO CRSHOUT
000470               ORGANIZATION IS SEQUENTIAL
000480               FILE STATUS  IS CRASHES-OUT-STATUS.
000490      *
000500           SELECT PERSONS-IN-FILE ASSIGN TO PERSIN
000510               ORGANIZATION IS SEQUENTIAL
000520               FILE STATUS  IS PERSONS-IN-STATUS.
000530      *
000540           SELECT PERSONS-OUT-FILE ASSIGN TO PERSOUT
000550               ORGANIZATION IS SEQUENTIAL
000560               FILE STATUS  IS PERSONS-OUT-STATUS.
000570      ******************************************************************
000580       DATA DIVISION.
000590      ******************************************************************
000600       FILE SECTION.
000610      ******************************************************************
000620       FD  CRASHES-IN-FILE
000630           RECORDING MODE F.
000640           COPY STRCRSH REPLACING ==STR-CRASH-RECORD==
000641               BY ==STR-CRI-RECORD== ==STR-CR-== BY ==STR-CRI-==.
000660      ******************************************************************
000670       FD  CRASHES-OUT-FILE
000680           RECORDING MODE F.
000690           COPY STRCRSH REPLACING ==STR-CRASH-RECORD==
000691               BY ==STR-CRO-RECORD== ==STR-CR-== BY ==STR-CRO-==.
000710      ******************************************************************
000720       FD  PERSONS-IN-FILE
000730           RECORDING MODE F.
000740           COPY STRPERS REPLACING ==STR-PERSON-RECORD==
000741               BY ==STR-PEI-RECORD== ==STR-PE-== BY ==STR-PEI-==.
000760      ******************************************************************
000770       FD  PERSONS-OUT-FILE
000780           RECORDING MODE F.
000790           COPY STRPERS REPLACING ==STR-PERSON-RECORD==
000791               BY ==STR-PEO-RECORD== ==STR-PE-== BY ==STR-PEO-==.
000810      ******************************************************************
000820       WORKING-STORAGE SECTION.
000830      ******************************************************************
000840       01  WS-SWITCHES-MISC-FIELDS.
000850           05  CRASHES-IN-STATUS       PIC X(02).
000860               88  CRASHES-IN-OK               VALUE '00'.
000870               88  CRASHES-IN-EOF               VALUE '10'.
000880           05  CRASHES-OUT-STATUS      PIC X(02).
000890               88  CRASHES-OUT-OK               VALUE '00'.
000900           05  PERSONS-IN-STATUS       PIC X(02).
000910               88  PERSONS-IN-OK                VALUE '00'.
000920               88  PERSONS-IN-EOF                VALUE '10'.
000930           05  PERSONS-OUT-STATUS      PIC X(02).
000940               88  PERSONS-OUT-OK               VALUE '00'.
000950           05  WS-FILE-OPEN-ERROR-SW   PIC X(01) VALUE 'N'.
000960               88  WS-FILE-OPEN-ERROR          VALUE 'Y'.
000970      ******************************************************************
000980      *    RUN CUTOFF YEARS - SEE STR-1042.  CHANGE AND RECOMPILE TO      *
000990      *    MOVE THE YEAR WINDOW; STRADA EXPORTS RUN FROM 2005 FORWARD.    *
001000      ******************************************************************
001020       77  WS-START-YEAR           PIC 9(04) COMP VALUE 2015.
001030       77  WS-END-YEAR             PIC 9(04) COMP VALUE 2023.
001040      ******************************************************************
001050      *    THE CRASH RECORD CARRIES NO YEAR FIELD OF ITS OWN (SEE         *
001060      *    STRCRSH) - THE SHOP-WIDE OLYCKSNUMMER SCHEME BEGINS EVERY      *
001070      *    CRASH-ID WITH THE FOUR-DIGIT CRASH YEAR, SO THE FILTER READS   *
001080      *    THAT PREFIX THROUGH THIS REDEFINES RATHER THAN A SEPARATE      *
001090      *    FIELD.                                                        *
001100      ******************************************************************
001110       01  WS-CRASH-ID-WORK            PIC X(10).
001120       01  WS-CRASH-ID-BREAKOUT REDEFINES WS-CRASH-ID-WORK.
001130           05  WS-CRI-YEAR-DIGITS      PIC 9(04).
001140           05  FILLER                  PIC X(06).
001150      ******************************************************************
001160       01  WS-COMP-COUNTERS.
001170           05  WS-CRASHES-IN-COUNT     PIC 9(07) COMP VALUE ZERO.
001180           05  WS-CRASHES-OUT-COUNT    PIC 9(07) COMP VALUE ZERO.
001190           05  WS-PERSONS-IN-COUNT     PIC 9(07) COMP VALUE ZERO.
001200           05  WS-PERSONS-OUT-COUNT    PIC 9(07) COMP VALUE ZERO.
001202      ******************************************************************
001204      *    DEBUG VIEW OF THE COUNTER BLOCK - SEE STR-1398 - GROUP-MOVE    *
001206      *    THE FOUR RUN COUNTS TO ONE DISPLAY AREA WHEN TRACING A RUN     *
001208      *    UNDER THE DEBUGGER INSTEAD OF FOUR SEPARATE FIELD WATCHES      *
001210      ******************************************************************
001212       01  WS-COMP-COUNTERS-DUMP REDEFINES WS-COMP-COUNTERS.
001214           05  WS-COUNTERS-DUMP-BYTE   PIC X(01) OCCURS 4 TIMES.
001220      *    DISPLAY WORK AREA - ZZ9 EDIT OF THE FOUR RUN COUNTS            *
001230      ******************************************************************
001240       01  WS-DISPLAY-COUNT            PIC ZZZZ,ZZ9.
001250       01  WS-DISPLAY-COUNT-R REDEFINES WS-DISPLAY-COUNT.
001260           05  FILLER                  PIC X(09).
001270      ******************************************************************
001280       PROCEDURE DIVISION.
001290      ******************************************************************
001300       0000-MAIN-PROCESSING.
001310      ******************************************************************
001320           PERFORM 1000-OPEN-FILES.
001330           PERFORM 2000-PROCESS-CRASHES.
001340           PERFORM 2500-PROCESS-PERSONS.
001350           PERFORM 3000-DISPLAY-COUNTS.
001360           PERFORM 3900-CLOSE-FILES.
001370           GOBACK.
001380      ******************************************************************
001390       1000-OPEN-FILES.
001400      ******************************************************************
001410           OPEN INPUT  CRASHES-IN-FILE
001420                       PERSONS-IN-FILE
001430                OUTPUT CRASHES-OUT-FILE
001440                       PERSONS-OUT-FILE.
001450      *
001460           IF NOT CRASHES-IN-OK
001470               MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
001480               DISPLAY 'STRPREP - CRASHES-IN-FILE STATUS: '
001490                   CRASHES-IN-STATUS.
001500           IF NOT CRASHES-OUT-OK
001510               MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
001520               DISPLAY 'STRPREP - CRASHES-OUT-FILE STATUS: '
001530                   CRASHES-OUT-STATUS.
001540           IF NOT PERSONS-IN-OK
001550               MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
001560               DISPLAY 'STRPREP - PERSONS-IN-FILE STATUS: '
001570                   PERSONS-IN-STATUS.
001580           IF NOT PERSONS-OUT-OK
001590               MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
001600               DISPLAY 'STRPREP - PERSONS-OUT-FILE STATUS: '
001610                   PERSONS-OUT-STATUS.
001620      ******************************************************************
001630       2000-PROCESS-CRASHES.
001640      ******************************************************************
001650           PERFORM 8000-READ-CRASHES-IN-FILE.
001660           PERFORM 2100-FILTER-CRASH-YEAR
001670               UNTIL CRASHES-IN-EOF.
001680      ******************************************************************
001690       2100-FILTER-CRASH-YEAR.
001700      ******************************************************************
001710           ADD  1                       TO WS-CRASHES-IN-COUNT.
001720           MOVE STR-CRI-CRASH-ID        TO WS-CRASH-ID-WORK.
001730           IF  WS-CRI-YEAR-DIGITS NOT LESS THAN WS-START-YEAR
001740           AND WS-CRI-YEAR-DIGITS NOT GREATER THAN WS-END-YEAR
001750               MOVE STR-CRI-CRASH-ID    TO STR-CRO-CRASH-ID
001760               MOVE STR-CRI-CRASH-TYPE  TO STR-CRO-CRASH-TYPE
001770               WRITE STR-CRO-RECORD
001780               ADD  1                   TO WS-CRASHES-OUT-COUNT.
001790           PERFORM 8000-READ-CRASHES-IN-FILE.
001800      ******************************************************************
001810       2500-PROCESS-PERSONS.
001820      ******************************************************************
001830           PERFORM 8100-READ-PERSONS-IN-FILE.
001840           PERFORM 2600-FILTER-PERSON-YEAR
001850               UNTIL PERSONS-IN-EOF.
001860      ******************************************************************
001870       2600-FILTER-PERSON-YEAR.
001880      ******************************************************************
001890           ADD  1                       TO WS-PERSONS-IN-COUNT.
001900           IF  STR-PEI-YEAR NOT LESS THAN WS-START-YEAR
001910           AND STR-PEI-YEAR NOT GREATER THAN WS-END-YEAR
001920               MOVE STR-PEI-RECORD      TO STR-PEO-RECORD
001930               WRITE STR-PEO-RECORD
001940               ADD  1                   TO WS-PERSONS-OUT-COUNT.
001950           PERFORM 8100-READ-PERSONS-IN-FILE.
001960      ******************************************************************
001970       3000-DISPLAY-COUNTS.
001980      ******************************************************************
001990           MOVE WS-CRASHES-IN-COUNT     TO WS-DISPLAY-COUNT.
002000           DISPLAY 'STRPREP - CRASHES READ    : ' WS-DISPLAY-COUNT.
002010           MOVE WS-CRASHES-OUT-COUNT    TO WS-DISPLAY-COUNT.
002020           DISPLAY 'STRPREP - CRASHES WRITTEN : ' WS-DISPLAY-COUNT.
002030           MOVE WS-PERSONS-IN-COUNT     TO WS-DISPLAY-COUNT.
002040           DISPLAY 'STRPREP - PERSONS READ    : ' WS-DISPLAY-COUNT.
002050           MOVE WS-PERSONS-OUT-COUNT    TO WS-DISPLAY-COUNT.
002060           DISPLAY 'STRPREP - PERSONS WRITTEN : ' WS-DISPLAY-COUNT.
002070      ******************************************************************
002080       3900-CLOSE-FILES.
002090      ******************************************************************
002100           CLOSE CRASHES-IN-FILE
002110                 CRASHES-OUT-FILE
002120                 PERSONS-IN-FILE
002130                 PERSONS-OUT-FILE.
002140      ******************************************************************
002150       8000-READ-CRASHES-IN-FILE.
002160      ******************************************************************
002170           READ CRASHES-IN-FILE
002180               AT END SET CRASHES-IN-EOF TO TRUE.
002190      ******************************************************************
002200       8100-READ-PERSONS-IN-FILE.
002210      ******************************************************************
002220           READ PERSONS-IN-FILE
002230               AT END SET PERSONS-IN-EOF TO TRUE.
002240      ******************************************************************
