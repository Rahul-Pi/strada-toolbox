000010******************************************************************
000020*    STRPERS  -  PERSON (PERSONER) RECORD LAYOUT                  *
000030*    ONE ENTRY PER PERSON INVOLVED IN A CRASH, KEYED BY THE        *
000040*    CRASH-ID OF THE CRASH THE PERSON BELONGS TO.                 *
000050******************************************************************
000060*    MAINTENANCE LOG                                              *
000070*    DATE       INIT  REQ        DESCRIPTION                      *
000080*    ---------  ----  ---------  ------------------------------   *
000090*    04/02/1985 BL    STR-0013   ORIGINAL LAYOUT - PERSON MASTER   *
000100*    11/30/1988 BL    STR-0147   ADDED ROLE-P / ROLE-S FOR POLICE  *
000110*                                AND HOSPITAL ROLE CODING         *
000120*    06/19/1991 SH    STR-0298   ADDED KONFLIKT-UG (CONFLICT PTNR) *
000130*    02/11/1999 AB    STR-0881   Y2K - CRASH-DATE WAS TWO-DIGIT,   *
000140*                                WIDENED STR-PE-YEAR TO 9(04)      *
000150*    08/04/2006 KN    STR-1042   ADDED TE-NR-P FOR TRAFFIC-ELEMENT *
000160*                                CROSS-REFERENCE ON MULTI-CYKEL    *
000170*                                CRASHES                          *
000180*    03/22/2013 KN    STR-1398   EXPANDED EVENT-P / EVENT-S TO     *
000190*                                X(200) - NARRATIVES WERE BEING    *
000200*                                TRUNCATED BY THE POLICE SYSTEM    *
000210******************************************************************
000220 01  STR-PERSON-RECORD.
000230     05  STR-PE-CRASH-ID          PIC X(10).
000240     05  STR-PE-CRASH-TYPE        PIC X(20).
000250     05  STR-PE-CRASH-DATE.
000260         10  STR-PE-YEAR          PIC 9(04).
000270         10  STR-PE-MONTH         PIC 9(02).
000280         10  STR-PE-DAY           PIC 9(02).
000290     05  STR-PE-TIME-GROUP        PIC 9(02).
000300     05  STR-PE-AGE               PIC X(03).
000310     05  STR-PE-GENDER            PIC X(15).
000320     05  STR-PE-COUNTY            PIC X(20).
000330     05  STR-PE-MUNICIPALITY      PIC X(20).
000340     05  STR-PE-STREET            PIC X(30).
000350     05  STR-PE-CATEGORY-MAIN     PIC X(20).
000360     05  STR-PE-CATEGORY-SUB      PIC X(30).
000370     05  STR-PE-CATEGORY-P        PIC X(30).
000380     05  STR-PE-CATEGORY-S        PIC X(30).
000390     05  STR-PE-ROLE-P            PIC X(30).
000400     05  STR-PE-ROLE-S            PIC X(30).
000410     05  STR-PE-TE-NR-P           PIC X(02).
000420     05  STR-PE-KONFLIKT-UG       PIC X(30).
000430     05  STR-PE-EVENT-P           PIC X(200).
000440     05  STR-PE-EVENT-S           PIC X(200).
000450     05  FILLER                   PIC X(20).
000460******************************************************************
