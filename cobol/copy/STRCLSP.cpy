000010******************************************************************
000020*    STRCLSP  -  CLASSIFIED-PERSON RECORD LAYOUT                  *
000030*    THE PERSON RECORD (SEE STRPERS) CARRIED FORWARD, PLUS THE    *
000040*    THREE FIELDS THE CLASSIFY RUN ADDS FOR EVERY CYKEL PERSON.    *
000050******************************************************************
000060*    MAINTENANCE LOG                                              *
000070*    DATE       INIT  REQ        DESCRIPTION                      *
000080*    ---------  ----  ---------  ------------------------------   *
000090*    10/02/1994 KN    STR-1180   ORIGINAL LAYOUT - MICROMOBILITY   *
000100*                                CLASSIFICATION OUTPUT             *
000110*    03/22/1998 KN    STR-1398   WIDENED EVENT-P / EVENT-S TO      *
000120*                                MATCH STRPERS X(200) CHANGE       *
000130*    07/15/2006 KN    STR-1640   WIDENED STR-CP-MICRO-TYPE TO      *
000140*                                X(22) TO HOLD "OTHER_MICROMOBIL-  *
000150*                                ITY" WITHOUT TRUNCATION           *
000160******************************************************************
000170 01  STR-CLSF-PERSON-RECORD.
000180     05  STR-CP-CRASH-ID          PIC X(10).
000190     05  STR-CP-CRASH-TYPE        PIC X(20).
000200     05  STR-CP-CRASH-DATE.
000210         10  STR-CP-YEAR          PIC 9(04).
000220         10  STR-CP-MONTH         PIC 9(02).
000230         10  STR-CP-DAY           PIC 9(02).
000240     05  STR-CP-TIME-GROUP        PIC 9(02).
000250     05  STR-CP-AGE               PIC X(03).
000260     05  STR-CP-GENDER            PIC X(15).
000270     05  STR-CP-COUNTY            PIC X(20).
000280     05  STR-CP-MUNICIPALITY      PIC X(20).
000290     05  STR-CP-STREET            PIC X(30).
000300     05  STR-CP-CATEGORY-MAIN     PIC X(20).
000310     05  STR-CP-CATEGORY-SUB      PIC X(30).
000320     05  STR-CP-CATEGORY-P        PIC X(30).
000330     05  STR-CP-CATEGORY-S        PIC X(30).
000340     05  STR-CP-ROLE-P            PIC X(30).
000350     05  STR-CP-ROLE-S            PIC X(30).
000360     05  STR-CP-TE-NR-P           PIC X(02).
000370     05  STR-CP-KONFLIKT-UG       PIC X(30).
000380     05  STR-CP-EVENT-P           PIC X(200).
000390     05  STR-CP-EVENT-S           PIC X(200).
000400     05  FILLER                   PIC X(20).
000410     05  STR-CP-MICRO-TYPE        PIC X(22).
000420     05  STR-CP-MICRO-CONFIDENCE  PIC X(08).
000430     05  STR-CP-MICRO-STEP        PIC X(40).
000440******************************************************************
