000010******************************************************************
000020*    STRSUBG  -  CATEGORY-SUB / ELECTRIC-VALUE CROSS-REF TABLES    *
000030*    FOUR SMALL LOOKUP TABLES USED ONLY BY THE CLASSIFY STEP 3      *
000040*    SUBGROUP FALLBACK AND BY THE CL.1/CL.2 CROSS-VERIFICATION      *
000050*    AND STEP 2 GUARD B PARTNER-EXCLUSION LOGIC.  SAME LOAD-AS-     *
000060*    VALUE-LIST / RE-VIEW-AS-OCCURS IDIOM AS STRKEYW.               *
000070******************************************************************
000080*    MAINTENANCE LOG                                              *
000090*    DATE       INIT  REQ        DESCRIPTION                      *
000100*    ---------  ----  ---------  ------------------------------   *
000110*    10/02/1994 KN    STR-1180   ORIGINAL SUBGROUP MAP - STEP 3     *
000120*                                FALLBACK WHEN NARRATIVES ARE      *
000130*                                BLANK OR GIVE NO KEYWORD HIT       *
000140*    04/11/1996 KN    STR-1260   ADDED ELECTRIC-VALUE TABLES FOR    *
000150*                                CL.1/CL.2 CROSS-VERIFICATION       *
000160*    03/22/1998 KN    STR-1398   ADDED GUARD-B EXCLUSION-PAIR       *
000170*                                TABLE - PARTNER CATEGORY-SUB       *
000180*                                MUST NOT CONTRADICT THE TE-NR      *
000190*                                MATCH ON A 2-CYKEL CRASH           *
000191*    11/09/2012 LE    STR-1895   GUARD-B TABLE HAD 'SPARKCYKELAKARE' *
000192*                                (NO A-RING) AND 'RULLSTOL' WHERE    *
000193*                                POLICE CODE TABLE ACTUALLY USES     *
000194*                                'RULLSTOLSBUREN' - NEITHER EVER     *
000195*                                MATCHED KONFLIKT-UG, SO GUARD B WAS *
000196*                                SILENTLY FALLING THROUGH TO GUARD C *
000200******************************************************************
000210*    TABLE 1 - STEP 3 SUBGROUP FALLBACK MAP.                        *
000220*    CATEGORY-SUB VALUE  ->  MICROMOBILITY TYPE TO ASSIGN.          *
000230******************************************************************
000240 01  STR-SG-SUBGRP-VALUES.
000250     05  FILLER  PIC X(30) VALUE 'Elcykel'.
000260     05  FILLER  PIC X(30) VALUE 'Eldrivet enpersonsfordon'.
000270     05  FILLER  PIC X(30) VALUE 'Eldriven rullstol'.
000280     05  FILLER  PIC X(30) VALUE 'Sparkcykel'.
000290     05  FILLER  PIC X(30) VALUE 'Rullstol'.
000300     05  FILLER  PIC X(30) VALUE 'Inlines'.
000310     05  FILLER  PIC X(30) VALUE 'Skateboard'.
000320     05  FILLER  PIC X(30) VALUE 'Cykel - Annan'.
000330     05  FILLER  PIC X(30) VALUE 'Cykel'.
000340 01  STR-SG-SUBGRP-TAB REDEFINES STR-SG-SUBGRP-VALUES.
000350     05  STR-SG-SUBGRP     PIC X(30) OCCURS 9 TIMES.
000360******************************************************************
000370 01  STR-SG-MAPPED-TYPE-VALUES.
000380     05  FILLER  PIC X(22) VALUE 'E-bike'.
000390     05  FILLER  PIC X(22) VALUE 'E-scooter'.
000400     05  FILLER  PIC X(22) VALUE 'rullstol/permobil'.
000410     05  FILLER  PIC X(22) VALUE 'E-scooter'.
000420     05  FILLER  PIC X(22) VALUE 'rullstol/permobil'.
000430     05  FILLER  PIC X(22) VALUE 'other_micromobility'.
000440     05  FILLER  PIC X(22) VALUE 'other_micromobility'.
000450     05  FILLER  PIC X(22) VALUE 'Conventional bicycle'.
000460     05  FILLER  PIC X(22) VALUE 'Conventional bicycle'.
000470 01  STR-SG-MAPPED-TYPE-TAB REDEFINES STR-SG-MAPPED-TYPE-VALUES.
000480     05  STR-SG-MAPPED-TYPE  PIC X(22) OCCURS 9 TIMES.
000490******************************************************************
000500 01  STR-SG-SUBGRP-TAB-SIZE    PIC S9(03) COMP VALUE +9.
000510******************************************************************
000520*    TABLE 2 - CATEGORY-P VALUES THAT ARE ELECTRIC-SPECIFIC,        *
000530*    USED BY STEP 1 GUARD C (POLICE CATEGORY ALREADY SAYS WHICH     *
000540*    ELECTRIC DEVICE - NO NEED TO SEARCH THE NARRATIVE).            *
000550******************************************************************
000560 01  STR-SG-ELEC-CATP-VALUES.
000570     05  FILLER  PIC X(30) VALUE 'Eldrivet enpersonsfordon'.
000580     05  FILLER  PIC X(30) VALUE 'Elcykel'.
000590     05  FILLER  PIC X(30) VALUE 'Eldriven rullstol'.
000600 01  STR-SG-ELEC-CATP-TAB REDEFINES STR-SG-ELEC-CATP-VALUES.
000610     05  STR-SG-ELEC-CATP   PIC X(30) OCCURS 3 TIMES.
000620 01  STR-SG-ELEC-CATP-SIZE     PIC S9(03) COMP VALUE +3.
000630******************************************************************
000640*    TABLE 3 - CATEGORY-SUB VALUES THAT COUNT AS "ELECTRIC" FOR     *
000650*    CL.1 (POLICE TYPE VS. NARRATIVE MATCH) AND CL.2 (SINGLE-       *
000660*    CYKEL CRASH TYPE CONSISTENCY).                                 *
000670******************************************************************
000680 01  STR-SG-ELEC-SUB-VALUES.
000690     05  FILLER  PIC X(30) VALUE 'Elcykel'.
000700     05  FILLER  PIC X(30) VALUE 'Eldrivet enpersonsfordon'.
000710     05  FILLER  PIC X(30) VALUE 'Sparkcykel'.
000720     05  FILLER  PIC X(30) VALUE 'Eldriven rullstol'.
000730 01  STR-SG-ELEC-SUB-TAB REDEFINES STR-SG-ELEC-SUB-VALUES.
000740     05  STR-SG-ELEC-SUB    PIC X(30) OCCURS 4 TIMES.
000750 01  STR-SG-ELEC-SUB-SIZE      PIC S9(03) COMP VALUE +4.
000760******************************************************************
000770*    TABLE 4 - STEP 2 GUARD B.  WHEN THE SECOND CYKEL-RIDER ON A    *
000780*    2-CYKEL CRASH HOLDS ONE OF THESE CATEGORY-SUB VALUES, THE      *
000790*    HOSPITAL NARRATIVE KEYWORD HIT FOR THE MATCHING TYPE BELOW     *
000800*    MUST BE TREATED AS THE PARTNER'S VEHICLE, NOT THIS PERSON'S -  *
000810*    STEP 2 SKIPS TO THE NEXT GUARD RATHER THAN ACCEPTING THE HIT.  *
000820******************************************************************
000830 01  STR-SG-EXCL-SUBGRP-VALUES.
000840     05  FILLER  PIC X(30) VALUE 'Eldrivet enpersonsfordon'.
000850     05  FILLER  PIC X(30) VALUE 'Sparkcykelåkare'.
000860     05  FILLER  PIC X(30) VALUE 'Elcykel'.
000870     05  FILLER  PIC X(30) VALUE 'Eldriven rullstol'.
000880     05  FILLER  PIC X(30) VALUE 'Rullstolsburen'.
000890 01  STR-SG-EXCL-SUBGRP-TAB REDEFINES STR-SG-EXCL-SUBGRP-VALUES.
000900     05  STR-SG-EXCL-SUBGRP  PIC X(30) OCCURS 5 TIMES.
000910******************************************************************
000920 01  STR-SG-EXCL-TYPE-VALUES.
000930     05  FILLER  PIC X(22) VALUE 'E-scooter'.
000940     05  FILLER  PIC X(22) VALUE 'E-scooter'.
000950     05  FILLER  PIC X(22) VALUE 'E-bike'.
000960     05  FILLER  PIC X(22) VALUE 'rullstol/permobil'.
000970     05  FILLER  PIC X(22) VALUE 'rullstol/permobil'.
000980 01  STR-SG-EXCL-TYPE-TAB REDEFINES STR-SG-EXCL-TYPE-VALUES.
000990     05  STR-SG-EXCL-TYPE    PIC X(22) OCCURS 5 TIMES.
001000 01  STR-SG-EXCL-TAB-SIZE      PIC S9(03) COMP VALUE +5.
001010******************************************************************
