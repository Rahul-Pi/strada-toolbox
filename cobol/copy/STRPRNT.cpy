000010******************************************************************
000020*    STRPRNT  -  PRINTER CONTROL FIELDS (PRINTCTL)                 *
000030*    COPYLIB MEMBER COPY'D BY EVERY PROGRAM THAT OWNS A PRINT-FILE  *
000040*    SO PAGE-BREAK AND LINE-SPACING LOGIC STAYS IDENTICAL ACROSS    *
000050*    THE VERIFY AND CLASSIFY REPORT WRITERS.                       *
000060******************************************************************
000070*    MAINTENANCE LOG                                              *
000080*    DATE       INIT  REQ        DESCRIPTION                      *
000090*    ---------  ----  ---------  ------------------------------   *
000100*    04/02/1985 BL    STR-0015   ORIGINAL PRINTCTL MEMBER - LIFTED  *
000110*                                FROM THE GENERAL COPYLIB FOR USE  *
000120*                                ON THE QUALITY/CLASSIFICATION      *
000130*                                REPORT WRITERS                    *
000140*    02/11/1999 AB    STR-0881   Y2K - WIDENED TD-YEAR TO PIC 9(04) *
000150*                                AND REBUILT FROM ACCEPT FROM DATE  *
000160*                                YYYYMMDD INSTEAD OF THE TWO-DIGIT  *
000170*                                SYSTEM CLOCK CALL                 *
000180******************************************************************
000190 01  PRINTER-CONTROL-FIELDS.
000200     05  LINE-SPACEING          PIC 9(02) VALUE 1.
000210     05  LINE-COUNT             PIC 9(03) VALUE 999.
000220     05  LINES-ON-PAGE          PIC 9(03) VALUE 56.
000230     05  PAGE-COUNT             PIC 9(03) VALUE 1.
000240     05  TOP-OF-PAGE            PIC X     VALUE '1'.
000250     05  SINGLE-SPACE           PIC X     VALUE ' '.
000260     05  DOUBLE-SPACE           PIC X     VALUE '0'.
000270     05  TRIPLE-SPACE           PIC X     VALUE '-'.
000280******************************************************************
000290 01  WS-CURRENT-DATE-DATA.
000300     05  WS-CURRENT-DATE.
000310         10  WS-CURRENT-YEAR    PIC 9(04).
000320         10  WS-CURRENT-MONTH   PIC 9(02).
000330         10  WS-CURRENT-DAY     PIC 9(02).
000340     05  WS-CURRENT-TIME.
000350         10  WS-CURRENT-HOUR    PIC 9(02).
000360         10  WS-CURRENT-MINUTE  PIC 9(02).
000370         10  WS-CURRENT-SECOND  PIC 9(02).
000380         10  FILLER             PIC 9(02).
000390     05  FILLER                 PIC X(09).
000400******************************************************************
