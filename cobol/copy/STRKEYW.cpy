000010******************************************************************
000020*    STRKEYW  -  MICROMOBILITY KEYWORD TABLE                      *
000030*    ONE ROW PER KEYWORD.  LOADED AS THREE PARALLEL VALUE LISTS    *
000040*    AND RE-VIEWED AS OCCURS TABLES SO 5000-SEARCH-KEYWORDS CAN     *
000050*    WALK THEM BY SUBSCRIPT.  WHOLE-WORD-FLAG = 'Y' MEANS THE       *
000060*    KEYWORD MUST BE DELIMITED BY NON-ALPHANUMERICS OR TEXT         *
000070*    BOUNDARIES RATHER THAN A PLAIN SUBSTRING HIT.                 *
000080******************************************************************
000090*    MAINTENANCE LOG                                              *
000100*    DATE       INIT  REQ        DESCRIPTION                      *
000110*    ---------  ----  ---------  ------------------------------   *
000120*    10/02/1994 KN    STR-1180   ORIGINAL KEYWORD LIST - ESCOOTER,  *
000130*                                EBIKE, RULLSTOL/PERMOBIL, OTHER    *
000140*    02/18/2000 KN    STR-1412   ADDED BRAND-NAME KEYWORDS (VOI,    *
000150*                                LIME, BIRD, TIER, RYDE, SPARK) -   *
000160*                                WHOLE-WORD ONLY - THEY WERE        *
000170*                                MATCHING INSIDE UNRELATED STREET   *
000180*                                NAMES                              *
000190*    07/15/2006 KN    STR-1640   ADDED ENHJULING TO THE OTHER-      *
000200*                                MICROMOBILITY LIST                 *
000210*    11/09/2012 LE    STR-1895   FULL SYNONYM SWEEP AGAINST POLICE/ *
000220*                                HOSPITAL NARRATIVE SAMPLES -       *
000230*                                ADDED MISSPELLING AND COMPOUND-    *
000240*                                WORD VARIANTS ACROSS ALL FOUR      *
000250*                                CATEGORIES.  WIDENED KEYWORD-TEXT  *
000260*                                FIELD FROM X(20) TO X(30) TO HOLD  *
000270*                                THE LONGER PHRASES                 *
000280******************************************************************
000290 01  STR-KW-CATEGORY-VALUES.
000300     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000310     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000320     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000330     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000340     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000350     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000360     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000370     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000380     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000390     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000400     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000410     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000420     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000430     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000440     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000450     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000460     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000470     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000480     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000490     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000500     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000510     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000520     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000530     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000540     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000550     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000560     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000570     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000580     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000590     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000600     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000610     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000620     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000630     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000640     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000650     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000660     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000670     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000680     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000690     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000700     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000710     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000720     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000730     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000740     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000750     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000760     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000770     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000780     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000790     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000800     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000810     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000820     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000830     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000840     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000850     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000860     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000870     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000880     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000890     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000900     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000910     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000920     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000930     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000940     05  FILLER  PIC X(20) VALUE 'E-scooter'.
000950     05  FILLER  PIC X(20) VALUE 'E-bike'.
000960     05  FILLER  PIC X(20) VALUE 'E-bike'.
000970     05  FILLER  PIC X(20) VALUE 'E-bike'.
000980     05  FILLER  PIC X(20) VALUE 'E-bike'.
000990     05  FILLER  PIC X(20) VALUE 'E-bike'.
001000     05  FILLER  PIC X(20) VALUE 'E-bike'.
001010     05  FILLER  PIC X(20) VALUE 'E-bike'.
001020     05  FILLER  PIC X(20) VALUE 'E-bike'.
001030     05  FILLER  PIC X(20) VALUE 'E-bike'.
001040     05  FILLER  PIC X(20) VALUE 'E-bike'.
001050     05  FILLER  PIC X(20) VALUE 'E-bike'.
001060     05  FILLER  PIC X(20) VALUE 'E-bike'.
001070     05  FILLER  PIC X(20) VALUE 'E-bike'.
001080     05  FILLER  PIC X(20) VALUE 'E-bike'.
001090     05  FILLER  PIC X(20) VALUE 'E-bike'.
001100     05  FILLER  PIC X(20) VALUE 'E-bike'.
001110     05  FILLER  PIC X(20) VALUE 'E-bike'.
001120     05  FILLER  PIC X(20) VALUE 'E-bike'.
001130     05  FILLER  PIC X(20) VALUE 'E-bike'.
001140     05  FILLER  PIC X(20) VALUE 'E-bike'.
001150     05  FILLER  PIC X(20) VALUE 'E-bike'.
001160     05  FILLER  PIC X(20) VALUE 'E-bike'.
001170     05  FILLER  PIC X(20) VALUE 'E-bike'.
001180     05  FILLER  PIC X(20) VALUE 'E-bike'.
001190     05  FILLER  PIC X(20) VALUE 'E-bike'.
001200     05  FILLER  PIC X(20) VALUE 'E-bike'.
001210     05  FILLER  PIC X(20) VALUE 'E-bike'.
001220     05  FILLER  PIC X(20) VALUE 'E-bike'.
001230     05  FILLER  PIC X(20) VALUE 'E-bike'.
001240     05  FILLER  PIC X(20) VALUE 'E-bike'.
001250     05  FILLER  PIC X(20) VALUE 'E-bike'.
001260     05  FILLER  PIC X(20) VALUE 'E-bike'.
001270     05  FILLER  PIC X(20) VALUE 'E-bike'.
001280     05  FILLER  PIC X(20) VALUE 'rullstol/permobil'.
001290     05  FILLER  PIC X(20) VALUE 'rullstol/permobil'.
001300     05  FILLER  PIC X(20) VALUE 'rullstol/permobil'.
001310     05  FILLER  PIC X(20) VALUE 'rullstol/permobil'.
001320     05  FILLER  PIC X(20) VALUE 'rullstol/permobil'.
001330     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001340     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001350     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001360     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001370     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001380     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001390     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001400     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001410     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001420     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001430     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001440     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001450     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001460     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001470     05  FILLER  PIC X(20) VALUE 'other_micromobility'.
001480 01  STR-KW-CATEGORY-TAB REDEFINES STR-KW-CATEGORY-VALUES.
001490     05  STR-KW-CATEGORY   PIC X(20) OCCURS 118 TIMES.
001500******************************************************************
001510 01  STR-KW-TEXT-VALUES.
001520     05  FILLER  PIC X(30) VALUE 'elscooter'.
001530     05  FILLER  PIC X(30) VALUE 'elspark'.
001540     05  FILLER  PIC X(30) VALUE 'el-spark'.
001550     05  FILLER  PIC X(30) VALUE 'elkickbike'.
001560     05  FILLER  PIC X(30) VALUE 'el-kickbike'.
001570     05  FILLER  PIC X(30) VALUE 'kickbike'.
001580     05  FILLER  PIC X(30) VALUE 'elsparkcykel'.
001590     05  FILLER  PIC X(30) VALUE 'el-sparkcykel'.
001600     05  FILLER  PIC X(30) VALUE 'elsparkcyklar'.
001610     05  FILLER  PIC X(30) VALUE 'el-sparkcyklar'.
001620     05  FILLER  PIC X(30) VALUE 'elsparkscykel'.
001630     05  FILLER  PIC X(30) VALUE 'elsparkscyklar'.
001640     05  FILLER  PIC X(30) VALUE 'el-sparkscykel'.
001650     05  FILLER  PIC X(30) VALUE 'elsparken'.
001660     05  FILLER  PIC X(30) VALUE 'elscootern'.
001670     05  FILLER  PIC X(30) VALUE 'e-scooter'.
001680     05  FILLER  PIC X(30) VALUE 'e-scootern'.
001690     05  FILLER  PIC X(30) VALUE 'elscootrar'.
001700     05  FILLER  PIC X(30) VALUE 'elscootrarna'.
001710     05  FILLER  PIC X(30) VALUE 'scooter'.
001720     05  FILLER  PIC X(30) VALUE 'scootern'.
001730     05  FILLER  PIC X(30) VALUE 'scootrar'.
001740     05  FILLER  PIC X(30) VALUE 'skoter'.
001750     05  FILLER  PIC X(30) VALUE 'skotern'.
001760     05  FILLER  PIC X(30) VALUE 'skotrar'.
001770     05  FILLER  PIC X(30) VALUE 'elskoter'.
001780     05  FILLER  PIC X(30) VALUE 'el-skoter'.
001790     05  FILLER  PIC X(30) VALUE 'el sparkcykel'.
001800     05  FILLER  PIC X(30) VALUE 'el sparkscykel'.
001810     05  FILLER  PIC X(30) VALUE 'el sparkcyklar'.
001820     05  FILLER  PIC X(30) VALUE 'el scooter'.
001830     05  FILLER  PIC X(30) VALUE 'el-scooter'.
001840     05  FILLER  PIC X(30) VALUE 'elsparcykel'.
001850     05  FILLER  PIC X(30) VALUE 'el-sparcykel'.
001860     05  FILLER  PIC X(30) VALUE 'elsparcykeln'.
001870     05  FILLER  PIC X(30) VALUE 'elsparkcykeln'.
001880     05  FILLER  PIC X(30) VALUE 'elsparkcyklarna'.
001890     05  FILLER  PIC X(30) VALUE 'el-sparkcykeln'.
001900     05  FILLER  PIC X(30) VALUE 'el-sparkcyklarna'.
001910     05  FILLER  PIC X(30) VALUE 'elsarkcykel'.
001920     05  FILLER  PIC X(30) VALUE 'elparkcykel'.
001930     05  FILLER  PIC X(30) VALUE 'elsparlcykel'.
001940     05  FILLER  PIC X(30) VALUE 'el-sparlcykel'.
001950     05  FILLER  PIC X(30) VALUE 'el-sparlcyklar'.
001960     05  FILLER  PIC X(30) VALUE 'elsparlcyklar'.
001970     05  FILLER  PIC X(30) VALUE 'scotter'.
001980     05  FILLER  PIC X(30) VALUE 'elscotter'.
001990     05  FILLER  PIC X(30) VALUE 'el-scotter'.
002000     05  FILLER  PIC X(30) VALUE 'elscoter'.
002010     05  FILLER  PIC X(30) VALUE 'el-scotty'.
002020     05  FILLER  PIC X(30) VALUE 'sparkcykel'.
002030     05  FILLER  PIC X(30) VALUE 'voi'.
002040     05  FILLER  PIC X(30) VALUE 'voien'.
002050     05  FILLER  PIC X(30) VALUE 'voj'.
002060     05  FILLER  PIC X(30) VALUE 'lime'.
002070     05  FILLER  PIC X(30) VALUE 'bird'.
002080     05  FILLER  PIC X(30) VALUE 'tier'.
002090     05  FILLER  PIC X(30) VALUE 'ryde'.
002100     05  FILLER  PIC X(30) VALUE 'spark'.
002110     05  FILLER  PIC X(30) VALUE 'eldrivet enpersonsfordon'.
002120     05  FILLER  PIC X(30) VALUE 'elsparcyklar'.
002130     05  FILLER  PIC X(30) VALUE 'el-kick'.
002140     05  FILLER  PIC X(30) VALUE 'eldrivet enpersonfordon'.
002150     05  FILLER  PIC X(30) VALUE 'eldrivna enpersonsfordonet'.
002160     05  FILLER  PIC X(30) VALUE 'elsccoter'.
002170     05  FILLER  PIC X(30) VALUE 'elcykel'.
002180     05  FILLER  PIC X(30) VALUE 'e-bike'.
002190     05  FILLER  PIC X(30) VALUE 'elcyklar'.
002200     05  FILLER  PIC X(30) VALUE 'el-cykel'.
002210     05  FILLER  PIC X(30) VALUE 'el-cyklar'.
002220     05  FILLER  PIC X(30) VALUE 'elcykler'.
002230     05  FILLER  PIC X(30) VALUE 'elcykeln'.
002240     05  FILLER  PIC X(30) VALUE 'elcyklarna'.
002250     05  FILLER  PIC X(30) VALUE 'elcykelar'.
002260     05  FILLER  PIC X(30) VALUE 'elcykelarna'.
002270     05  FILLER  PIC X(30) VALUE 'eldriven cyklar'.
002280     05  FILLER  PIC X(30) VALUE 'eldriven cykel'.
002290     05  FILLER  PIC X(30) VALUE 'el-driven cykel'.
002300     05  FILLER  PIC X(30) VALUE 'el driven cykel'.
002310     05  FILLER  PIC X(30) VALUE 'el driven cyklar'.
002320     05  FILLER  PIC X(30) VALUE 'el-driven cyklar'.
002330     05  FILLER  PIC X(30) VALUE 'el-cykeln'.
002340     05  FILLER  PIC X(30) VALUE 'el-cyklarna'.
002350     05  FILLER  PIC X(30) VALUE 'fatbike'.
002360     05  FILLER  PIC X(30) VALUE 'fat-bike'.
002370     05  FILLER  PIC X(30) VALUE 'fatbiken'.
002380     05  FILLER  PIC X(30) VALUE 'speed pedelec'.
002390     05  FILLER  PIC X(30) VALUE 'speedpedelec'.
002400     05  FILLER  PIC X(30) VALUE 'el-bike'.
002410     05  FILLER  PIC X(30) VALUE 'el bike'.
002420     05  FILLER  PIC X(30) VALUE 'elcyckel'.
002430     05  FILLER  PIC X(30) VALUE 'lådcykeln'.
002440     05  FILLER  PIC X(30) VALUE 'låd cykel'.
002450     05  FILLER  PIC X(30) VALUE 'lådcykel'.
002460     05  FILLER  PIC X(30) VALUE 'lådcykel'.
002470     05  FILLER  PIC X(30) VALUE 'lådcykeln'.
002480     05  FILLER  PIC X(30) VALUE 'elcyklist'.
002490     05  FILLER  PIC X(30) VALUE 'el-cyklist'.
002500     05  FILLER  PIC X(30) VALUE 'rullstol'.
002510     05  FILLER  PIC X(30) VALUE 'permobil'.
002520     05  FILLER  PIC X(30) VALUE 'elrullstol'.
002530     05  FILLER  PIC X(30) VALUE 'el-rullstol'.
002540     05  FILLER  PIC X(30) VALUE 'rullstolar'.
002550     05  FILLER  PIC X(30) VALUE 'elskateboarden'.
002560     05  FILLER  PIC X(30) VALUE 'elskateboard'.
002570     05  FILLER  PIC X(30) VALUE 'enhjuling'.
002580     05  FILLER  PIC X(30) VALUE 'onewheel'.
002590     05  FILLER  PIC X(30) VALUE 'el-skateboard'.
002600     05  FILLER  PIC X(30) VALUE 'elmoped'.
002610     05  FILLER  PIC X(30) VALUE 'långboard'.
002620     05  FILLER  PIC X(30) VALUE 'el-långboard'.
002630     05  FILLER  PIC X(30) VALUE 'hoverboard'.
002640     05  FILLER  PIC X(30) VALUE 'elhoverboard'.
002650     05  FILLER  PIC X(30) VALUE 'el-hoverboard'.
002660     05  FILLER  PIC X(30) VALUE 'moped'.
002670     05  FILLER  PIC X(30) VALUE 'el-moped'.
002680     05  FILLER  PIC X(30) VALUE 'skateboard'.
002690     05  FILLER  PIC X(30) VALUE 'inlines'.
002700 01  STR-KW-TEXT-TAB REDEFINES STR-KW-TEXT-VALUES.
002710     05  STR-KW-TEXT       PIC X(30) OCCURS 118 TIMES.
002720******************************************************************
002730 01  STR-KW-WHOLEWORD-VALUES.
002740     05  FILLER  PIC X(01) VALUE 'N'.
002750     05  FILLER  PIC X(01) VALUE 'N'.
002760     05  FILLER  PIC X(01) VALUE 'N'.
002770     05  FILLER  PIC X(01) VALUE 'N'.
002780     05  FILLER  PIC X(01) VALUE 'N'.
002790     05  FILLER  PIC X(01) VALUE 'N'.
002800     05  FILLER  PIC X(01) VALUE 'N'.
002810     05  FILLER  PIC X(01) VALUE 'N'.
002820     05  FILLER  PIC X(01) VALUE 'N'.
002830     05  FILLER  PIC X(01) VALUE 'N'.
002840     05  FILLER  PIC X(01) VALUE 'N'.
002850     05  FILLER  PIC X(01) VALUE 'N'.
002860     05  FILLER  PIC X(01) VALUE 'N'.
002870     05  FILLER  PIC X(01) VALUE 'N'.
002880     05  FILLER  PIC X(01) VALUE 'N'.
002890     05  FILLER  PIC X(01) VALUE 'N'.
002900     05  FILLER  PIC X(01) VALUE 'N'.
002910     05  FILLER  PIC X(01) VALUE 'N'.
002920     05  FILLER  PIC X(01) VALUE 'N'.
002930     05  FILLER  PIC X(01) VALUE 'N'.
002940     05  FILLER  PIC X(01) VALUE 'N'.
002950     05  FILLER  PIC X(01) VALUE 'N'.
002960     05  FILLER  PIC X(01) VALUE 'N'.
002970     05  FILLER  PIC X(01) VALUE 'N'.
002980     05  FILLER  PIC X(01) VALUE 'N'.
002990     05  FILLER  PIC X(01) VALUE 'N'.
003000     05  FILLER  PIC X(01) VALUE 'N'.
003010     05  FILLER  PIC X(01) VALUE 'N'.
003020     05  FILLER  PIC X(01) VALUE 'N'.
003030     05  FILLER  PIC X(01) VALUE 'N'.
003040     05  FILLER  PIC X(01) VALUE 'N'.
003050     05  FILLER  PIC X(01) VALUE 'N'.
003060     05  FILLER  PIC X(01) VALUE 'N'.
003070     05  FILLER  PIC X(01) VALUE 'N'.
003080     05  FILLER  PIC X(01) VALUE 'N'.
003090     05  FILLER  PIC X(01) VALUE 'N'.
003100     05  FILLER  PIC X(01) VALUE 'N'.
003110     05  FILLER  PIC X(01) VALUE 'N'.
003120     05  FILLER  PIC X(01) VALUE 'N'.
003130     05  FILLER  PIC X(01) VALUE 'N'.
003140     05  FILLER  PIC X(01) VALUE 'N'.
003150     05  FILLER  PIC X(01) VALUE 'N'.
003160     05  FILLER  PIC X(01) VALUE 'N'.
003170     05  FILLER  PIC X(01) VALUE 'N'.
003180     05  FILLER  PIC X(01) VALUE 'N'.
003190     05  FILLER  PIC X(01) VALUE 'N'.
003200     05  FILLER  PIC X(01) VALUE 'N'.
003210     05  FILLER  PIC X(01) VALUE 'N'.
003220     05  FILLER  PIC X(01) VALUE 'N'.
003230     05  FILLER  PIC X(01) VALUE 'N'.
003240     05  FILLER  PIC X(01) VALUE 'N'.
003250     05  FILLER  PIC X(01) VALUE 'Y'.
003260     05  FILLER  PIC X(01) VALUE 'Y'.
003270     05  FILLER  PIC X(01) VALUE 'Y'.
003280     05  FILLER  PIC X(01) VALUE 'Y'.
003290     05  FILLER  PIC X(01) VALUE 'Y'.
003300     05  FILLER  PIC X(01) VALUE 'Y'.
003310     05  FILLER  PIC X(01) VALUE 'Y'.
003320     05  FILLER  PIC X(01) VALUE 'Y'.
003330     05  FILLER  PIC X(01) VALUE 'N'.
003340     05  FILLER  PIC X(01) VALUE 'N'.
003350     05  FILLER  PIC X(01) VALUE 'N'.
003360     05  FILLER  PIC X(01) VALUE 'N'.
003370     05  FILLER  PIC X(01) VALUE 'N'.
003380     05  FILLER  PIC X(01) VALUE 'N'.
003390     05  FILLER  PIC X(01) VALUE 'N'.
003400     05  FILLER  PIC X(01) VALUE 'N'.
003410     05  FILLER  PIC X(01) VALUE 'N'.
003420     05  FILLER  PIC X(01) VALUE 'N'.
003430     05  FILLER  PIC X(01) VALUE 'N'.
003440     05  FILLER  PIC X(01) VALUE 'N'.
003450     05  FILLER  PIC X(01) VALUE 'N'.
003460     05  FILLER  PIC X(01) VALUE 'N'.
003470     05  FILLER  PIC X(01) VALUE 'N'.
003480     05  FILLER  PIC X(01) VALUE 'N'.
003490     05  FILLER  PIC X(01) VALUE 'N'.
003500     05  FILLER  PIC X(01) VALUE 'N'.
003510     05  FILLER  PIC X(01) VALUE 'N'.
003520     05  FILLER  PIC X(01) VALUE 'N'.
003530     05  FILLER  PIC X(01) VALUE 'N'.
003540     05  FILLER  PIC X(01) VALUE 'N'.
003550     05  FILLER  PIC X(01) VALUE 'N'.
003560     05  FILLER  PIC X(01) VALUE 'N'.
003570     05  FILLER  PIC X(01) VALUE 'N'.
003580     05  FILLER  PIC X(01) VALUE 'N'.
003590     05  FILLER  PIC X(01) VALUE 'N'.
003600     05  FILLER  PIC X(01) VALUE 'N'.
003610     05  FILLER  PIC X(01) VALUE 'N'.
003620     05  FILLER  PIC X(01) VALUE 'N'.
003630     05  FILLER  PIC X(01) VALUE 'N'.
003640     05  FILLER  PIC X(01) VALUE 'N'.
003650     05  FILLER  PIC X(01) VALUE 'N'.
003660     05  FILLER  PIC X(01) VALUE 'N'.
003670     05  FILLER  PIC X(01) VALUE 'N'.
003680     05  FILLER  PIC X(01) VALUE 'N'.
003690     05  FILLER  PIC X(01) VALUE 'N'.
003700     05  FILLER  PIC X(01) VALUE 'N'.
003710     05  FILLER  PIC X(01) VALUE 'N'.
003720     05  FILLER  PIC X(01) VALUE 'N'.
003730     05  FILLER  PIC X(01) VALUE 'N'.
003740     05  FILLER  PIC X(01) VALUE 'N'.
003750     05  FILLER  PIC X(01) VALUE 'N'.
003760     05  FILLER  PIC X(01) VALUE 'N'.
003770     05  FILLER  PIC X(01) VALUE 'N'.
003780     05  FILLER  PIC X(01) VALUE 'N'.
003790     05  FILLER  PIC X(01) VALUE 'N'.
003800     05  FILLER  PIC X(01) VALUE 'N'.
003810     05  FILLER  PIC X(01) VALUE 'N'.
003820     05  FILLER  PIC X(01) VALUE 'N'.
003830     05  FILLER  PIC X(01) VALUE 'N'.
003840     05  FILLER  PIC X(01) VALUE 'N'.
003850     05  FILLER  PIC X(01) VALUE 'N'.
003860     05  FILLER  PIC X(01) VALUE 'N'.
003870     05  FILLER  PIC X(01) VALUE 'N'.
003880     05  FILLER  PIC X(01) VALUE 'N'.
003890     05  FILLER  PIC X(01) VALUE 'N'.
003900     05  FILLER  PIC X(01) VALUE 'N'.
003910     05  FILLER  PIC X(01) VALUE 'N'.
003920 01  STR-KW-WHOLEWORD-TAB REDEFINES STR-KW-WHOLEWORD-VALUES.
003930     05  STR-KW-WHOLEWORD  PIC X(01) OCCURS 118 TIMES.
003940******************************************************************
003950 01  STR-KW-TAB-SIZE           PIC S9(03) COMP VALUE +118.
003960******************************************************************
