000010******************************************************************
000020*    STRCRSH  -  OLYCKA (CRASH) RECORD LAYOUT                     *
000030*    ONE ENTRY PER CRASH EVENT, KEYED BY OLYCKSNUMMER.             *
000040******************************************************************
000050*    MAINTENANCE LOG                                              *
000060*    DATE       INIT  REQ        DESCRIPTION                      *
000070*    ---------  ----  ---------  ------------------------------   *
000080*    04/02/1985 BL    STR-0012   ORIGINAL LAYOUT - CRASH MASTER    *
000090*    09/14/1992 SH    STR-0340   CHECKED REC LEN AGAINST FEED SPEC *
000100*                                NO SLACK BYTES LEFT AT LEN 30 -    *
000110*                                FILLER PAD OMITTED ON PURPOSE      *
000140*    02/11/1999 AB    STR-0881   Y2K - NO DATE FIELDS IN THIS REC  *
000150*                                LAYOUT, NOTED FOR THE RECORD      *
000160******************************************************************
000170 01  STR-CRASH-RECORD.
000180     05  STR-CR-CRASH-ID          PIC X(10).
000190     05  STR-CR-CRASH-TYPE        PIC X(20).
000200******************************************************************
